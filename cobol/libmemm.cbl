000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND LIBRARY SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. LIBMEMM.
000700 AUTHOR. R H VOSS.
000800 INSTALLATION. RIVERBEND LIBRARY SYSTEMS - CIRCULATION GROUP.
000900 DATE-WRITTEN. 03/04/99.
001000 DATE-COMPILED.
001100 SECURITY. RIVERBEND LIBRARY SYSTEMS - INTERNAL USE ONLY.
001200****************************************************************
001300* PROGRAM:  LIBMEMM
001400*
001500* FUNCTION:  MEMBER (BORROWER) MAINTENANCE.  READS THE MEMBER
001600*    MASTER AND THE MEMBER TRANSACTION FILE AND APPLIES ADD /
001700*    UPDATE / DELETE ACTIONS, ENFORCING EMAIL AND PHONE
001800*    UNIQUENESS ACROSS THE REGISTER.  PRODUCES A REBUILT MASTER
001900*    AND AN END-OF-RUN ACTIVITY REPORT.
002000*
002100* NEW MEMBER-IDs ARE ASSIGNED HERE FROM THE HIGH-WATER MARK ON
002200* THE OLD MASTER -- SEE 240-INSERT-MEMBER-ROW.  TRANSACTIONS ARE
002300* NOT SORTED, SO THE MASTER IS WORKED AS AN IN-MEMORY TABLE AND
002400* RE-WRITTEN IN MEMBER-ID ORDER AT END OF RUN (SAME TECHNIQUE AS
002500* LIBCATM -- SEE THAT PROGRAM'S HEADER FOR THE OPERATIONS NOTE).
002600*
002700*-------------------------- CHANGE LOG -------------------------*
002800* DATE       BY   TICKET    DESCRIPTION
002900* ---------- ---- --------- ---------------------------------- *
003000* 1999-03-04 RHV  CIRC-002  ORIGINAL PROGRAM.
003100* 1999-05-11 RHV  CIRC-017  PHONE UNIQUENESS CHECK ADDED (WAS
003200*                           EMAIL ONLY AT FIRST CUT).
003300* 2000-01-07 DWK  Y2K-005   VERIFIED CCYYMMDD CREATED-DATE.  NO
003400*                           CODE CHANGE REQUIRED.
003500* 2002-05-30 DWK  CIRC-055  EMAIL/PHONE NOW CHECKED AGAINST ALL
003600*                           OTHER MEMBERS ON UPDATE, NOT JUST ON
003700*                           ADD.  SEE 210-PROCESS-UPDATE-TRAN.
003800* 2006-08-09 JLT  CIRC-072  RAISED MEMBER TABLE TO 5000 ROWS.
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS MEMM-TEST-MODE-SW.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT MEMBER-FILE ASSIGN TO MEMBMSTR
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS WS-MEMBMSTR-STATUS.
005400
005500     SELECT MEMBER-FILE-OUT ASSIGN TO MEMBMSTO
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-MEMBMSTO-STATUS.
005900
006000     SELECT MEMBER-TRANS ASSIGN TO MEMBTRAN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-MEMBTRAN-STATUS.
006400
006500     SELECT MEMBER-RPT ASSIGN TO MEMBRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-MEMBRPT-STATUS.
006900****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  MEMBER-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 COPY LIBMEMB REPLACING ==:TAG:== BY ==MEMB==.
007500
007600 FD  MEMBER-FILE-OUT
007700     LABEL RECORDS ARE STANDARD.
007800 COPY LIBMEMB REPLACING ==:TAG:== BY ==MBOUT==.
007900
008000 FD  MEMBER-TRANS
008100     LABEL RECORDS ARE STANDARD.
008200 COPY LIBMBTR.
008300
008400 FD  MEMBER-RPT
008500     LABEL RECORDS ARE STANDARD.
008600 01  MEMBER-RPT-RECORD           PIC X(132).
008700****************************************************************
008800 WORKING-STORAGE SECTION.
008900****************************************************************
009000 01  WS-FILE-STATUSES.
009100     05  WS-MEMBMSTR-STATUS      PIC X(02) VALUE SPACES.
009200         88  MEMBMSTR-OK         VALUE '00'.
009300         88  MEMBMSTR-EOF        VALUE '10'.
009400     05  WS-MEMBMSTO-STATUS      PIC X(02) VALUE SPACES.
009500         88  MEMBMSTO-OK         VALUE '00'.
009600     05  WS-MEMBTRAN-STATUS      PIC X(02) VALUE SPACES.
009700         88  MEMBTRAN-OK         VALUE '00'.
009800         88  MEMBTRAN-EOF        VALUE '10'.
009900     05  WS-MEMBRPT-STATUS       PIC X(02) VALUE SPACES.
010000         88  MEMBRPT-OK          VALUE '00'.
010100*
010200 01  WS-SWITCHES.
010300     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
010400         88  WS-TRAN-EOF         VALUE 'Y'.
010500     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
010600         88  WS-MEMBER-FOUND     VALUE 'Y'.
010700     05  WS-DUP-SW               PIC X(01) VALUE 'N'.
010800         88  WS-DUP-FOUND        VALUE 'Y'.
010900     05  WS-REJECT-REASON        PIC X(35) VALUE SPACES.
011000*
011100 01  WS-RUN-DATE-TIME.
011200     05  WS-RUN-DATE.
011300         10  WS-RUN-YEAR         PIC 9(02).
011400         10  WS-RUN-MONTH        PIC 9(02).
011500         10  WS-RUN-DAY          PIC 9(02).
011600     05  WS-RUN-TIME             PIC 9(08).
011700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-TIME.
011800     05  WS-RUN-DATE-NUM         PIC 9(06).
011900     05  FILLER                 PIC X(08).
012000*
012100 01  WS-ACCUM-FIELDS.
012200     05  WS-NEXT-MEMBER-ID       PIC S9(07) COMP-3 VALUE +0.
012300     05  WS-HIGH-MEMBER-ID       PIC S9(07) COMP-3 VALUE +0.
012400 01  WS-HIGH-MEMBER-ID-R REDEFINES WS-ACCUM-FIELDS.
012500     05  FILLER                 PIC X(04).
012600     05  WS-HIGH-MEMBER-ID-EDIT  PIC S9(07) COMP-3.
012700*
012800 77  WS-MEMM-DIAG                PIC X(02) VALUE SPACES.
012900 77  WS-MEMM-DIAG-N REDEFINES WS-MEMM-DIAG PIC S9(03) COMP-3.
013000 77  WS-MEMBER-TABLE-CNT         PIC S9(05) COMP VALUE +0.
013100 77  WS-WORK-SUB                 PIC S9(05) COMP VALUE +0.
013200 77  WS-INSERT-AT                PIC S9(05) COMP VALUE +0.
013300*
013400 01  REPORT-CONTROL-TOTALS.
013500     05  NUM-ADD-REQUESTS        PIC S9(07) COMP-3 VALUE +0.
013600     05  NUM-ADD-PROCESSED       PIC S9(07) COMP-3 VALUE +0.
013700     05  NUM-UPDATE-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
013800     05  NUM-UPDATE-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
013900     05  NUM-DELETE-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
014000     05  NUM-DELETE-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
014100     05  NUM-TRAN-ERRORS         PIC S9(07) COMP-3 VALUE +0.
014200*
014300****************************************************************
014400* MEMBER-TABLE IS THE WORKING COPY OF THE REGISTER, LOADED FROM
014500* MEMBMSTR AT OPEN TIME.  KEPT IN ASCENDING MEMBER-ID ORDER.
014600****************************************************************
014700 01  MEMBER-TABLE-AREA.
014800     05  MB-TABLE OCCURS 5000 TIMES
015000                  ASCENDING KEY IS MB-T-MEMBER-ID
015100                  INDEXED BY MB-IDX.
015200         10  MB-T-MEMBER-ID      PIC 9(06).
015300         10  MB-T-NAME           PIC X(25).
015400         10  MB-T-EMAIL          PIC X(30).
015500         10  MB-T-PHONE          PIC X(15).
015600         10  MB-T-ACTIVE-FLAG    PIC X(01).
015700         10  MB-T-CREATED-DATE   PIC 9(08).
015800*
015900*        *******************
016000*            report lines
016100*        *******************
016200 01  RPT-HEADER1.
016300     05  FILLER                 PIC X(40)
016400         VALUE 'LIBMEMM - MEMBER MAINTENANCE RUN  DATE:'.
016500     05  RPT-MM                 PIC 99.
016600     05  FILLER                 PIC X VALUE '/'.
016700     05  RPT-DD                 PIC 99.
016800     05  FILLER                 PIC X VALUE '/'.
016900     05  RPT-YY                 PIC 99.
017000     05  FILLER                 PIC X(73) VALUE SPACES.
017100 01  RPT-BAD-TRAN-1.
017200     05  FILLER                 PIC X(25)
017300         VALUE ' *** TRANSACTION REJECTED'.
017400     05  RPT-REASON              PIC X(35) VALUE SPACES.
017500     05  FILLER                 PIC X(72) VALUE SPACES.
017600 01  RPT-BAD-TRAN-2.
017700     05  FILLER                 PIC X(13) VALUE '   MEMBER ID:'.
017800     05  RPT-BAD-MEMBER-ID       PIC 9(06) VALUE ZERO.
017900     05  FILLER                 PIC X(113) VALUE SPACES.
018000 01  RPT-STATS-HDR1.
018100     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
018200     05  FILLER PIC X(106) VALUE SPACES.
018300 01  RPT-STATS-HDR2.
018400     05  FILLER PIC X(26) VALUE 'ACTION         REQUESTED  '.
018500     05  FILLER PIC X(27) VALUE '   PROCESSED       REJECTED'.
018600     05  FILLER PIC X(79) VALUE SPACES.
018700 01  RPT-STATS-HDR3.
018800     05  FILLER PIC X(26) VALUE '------------   ----------'.
018900     05  FILLER PIC X(27) VALUE '   -----------     --------'.
019000     05  FILLER PIC X(79) VALUE SPACES.
019100 01  RPT-STATS-DETAIL.
019200     05  RPT-ACTION              PIC X(12).
019300     05  FILLER                 PIC X(03) VALUE SPACES.
019400     05  RPT-NUM-REQ             PIC ZZZ,ZZ9.
019500     05  FILLER                 PIC X(05) VALUE SPACES.
019600     05  RPT-NUM-PROC            PIC ZZZ,ZZ9.
019700     05  FILLER                 PIC X(05) VALUE SPACES.
019800     05  RPT-NUM-REJ             PIC ZZZ,ZZ9.
019900     05  FILLER                 PIC X(88) VALUE SPACES.
020000****************************************************************
020100 PROCEDURE DIVISION.
020200****************************************************************
020300 000-MAIN.
020400     ACCEPT WS-RUN-DATE FROM DATE.
020500     ACCEPT WS-RUN-TIME FROM TIME.
020600     PERFORM 700-OPEN-FILES.
020700     PERFORM 720-LOAD-MEMBER-TABLE.
020800     PERFORM 800-INIT-REPORT.
020900     PERFORM 710-READ-TRAN-FILE.
021000     PERFORM 100-PROCESS-TRANSACTIONS
021100         UNTIL WS-TRAN-EOF.
021200     PERFORM 750-WRITE-MASTER-OUT.
021300     PERFORM 850-REPORT-TRAN-STATS.
021400     PERFORM 790-CLOSE-FILES.
021500     GOBACK.
021600*
021700 100-PROCESS-TRANSACTIONS.
021800     MOVE SPACES TO WS-REJECT-REASON.
021900     EVALUATE TRUE
022000         WHEN TX-IS-ADD
022100             PERFORM 200-PROCESS-ADD-TRAN
022200         WHEN TX-IS-UPDATE
022300             PERFORM 210-PROCESS-UPDATE-TRAN
022400         WHEN TX-IS-DELETE
022500             PERFORM 220-PROCESS-DELETE-TRAN
022600         WHEN OTHER
022700             MOVE 'UNRECOGNIZED TRANSACTION ACTION' TO
022800                 WS-REJECT-REASON
022900             PERFORM 299-REPORT-BAD-TRAN
023000     END-EVALUATE.
023100     PERFORM 710-READ-TRAN-FILE.
023200*
023300****************************************************************
023400* 200 SERIES -- ADD / UPDATE / DELETE OF A MEMBER RECORD
023500****************************************************************
023600 200-PROCESS-ADD-TRAN.
023700     ADD +1 TO NUM-ADD-REQUESTS.
023800     IF TX-ROLE NOT = 'ADMIN' AND TX-ROLE NOT = 'ASSISTANT'
023900         MOVE 'ADD REQUIRES ADMIN OR ASSISTANT' TO
024000             WS-REJECT-REASON
024100         PERFORM 299-REPORT-BAD-TRAN
024200     ELSE
024300         PERFORM 235-CHECK-EMAIL-PHONE-DUP
024400         IF WS-DUP-FOUND
024500             MOVE 'EMAIL OR PHONE ALREADY ON FILE' TO
024600                 WS-REJECT-REASON
024700             PERFORM 299-REPORT-BAD-TRAN
024800         ELSE
024900             PERFORM 240-INSERT-MEMBER-ROW
025000             ADD +1 TO NUM-ADD-PROCESSED
025100         END-IF
025200     END-IF.
025300*
025400 210-PROCESS-UPDATE-TRAN.
025500     ADD +1 TO NUM-UPDATE-REQUESTS.
025600     IF TX-ROLE NOT = 'ADMIN' AND TX-ROLE NOT = 'ASSISTANT'
025700         MOVE 'UPDATE REQUIRES ADMIN OR ASSISTANT' TO
025800             WS-REJECT-REASON
025900         PERFORM 299-REPORT-BAD-TRAN
026000     ELSE
026100         PERFORM 730-SEARCH-MEMBER-TABLE
026200         IF NOT WS-MEMBER-FOUND
026300             MOVE 'MEMBER ID NOT FOUND' TO WS-REJECT-REASON
026400             PERFORM 299-REPORT-BAD-TRAN
026500         ELSE
026600             PERFORM 235-CHECK-EMAIL-PHONE-DUP
026700             IF WS-DUP-FOUND
026800                 MOVE 'EMAIL OR PHONE BELONGS TO ANOTHER' TO
026900                     WS-REJECT-REASON
027000                 PERFORM 299-REPORT-BAD-TRAN
027100             ELSE
027200                 MOVE TX-NAME  TO MB-T-NAME(MB-IDX)
027300                 MOVE TX-EMAIL TO MB-T-EMAIL(MB-IDX)
027400                 MOVE TX-PHONE TO MB-T-PHONE(MB-IDX)
027500                 ADD +1 TO NUM-UPDATE-PROCESSED
027600             END-IF
027700         END-IF
027800     END-IF.
027900*
028000 220-PROCESS-DELETE-TRAN.
028100     ADD +1 TO NUM-DELETE-REQUESTS.
028200     IF TX-ROLE NOT = 'ADMIN'
028300         MOVE 'DELETE REQUIRES ADMIN ROLE' TO WS-REJECT-REASON
028400         PERFORM 299-REPORT-BAD-TRAN
028500     ELSE
028600         PERFORM 730-SEARCH-MEMBER-TABLE
028700         IF NOT WS-MEMBER-FOUND
028800             MOVE 'MEMBER ID NOT FOUND' TO WS-REJECT-REASON
028900             PERFORM 299-REPORT-BAD-TRAN
029000         ELSE
029100             PERFORM 245-REMOVE-MEMBER-ROW
029200             ADD +1 TO NUM-DELETE-PROCESSED
029300         END-IF
029400     END-IF.
029500*
029600 235-CHECK-EMAIL-PHONE-DUP.
029700****************************************************************
029800* TABLE IS NOT KEYED ON EMAIL/PHONE SO THIS IS A STRAIGHT SCAN.
029900* A MATCH ON THE MEMBER CURRENTLY BEING UPDATED DOES NOT COUNT
030000* AS A DUPLICATE (CIRC-055).
030100****************************************************************
030200     MOVE 'N' TO WS-DUP-SW.
030300     PERFORM 236-CHECK-ONE-MEMBER-ROW
030350         VARYING WS-WORK-SUB FROM 1 BY 1
030380         UNTIL WS-WORK-SUB > WS-MEMBER-TABLE-CNT.
030390*
030395 236-CHECK-ONE-MEMBER-ROW.
030500     IF (MB-T-EMAIL(WS-WORK-SUB) = TX-EMAIL
030600         OR MB-T-PHONE(WS-WORK-SUB) = TX-PHONE)
030700        AND MB-T-MEMBER-ID(WS-WORK-SUB) NOT = TX-MEMBER-ID
030800         MOVE 'Y' TO WS-DUP-SW
030900     END-IF.
031100*
031200 240-INSERT-MEMBER-ROW.
031300****************************************************************
031400* NEW MEMBER-IDs ARE ASSIGNED FROM THE HIGH-WATER MARK KEPT IN
031500* WS-HIGH-MEMBER-ID (SET AT TABLE LOAD TIME).  TABLE STAYS IN
031600* ASCENDING ORDER SO A NEW ROW ALWAYS GOES ON THE END.
031700****************************************************************
031800     ADD +1 TO WS-HIGH-MEMBER-ID.
031900     ADD +1 TO WS-MEMBER-TABLE-CNT.
032000     MOVE WS-HIGH-MEMBER-ID TO MB-T-MEMBER-ID(WS-MEMBER-TABLE-CNT).
032100     MOVE TX-NAME  TO MB-T-NAME(WS-MEMBER-TABLE-CNT).
032200     MOVE TX-EMAIL TO MB-T-EMAIL(WS-MEMBER-TABLE-CNT).
032300     MOVE TX-PHONE TO MB-T-PHONE(WS-MEMBER-TABLE-CNT).
032400     MOVE 'Y'      TO MB-T-ACTIVE-FLAG(WS-MEMBER-TABLE-CNT).
032500     MOVE WS-RUN-DATE-NUM TO WS-MEMM-DIAG-N.
032600     COMPUTE MB-T-CREATED-DATE(WS-MEMBER-TABLE-CNT) =
032700         20000000 + WS-RUN-DATE-NUM.
032800*
032900 245-REMOVE-MEMBER-ROW.
033000     PERFORM 246-SHIFT-ONE-MEMBER-ROW
033050         VARYING WS-WORK-SUB FROM MB-IDX BY 1
033080         UNTIL WS-WORK-SUB >= WS-MEMBER-TABLE-CNT.
033090     SUBTRACT 1 FROM WS-MEMBER-TABLE-CNT.
033095*
033096 246-SHIFT-ONE-MEMBER-ROW.
033200     MOVE MB-TABLE(WS-WORK-SUB + 1) TO MB-TABLE(WS-WORK-SUB).
033500*
033600 299-REPORT-BAD-TRAN.
033700     ADD +1 TO NUM-TRAN-ERRORS.
033800     MOVE WS-REJECT-REASON TO RPT-REASON.
033900     WRITE MEMBER-RPT-RECORD FROM RPT-BAD-TRAN-1.
034000     MOVE TX-MEMBER-ID TO RPT-BAD-MEMBER-ID.
034100     WRITE MEMBER-RPT-RECORD FROM RPT-BAD-TRAN-2.
034200*
034300****************************************************************
034400* 700 SERIES -- OPEN, TABLE LOAD/UNLOAD, CLOSE
034500****************************************************************
034600 700-OPEN-FILES.
034700     OPEN INPUT  MEMBER-FILE MEMBER-TRANS.
034800     OPEN OUTPUT MEMBER-FILE-OUT MEMBER-RPT.
034900     IF NOT MEMBMSTR-OK
035000         DISPLAY 'LIBMEMM: ERROR OPENING MEMBMSTR, STATUS = '
035100             WS-MEMBMSTR-STATUS
035200         MOVE 16 TO RETURN-CODE
035300         MOVE 'Y' TO WS-TRAN-EOF-SW
035400     END-IF.
035500*
035600 710-READ-TRAN-FILE.
035700     READ MEMBER-TRANS
035800         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
035900     END-READ.
036000*
036100 720-LOAD-MEMBER-TABLE.
036200     MOVE +0 TO WS-MEMBER-TABLE-CNT.
036300     MOVE +0 TO WS-HIGH-MEMBER-ID.
036400     READ MEMBER-FILE
036500         AT END MOVE 'Y' TO WS-MEMBMSTR-STATUS.
036550     PERFORM 725-LOAD-ONE-MEMBER-ROW UNTIL MEMBMSTR-EOF.
036560*
036570 725-LOAD-ONE-MEMBER-ROW.
036700     ADD +1 TO WS-MEMBER-TABLE-CNT.
036800     MOVE MEMB-MEMBER-ID TO
036900         MB-T-MEMBER-ID(WS-MEMBER-TABLE-CNT).
037000     MOVE MEMB-NAME       TO MB-T-NAME(WS-MEMBER-TABLE-CNT).
037100     MOVE MEMB-EMAIL      TO MB-T-EMAIL(WS-MEMBER-TABLE-CNT).
037200     MOVE MEMB-PHONE      TO MB-T-PHONE(WS-MEMBER-TABLE-CNT).
037300     MOVE MEMB-ACTIVE-FLAG TO
037400         MB-T-ACTIVE-FLAG(WS-MEMBER-TABLE-CNT).
037500     MOVE MEMB-CREATED-DATE TO
037600         MB-T-CREATED-DATE(WS-MEMBER-TABLE-CNT).
037700     IF MEMB-MEMBER-ID > WS-HIGH-MEMBER-ID
037800         MOVE MEMB-MEMBER-ID TO WS-HIGH-MEMBER-ID
037900     END-IF.
038000     READ MEMBER-FILE
038100         AT END MOVE 'Y' TO WS-MEMBMSTR-STATUS
038200     END-READ.
038400*
038500 730-SEARCH-MEMBER-TABLE.
038600     MOVE 'N' TO WS-FOUND-SW.
038700     SET MB-IDX TO 1.
038800     IF WS-MEMBER-TABLE-CNT > 0
038900         SEARCH ALL MB-TABLE
039000             WHEN MB-T-MEMBER-ID(MB-IDX) = TX-MEMBER-ID
039100                 MOVE 'Y' TO WS-FOUND-SW
039200         END-SEARCH
039300     END-IF.
039400*
039500 750-WRITE-MASTER-OUT.
039600     PERFORM 755-WRITE-ONE-MEMBER-OUT-ROW
039650         VARYING WS-WORK-SUB FROM 1 BY 1
039680         UNTIL WS-WORK-SUB > WS-MEMBER-TABLE-CNT.
039690*
039695 755-WRITE-ONE-MEMBER-OUT-ROW.
039800     MOVE MB-T-MEMBER-ID(WS-WORK-SUB)    TO MBOUT-MEMBER-ID.
039900     MOVE MB-T-NAME(WS-WORK-SUB)         TO MBOUT-NAME.
040000     MOVE MB-T-EMAIL(WS-WORK-SUB)         TO MBOUT-EMAIL.
040100     MOVE MB-T-PHONE(WS-WORK-SUB)         TO MBOUT-PHONE.
040200     MOVE MB-T-ACTIVE-FLAG(WS-WORK-SUB)   TO
040300         MBOUT-ACTIVE-FLAG.
040400     MOVE MB-T-CREATED-DATE(WS-WORK-SUB)  TO
040500         MBOUT-CREATED-DATE.
040600     WRITE MBOUT-REC.
040800*
040900 790-CLOSE-FILES.
041000     CLOSE MEMBER-FILE MEMBER-FILE-OUT MEMBER-TRANS MEMBER-RPT.
041100*
041200****************************************************************
041300* 800 SERIES -- REPORTING
041400****************************************************************
041500 800-INIT-REPORT.
041600     MOVE WS-RUN-YEAR  TO RPT-YY.
041700     MOVE WS-RUN-MONTH TO RPT-MM.
041800     MOVE WS-RUN-DAY   TO RPT-DD.
041900     WRITE MEMBER-RPT-RECORD FROM RPT-HEADER1.
042000*
042100 850-REPORT-TRAN-STATS.
042200     WRITE MEMBER-RPT-RECORD FROM RPT-STATS-HDR1.
042300     WRITE MEMBER-RPT-RECORD FROM RPT-STATS-HDR2.
042400     WRITE MEMBER-RPT-RECORD FROM RPT-STATS-HDR3.
042500     MOVE 'ADD'          TO RPT-ACTION.
042600     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-REQ.
042700     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-PROC.
042800     COMPUTE RPT-NUM-REJ = NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
042900     WRITE MEMBER-RPT-RECORD FROM RPT-STATS-DETAIL.
043000     MOVE 'UPDATE'       TO RPT-ACTION.
043100     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-REQ.
043200     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-PROC.
043300     COMPUTE RPT-NUM-REJ =
043400         NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
043500     WRITE MEMBER-RPT-RECORD FROM RPT-STATS-DETAIL.
043600     MOVE 'DELETE'       TO RPT-ACTION.
043700     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.
043800     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.
043900     COMPUTE RPT-NUM-REJ =
044000         NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
044100     WRITE MEMBER-RPT-RECORD FROM RPT-STATS-DETAIL.
