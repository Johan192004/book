000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND LIBRARY SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. LIBLOANM.
000700 AUTHOR. R H VOSS.
000800 INSTALLATION. RIVERBEND LIBRARY SYSTEMS - CIRCULATION GROUP.
000900 DATE-WRITTEN. 03/05/99.
001000 DATE-COMPILED.
001100 SECURITY. RIVERBEND LIBRARY SYSTEMS - INTERNAL USE ONLY.
001200****************************************************************
001300* PROGRAM:  LIBLOANM
001400*
001500* FUNCTION:  LOAN PROCESSING.  THE MAIN CIRCULATION RUN.  READS
001600*    LOAN-TRANS (REGISTER / RETURN / DELETE, IN COUNTER-KEYED
001700*    ORDER, NOT SORTED) AGAINST THE LOAN LEDGER, THE CATALOG AND
001800*    THE MEMBER REGISTER.  A REGISTER DECREMENTS THE BOOK'S
001900*    AVAILABLE COUNT; A RETURN RESTORES IT AND ASSESSES A LATE
002000*    FINE; A DELETE RESTORES AVAILABLE IF THE LOAN WAS STILL
002100*    OUTSTANDING.  AFTER THE TRANSACTION PASS, EVERY BORROWED
002200*    LOAN PAST ITS DUE DATE IS ROLLED TO OVERDUE (THE "SWEEP").
002300*
002400* LOAN-FILE AND BOOK-FILE ARE BOTH TABLE-LOADED AND REBUILT THE
002500* SAME WAY AS LIBCATM/LIBMEMM/LIBUSRM -- SEE LIBCATM'S HEADER.
002600* MEMBER-FILE IS READ-ONLY HERE; LIBMEMM OWNS IT.
002700*
002800* DUE DATES AND "DAYS OVERDUE" CROSS MONTH AND YEAR BOUNDARIES,
002900* SO THIS PROGRAM CARRIES ITS OWN JULIAN-DAY-NUMBER CONVERSION
003000* (900/910 SERIES) RATHER THAN DOING CALENDAR MATH DIGIT BY
003100* DIGIT ON THE CCYYMMDD FIELDS.  SEE THOSE PARAGRAPHS.
003200*
003300*-------------------------- CHANGE LOG -------------------------*
003400* DATE       BY   TICKET    DESCRIPTION
003500* ---------- ---- --------- ---------------------------------- *
003600* 1999-03-05 RHV  CIRC-005  ORIGINAL PROGRAM.
003700* 1999-08-14 RHV  CIRC-023  "ONE ACTIVE LOAN PER MEMBER PER
003800*                           TITLE" CHECK ADDED TO REGISTER.
003900* 2000-01-12 DWK  Y2K-008   JULIAN-DAY ROUTINE REVIEWED FOR THE
004000*                           CENTURY ROLLOVER -- FORMULA IS
004100*                           PROLEPTIC GREGORIAN AND NEEDS NO
004200*                           CHANGE FOR 2000.  DATES REMAIN
004300*                           CCYYMMDD THROUGHOUT.
004400* 2000-02-18 RHV  CIRC-029  OVERDUE SWEEP (800-SWEEP-OVERDUE)
004500*                           SPLIT OUT OF THE TRANSACTION LOOP SO
004600*                           IT RUNS EXACTLY ONCE PER JOB STEP.
004700* 2005-09-22 DWK  CIRC-067  FINE-AMOUNT WIDENED WITH LIBLOAN.
004800* 2011-03-30 JLT  CIRC-090  RAISED LOAN AND BOOK TABLES TO 4000
004900*                           AND 2000 ROWS FOR THE ANNEX MERGE.
004910* 2011-11-14 JLT  CIRC-099  910-ADD-15-DAYS WAS INCREMENTING
004920*                           WS-JDN IN PLACE -- A RUN WITH MORE
004930*                           THAN ONE REGISTER COMPOUNDED THE DUE
004940*                           DATE AFTER THE FIRST.  NOW COMPUTES
004950*                           FROM WS-RUN-JDN EACH TIME.
005000****************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-370.
005400 OBJECT-COMPUTER. IBM-370.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     UPSI-0 IS LOANM-TEST-MODE-SW.
005800 INPUT-OUTPUT SECTION.
005900 FILE-CONTROL.
006000     SELECT LOAN-FILE ASSIGN TO LOANMSTR
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-LOANMSTR-STATUS.
006400
006500     SELECT LOAN-FILE-OUT ASSIGN TO LOANMSTO
006600         ORGANIZATION IS SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-LOANMSTO-STATUS.
006900
007000     SELECT BOOK-FILE ASSIGN TO BOOKMSTR
007100         ORGANIZATION IS SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-BOOKMSTR-STATUS.
007400
007500     SELECT BOOK-FILE-OUT ASSIGN TO BOOKMSTO
007600         ORGANIZATION IS SEQUENTIAL
007700         ACCESS MODE IS SEQUENTIAL
007800         FILE STATUS IS WS-BOOKMSTO-STATUS.
007900
008000     SELECT MEMBER-FILE ASSIGN TO MEMBMSTR
008100         ORGANIZATION IS SEQUENTIAL
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS WS-MEMBMSTR-STATUS.
008400
008500     SELECT LOAN-TRANS ASSIGN TO LOANTRAN
008600         ORGANIZATION IS LINE SEQUENTIAL
008700         ACCESS MODE IS SEQUENTIAL
008800         FILE STATUS IS WS-LOANTRAN-STATUS.
008900
009000     SELECT LOAN-RPT ASSIGN TO LOANRPT
009100         ORGANIZATION IS LINE SEQUENTIAL
009200         ACCESS MODE IS SEQUENTIAL
009300         FILE STATUS IS WS-LOANRPT-STATUS.
009400****************************************************************
009500 DATA DIVISION.
009600 FILE SECTION.
009700 FD  LOAN-FILE
009800     LABEL RECORDS ARE STANDARD.
009900 COPY LIBLOAN REPLACING ==:TAG:== BY ==LOAN==.
010000
010100 FD  LOAN-FILE-OUT
010200     LABEL RECORDS ARE STANDARD.
010300 COPY LIBLOAN REPLACING ==:TAG:== BY ==LNOUT==.
010400
010500 FD  BOOK-FILE
010600     LABEL RECORDS ARE STANDARD.
010700 COPY LIBBOOK REPLACING ==:TAG:== BY ==BOOK==.
010800
010900 FD  BOOK-FILE-OUT
011000     LABEL RECORDS ARE STANDARD.
011100 COPY LIBBOOK REPLACING ==:TAG:== BY ==BKOUT==.
011200
011300 FD  MEMBER-FILE
011400     LABEL RECORDS ARE STANDARD.
011500 COPY LIBMEMB REPLACING ==:TAG:== BY ==MEMB==.
011600
011700 FD  LOAN-TRANS
011800     LABEL RECORDS ARE STANDARD.
011900 COPY LIBLNTR.
012000
012100 FD  LOAN-RPT
012200     LABEL RECORDS ARE STANDARD.
012300 01  LOAN-RPT-RECORD             PIC X(132).
012400****************************************************************
012500 WORKING-STORAGE SECTION.
012600****************************************************************
012700 01  WS-FILE-STATUSES.
012800     05  WS-LOANMSTR-STATUS      PIC X(02) VALUE SPACES.
012900         88  LOANMSTR-OK         VALUE '00'.
013000         88  LOANMSTR-EOF        VALUE '10'.
013100     05  WS-LOANMSTO-STATUS      PIC X(02) VALUE SPACES.
013200         88  LOANMSTO-OK         VALUE '00'.
013300     05  WS-BOOKMSTR-STATUS      PIC X(02) VALUE SPACES.
013400         88  BOOKMSTR-OK         VALUE '00'.
013500         88  BOOKMSTR-EOF        VALUE '10'.
013600     05  WS-BOOKMSTO-STATUS      PIC X(02) VALUE SPACES.
013700         88  BOOKMSTO-OK         VALUE '00'.
013800     05  WS-MEMBMSTR-STATUS      PIC X(02) VALUE SPACES.
013900         88  MEMBMSTR-OK         VALUE '00'.
014000         88  MEMBMSTR-EOF        VALUE '10'.
014100     05  WS-LOANTRAN-STATUS      PIC X(02) VALUE SPACES.
014200         88  LOANTRAN-OK         VALUE '00'.
014300         88  LOANTRAN-EOF        VALUE '10'.
014400     05  WS-LOANRPT-STATUS       PIC X(02) VALUE SPACES.
014500         88  LOANRPT-OK          VALUE '00'.
014600*
014700 01  WS-SWITCHES.
014800     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
014900         88  WS-TRAN-EOF         VALUE 'Y'.
015000     05  WS-LOAN-FOUND-SW        PIC X(01) VALUE 'N'.
015100         88  WS-LOAN-FOUND       VALUE 'Y'.
015200     05  WS-BOOK-FOUND-SW        PIC X(01) VALUE 'N'.
015300         88  WS-BOOK-FOUND       VALUE 'Y'.
015400     05  WS-MEMBER-FOUND-SW      PIC X(01) VALUE 'N'.
015500         88  WS-MEMBER-FOUND     VALUE 'Y'.
015600     05  WS-DUP-LOAN-SW          PIC X(01) VALUE 'N'.
015700         88  WS-DUP-LOAN-FOUND   VALUE 'Y'.
015800     05  WS-REJECT-REASON        PIC X(35) VALUE SPACES.
015900*
016000 01  WS-RUN-DATE-TIME.
016100     05  WS-RUN-DATE.
016200         10  WS-RUN-CENT         PIC 9(02).
016300         10  WS-RUN-YY           PIC 9(02).
016400         10  WS-RUN-MM           PIC 9(02).
016500         10  WS-RUN-DD           PIC 9(02).
016600     05  WS-RUN-TIME             PIC 9(08).
016700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-TIME.
016800     05  WS-RUN-CCYYMMDD         PIC 9(08).
016900     05  FILLER                 PIC X(08).
017000*
017100****************************************************************
017200* JULIAN-DAY WORK AREA -- SHARED BY THE 900/910 DATE PARAGRAPHS.
017300* FLIEGEL & VAN FLANDERN INTEGER FORMULAS; EVERY DIVISION IS A
017400* SEPARATE COMPUTE SO THE TRUNCATION HAPPENS WHERE THE FORMULA
017500* REQUIRES IT.
017600****************************************************************
017700 01  WS-DATE-WORK-AREA.
017800     05  WS-CALC-CCYY            PIC S9(08) COMP-3.
017900     05  WS-CALC-MM              PIC S9(07) COMP-3.
018000     05  WS-CALC-DD              PIC S9(07) COMP-3.
018100     05  WS-JDN                  PIC S9(09) COMP.
018200     05  WS-T1                   PIC S9(09) COMP.
018300     05  WS-T2                   PIC S9(09) COMP.
018400     05  WS-T3                   PIC S9(09) COMP.
018500     05  WS-T4                   PIC S9(09) COMP.
018600 01  WS-DATE-WORK-AREA-R REDEFINES WS-DATE-WORK-AREA.
018700     05  FILLER                 PIC X(14).
018800     05  WS-JDN-EDIT             PIC S9(09) COMP.
018900     05  FILLER                 PIC X(16).
019000*
019100 01  WS-RTN-DATE-AREA.
019200     05  WS-RTN-L                PIC S9(09) COMP.
019300     05  WS-RTN-N                PIC S9(09) COMP.
019400     05  WS-RTN-I                PIC S9(09) COMP.
019500     05  WS-RTN-J                PIC S9(09) COMP.
019600     05  WS-RTN-K                PIC S9(09) COMP.
019700     05  WS-RTN-CCYY             PIC S9(07) COMP-3.
019800     05  WS-RTN-MM               PIC S9(07) COMP-3.
019900     05  WS-RTN-DD               PIC S9(07) COMP-3.
020000 01  WS-RTN-DATE-AREA-R REDEFINES WS-RTN-DATE-AREA.
020100     05  FILLER                 PIC X(36).
020200     05  WS-RTN-CCYYMMDD-EDIT    PIC 9(08).
020300     05  FILLER                 PIC X(05).
020400*
020500 77  WS-RUN-JDN                  PIC S9(09) COMP VALUE +0.
020600 77  WS-DAYS-BETWEEN             PIC S9(09) COMP VALUE +0.
020700 77  WS-DIAG-BYTE                PIC X(02) VALUE SPACES.
020800 77  WS-DIAG-BYTE-N REDEFINES WS-DIAG-BYTE PIC S9(03) COMP-3.
020900*
021000 01  WS-ACCUM-FIELDS.
021100     05  WS-HIGH-LOAN-ID         PIC S9(07) COMP-3 VALUE +0.
021200     05  WS-FINE-DAYS            PIC S9(05) COMP-3 VALUE +0.
021300     05  WS-FINE-COMPUTED        PIC S9(07)V99 COMP-3 VALUE +0.
021400 77  WS-LOAN-TABLE-CNT           PIC S9(05) COMP VALUE +0.
021500 77  WS-BOOK-TABLE-CNT           PIC S9(05) COMP VALUE +0.
021600 77  WS-MEMBER-TABLE-CNT         PIC S9(05) COMP VALUE +0.
021700 77  WS-WORK-SUB                 PIC S9(05) COMP VALUE +0.
021800 77  WS-INSERT-AT                PIC S9(05) COMP VALUE +0.
021900*
022000 01  REPORT-CONTROL-TOTALS.
022100     05  NUM-REGISTER-REQUESTS   PIC S9(07) COMP-3 VALUE +0.
022200     05  NUM-REGISTER-PROCESSED  PIC S9(07) COMP-3 VALUE +0.
022300     05  NUM-RETURN-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
022400     05  NUM-RETURN-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
022500     05  NUM-DELETE-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
022600     05  NUM-DELETE-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
022700     05  NUM-ROLLED-OVERDUE      PIC S9(07) COMP-3 VALUE +0.
022800     05  NUM-TRAN-ERRORS         PIC S9(07) COMP-3 VALUE +0.
022900     05  TOTAL-FINES-ASSESSED    PIC S9(09)V99 COMP-3 VALUE +0.
023000*
023100****************************************************************
023200* LOAN-TABLE / BOOK-TABLE / MEMBER-TABLE -- WORKING COPIES OF
023300* THE THREE MASTER FILES, LOADED AT OPEN TIME.  LOAN-TABLE AND
023400* BOOK-TABLE ARE REWRITTEN TO THEIR -OUT FILES AT END OF RUN;
023500* MEMBER-TABLE IS READ-ONLY (LIBMEMM OWNS THAT MASTER).
023600****************************************************************
023700 01  LOAN-TABLE-AREA.
023800     05  LN-TABLE OCCURS 4000 TIMES
024000                  ASCENDING KEY IS LN-T-LOAN-ID
024100                  INDEXED BY LN-IDX.
024200         10  LN-T-LOAN-ID        PIC 9(06).
024300         10  LN-T-MEMBER-ID      PIC 9(06).
024400         10  LN-T-ISBN           PIC X(20).
024500         10  LN-T-BORROW-DATE    PIC 9(08).
024600         10  LN-T-DUE-DATE       PIC 9(08).
024700         10  LN-T-RETURN-DATE    PIC 9(08).
024800         10  LN-T-STATUS         PIC X(10).
024900         10  LN-T-FINE-AMOUNT    PIC 9(07)V99.
025000         10  LN-T-CREATED-DATE   PIC 9(08).
025100*
025200 01  BOOK-TABLE-AREA.
025300     05  BK-TABLE OCCURS 2000 TIMES
025400                  ASCENDING KEY IS BK-T-ISBN
025500                  INDEXED BY BK-IDX.
025600         10  BK-T-ISBN           PIC X(20).
025700         10  BK-T-TITLE          PIC X(40).
025800         10  BK-T-AUTHOR         PIC X(30).
025900         10  BK-T-CATEGORY       PIC X(12).
026000         10  BK-T-QUANTITY       PIC 9(05).
026100         10  BK-T-AVAILABLE      PIC 9(05).
026200         10  BK-T-PRICE          PIC 9(07)V99.
026300         10  BK-T-ACTIVE-FLAG    PIC X(01).
026400         10  BK-T-CREATED-DATE   PIC 9(08).
026500*
026600 01  MEMBER-TABLE-AREA.
026700     05  MB-TABLE OCCURS 5000 TIMES
026800                  ASCENDING KEY IS MB-T-MEMBER-ID
026900                  INDEXED BY MB-IDX.
027000         10  MB-T-MEMBER-ID      PIC 9(06).
027100         10  MB-T-NAME           PIC X(25).
027200         10  MB-T-ACTIVE-FLAG    PIC X(01).
027300*
027400*        *******************
027500*            report lines
027600*        *******************
027700 01  RPT-HEADER1.
027800     05  FILLER                 PIC X(40)
027900         VALUE 'LIBLOANM - CIRCULATION RUN  DATE:      '.
028000     05  RPT-MM                 PIC 99.
028100     05  FILLER                 PIC X VALUE '/'.
028200     05  RPT-DD                 PIC 99.
028300     05  FILLER                 PIC X VALUE '/'.
028400     05  RPT-YY                 PIC 99.
028500     05  FILLER                 PIC X(73) VALUE SPACES.
028600 01  RPT-BAD-TRAN-1.
028700     05  FILLER                 PIC X(25)
028800         VALUE ' *** TRANSACTION REJECTED'.
028900     05  RPT-REASON              PIC X(35) VALUE SPACES.
029000     05  FILLER                 PIC X(72) VALUE SPACES.
029100 01  RPT-BAD-TRAN-2.
029200     05  FILLER                 PIC X(11) VALUE '   LOAN ID:'.
029300     05  RPT-BAD-LOAN-ID         PIC 9(06) VALUE ZERO.
029400     05  FILLER                 PIC X(07) VALUE '  ISBN:'.
029500     05  RPT-BAD-ISBN            PIC X(20) VALUE SPACES.
029600     05  FILLER                 PIC X(88) VALUE SPACES.
029700 01  RPT-STATS-HDR1.
029800     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
029900     05  FILLER PIC X(106) VALUE SPACES.
030000 01  RPT-STATS-HDR2.
030100     05  FILLER PIC X(26) VALUE 'ACTION         REQUESTED  '.
030200     05  FILLER PIC X(27) VALUE '   PROCESSED       REJECTED'.
030300     05  FILLER PIC X(79) VALUE SPACES.
030400 01  RPT-STATS-HDR3.
030500     05  FILLER PIC X(26) VALUE '------------   ----------'.
030600     05  FILLER PIC X(27) VALUE '   -----------     --------'.
030700     05  FILLER PIC X(79) VALUE SPACES.
030800 01  RPT-STATS-DETAIL.
030900     05  RPT-ACTION              PIC X(12).
031000     05  FILLER                 PIC X(03) VALUE SPACES.
031100     05  RPT-NUM-REQ             PIC ZZZ,ZZ9.
031200     05  FILLER                 PIC X(05) VALUE SPACES.
031300     05  RPT-NUM-PROC            PIC ZZZ,ZZ9.
031400     05  FILLER                 PIC X(05) VALUE SPACES.
031500     05  RPT-NUM-REJ             PIC ZZZ,ZZ9.
031600     05  FILLER                 PIC X(88) VALUE SPACES.
031700 01  RPT-OVERDUE-LINE.
031800     05  FILLER                 PIC X(30)
031900         VALUE 'LOANS ROLLED TO OVERDUE THIS RUN: '.
032000     05  RPT-NUM-OVERDUE         PIC ZZZ,ZZ9.
032100     05  FILLER                 PIC X(95) VALUE SPACES.
032200 01  RPT-FINES-LINE.
032300     05  FILLER                 PIC X(30)
032400         VALUE 'TOTAL FINES ASSESSED THIS RUN: '.
032500     05  RPT-TOTAL-FINES         PIC Z,ZZZ,ZZ9.99.
032600     05  FILLER                 PIC X(90) VALUE SPACES.
032700****************************************************************
032800 PROCEDURE DIVISION.
032900****************************************************************
033000 000-MAIN.
033100     ACCEPT WS-RUN-DATE FROM DATE.
033200     ACCEPT WS-RUN-TIME FROM TIME.
033300     PERFORM 700-OPEN-FILES.
033400     PERFORM 720-LOAD-LOAN-TABLE.
033500     PERFORM 721-LOAD-BOOK-TABLE.
033600     PERFORM 722-LOAD-MEMBER-TABLE.
033700     PERFORM 900-DATE-TO-JDN.
033800     MOVE WS-JDN TO WS-RUN-JDN.
033900     PERFORM 800-INIT-REPORT.
034000     PERFORM 710-READ-TRAN-FILE.
034100     PERFORM 100-PROCESS-TRANSACTIONS
034200         UNTIL WS-TRAN-EOF.
034300     PERFORM 600-SWEEP-OVERDUE.
034400     PERFORM 760-WRITE-LOAN-MASTER-OUT.
034500     PERFORM 761-WRITE-BOOK-MASTER-OUT.
034600     PERFORM 850-REPORT-TRAN-STATS.
034700     PERFORM 790-CLOSE-FILES.
034800     GOBACK.
034900*
035000 100-PROCESS-TRANSACTIONS.
035100     MOVE SPACES TO WS-REJECT-REASON.
035200     IF TX-ROLE = SPACES
035300         MOVE 'MISSING ROLE ON TRANSACTION' TO WS-REJECT-REASON
035400         PERFORM 299-REPORT-BAD-TRAN
035500     ELSE
035600         EVALUATE TRUE
035700             WHEN TX-IS-REGISTER
035800                 PERFORM 200-PROCESS-REGISTER-TRAN
035900             WHEN TX-IS-RETURN
036000                 PERFORM 210-PROCESS-RETURN-TRAN
036100             WHEN TX-IS-DELETE
036200                 PERFORM 220-PROCESS-DELETE-TRAN
036300             WHEN OTHER
036400                 MOVE 'UNRECOGNIZED TRANSACTION ACTION' TO
036500                     WS-REJECT-REASON
036600                 PERFORM 299-REPORT-BAD-TRAN
036700         END-EVALUATE
036800     END-IF.
036900     PERFORM 710-READ-TRAN-FILE.
037000*
037100****************************************************************
037200* 200 SERIES -- REGISTER / RETURN / DELETE OF A LOAN
037300****************************************************************
037400 200-PROCESS-REGISTER-TRAN.
037500     ADD +1 TO NUM-REGISTER-REQUESTS.
037600     IF TX-ROLE NOT = 'ADMIN' AND TX-ROLE NOT = 'ASSISTANT'
037700         MOVE 'REGISTER REQUIRES ADMIN OR ASSISTANT' TO
037800             WS-REJECT-REASON
037900         PERFORM 299-REPORT-BAD-TRAN
038000     ELSE
038100         PERFORM 731-SEARCH-MEMBER-TABLE
038200         IF NOT WS-MEMBER-FOUND
038300             MOVE 'MEMBER NOT FOUND' TO WS-REJECT-REASON
038400             PERFORM 299-REPORT-BAD-TRAN
038500         ELSE
038600             IF MB-T-ACTIVE-FLAG(MB-IDX) NOT = 'Y'
038700                 MOVE 'MEMBER IS INACTIVE' TO WS-REJECT-REASON
038800                 PERFORM 299-REPORT-BAD-TRAN
038900             ELSE
039000                 PERFORM 734-SEARCH-BOOK-BY-ISBN
039100                 IF NOT WS-BOOK-FOUND
039200                     MOVE 'BOOK NOT FOUND' TO WS-REJECT-REASON
039300                     PERFORM 299-REPORT-BAD-TRAN
039400                 ELSE
039500                     PERFORM 250-VALIDATE-AND-REGISTER
039600                 END-IF
039700             END-IF
039800         END-IF
039900     END-IF.
040000*
040100 250-VALIDATE-AND-REGISTER.
040200     IF BK-T-ACTIVE-FLAG(BK-IDX) NOT = 'Y'
040300         MOVE 'BOOK IS INACTIVE' TO WS-REJECT-REASON
040400         PERFORM 299-REPORT-BAD-TRAN
040500     ELSE
040600         IF BK-T-AVAILABLE(BK-IDX) <= 0
040700             MOVE 'NO COPIES AVAILABLE' TO WS-REJECT-REASON
040800             PERFORM 299-REPORT-BAD-TRAN
040900         ELSE
041000             PERFORM 255-CHECK-DUP-ACTIVE-LOAN
041100             IF WS-DUP-LOAN-FOUND
041200                 MOVE 'MEMBER ALREADY HAS AN ACTIVE LOAN FOR '
041300                     TO WS-REJECT-REASON
041400                 PERFORM 299-REPORT-BAD-TRAN
041500             ELSE
041600                 PERFORM 240-INSERT-LOAN-ROW
041700                 SUBTRACT 1 FROM BK-T-AVAILABLE(BK-IDX)
041800                 ADD +1 TO NUM-REGISTER-PROCESSED
041900             END-IF
042000         END-IF
042100     END-IF.
042200*
042300 255-CHECK-DUP-ACTIVE-LOAN.
042400     MOVE 'N' TO WS-DUP-LOAN-SW.
042500     PERFORM 256-CHECK-ONE-LOAN-ROW
042550         VARYING WS-WORK-SUB FROM 1 BY 1
042580         UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT.
042590*
042595 256-CHECK-ONE-LOAN-ROW.
042700     IF LN-T-MEMBER-ID(WS-WORK-SUB) = TX-MEMBER-ID
042800        AND LN-T-ISBN(WS-WORK-SUB) = TX-ISBN
042900        AND (LN-T-STATUS(WS-WORK-SUB) = 'BORROWED'
043000             OR LN-T-STATUS(WS-WORK-SUB) = 'OVERDUE')
043100         MOVE 'Y' TO WS-DUP-LOAN-SW
043200     END-IF.
043400*
043500 210-PROCESS-RETURN-TRAN.
043600     ADD +1 TO NUM-RETURN-REQUESTS.
043700     IF TX-ROLE NOT = 'ADMIN' AND TX-ROLE NOT = 'ASSISTANT'
043800         MOVE 'RETURN REQUIRES ADMIN OR ASSISTANT' TO
043900             WS-REJECT-REASON
044000         PERFORM 299-REPORT-BAD-TRAN
044100     ELSE
044200         PERFORM 733-SEARCH-LOAN-TABLE
044300         IF NOT WS-LOAN-FOUND
044400             MOVE 'LOAN NOT FOUND' TO WS-REJECT-REASON
044500             PERFORM 299-REPORT-BAD-TRAN
044600         ELSE
044700             IF LN-T-STATUS(LN-IDX) = 'RETURNED'
044800                 MOVE 'LOAN ALREADY RETURNED' TO
044900                     WS-REJECT-REASON
045000                 PERFORM 299-REPORT-BAD-TRAN
045100             ELSE
045200                 PERFORM 230-APPLY-RETURN
045300                 ADD +1 TO NUM-RETURN-PROCESSED
045400             END-IF
045500         END-IF
045600     END-IF.
045700*
045800 230-APPLY-RETURN.
045900     MOVE WS-RUN-CCYYMMDD TO LN-T-RETURN-DATE(LN-IDX).
046000     MOVE 'RETURNED'      TO LN-T-STATUS(LN-IDX).
046100     PERFORM 920-CALC-FINE-DAYS.
046200     IF WS-FINE-DAYS > 0
046300         COMPUTE WS-FINE-COMPUTED ROUNDED =
046400             WS-FINE-DAYS * 1500.00
046500     ELSE
046600         MOVE 0 TO WS-FINE-COMPUTED
046700     END-IF.
046800     MOVE WS-FINE-COMPUTED TO LN-T-FINE-AMOUNT(LN-IDX).
046900     ADD WS-FINE-COMPUTED TO TOTAL-FINES-ASSESSED.
047000     PERFORM 734-SEARCH-BOOK-BY-ISBN.
047100     IF WS-BOOK-FOUND
047200         ADD 1 TO BK-T-AVAILABLE(BK-IDX)
047300     END-IF.
047400*
047500 220-PROCESS-DELETE-TRAN.
047600     ADD +1 TO NUM-DELETE-REQUESTS.
047700     IF TX-ROLE NOT = 'ADMIN'
047800         MOVE 'DELETE REQUIRES ADMIN ROLE' TO WS-REJECT-REASON
047900         PERFORM 299-REPORT-BAD-TRAN
048000     ELSE
048100         PERFORM 733-SEARCH-LOAN-TABLE
048200         IF NOT WS-LOAN-FOUND
048300             MOVE 'LOAN NOT FOUND' TO WS-REJECT-REASON
048400             PERFORM 299-REPORT-BAD-TRAN
048500         ELSE
048600             IF LN-T-STATUS(LN-IDX) NOT = 'RETURNED'
048700                 MOVE LN-T-ISBN(LN-IDX) TO TX-ISBN
048800                 PERFORM 734-SEARCH-BOOK-BY-ISBN
048900                 IF WS-BOOK-FOUND
049000                     ADD 1 TO BK-T-AVAILABLE(BK-IDX)
049100                 END-IF
049200             END-IF
049300             PERFORM 245-REMOVE-LOAN-ROW
049400             ADD +1 TO NUM-DELETE-PROCESSED
049500         END-IF
049600     END-IF.
049700*
049800 240-INSERT-LOAN-ROW.
049900     ADD +1 TO WS-HIGH-LOAN-ID.
050000     ADD +1 TO WS-LOAN-TABLE-CNT.
050100     MOVE WS-HIGH-LOAN-ID TO LN-T-LOAN-ID(WS-LOAN-TABLE-CNT).
050200     MOVE TX-MEMBER-ID    TO LN-T-MEMBER-ID(WS-LOAN-TABLE-CNT).
050300     MOVE TX-ISBN         TO LN-T-ISBN(WS-LOAN-TABLE-CNT).
050400     MOVE WS-RUN-CCYYMMDD TO LN-T-BORROW-DATE(WS-LOAN-TABLE-CNT).
050500     PERFORM 910-ADD-15-DAYS.
050600     MOVE WS-RTN-CCYYMMDD-EDIT TO
050700         LN-T-DUE-DATE(WS-LOAN-TABLE-CNT).
050800     MOVE 0               TO LN-T-RETURN-DATE(WS-LOAN-TABLE-CNT).
050900     MOVE 'BORROWED'      TO LN-T-STATUS(WS-LOAN-TABLE-CNT).
051000     MOVE 0               TO LN-T-FINE-AMOUNT(WS-LOAN-TABLE-CNT).
051100     MOVE WS-RUN-CCYYMMDD TO LN-T-CREATED-DATE(WS-LOAN-TABLE-CNT).
051200*
051300 245-REMOVE-LOAN-ROW.
051400     PERFORM 246-SHIFT-ONE-LOAN-ROW
051450         VARYING WS-WORK-SUB FROM LN-IDX BY 1
051480         UNTIL WS-WORK-SUB >= WS-LOAN-TABLE-CNT.
051500     SUBTRACT 1 FROM WS-LOAN-TABLE-CNT.
051510*
051520 246-SHIFT-ONE-LOAN-ROW.
051600     MOVE LN-TABLE(WS-WORK-SUB + 1) TO LN-TABLE(WS-WORK-SUB).
051900*
052000 299-REPORT-BAD-TRAN.
052100     ADD +1 TO NUM-TRAN-ERRORS.
052200     MOVE WS-REJECT-REASON TO RPT-REASON.
052300     WRITE LOAN-RPT-RECORD FROM RPT-BAD-TRAN-1.
052400     MOVE TX-LOAN-ID TO RPT-BAD-LOAN-ID.
052500     MOVE TX-ISBN    TO RPT-BAD-ISBN.
052600     WRITE LOAN-RPT-RECORD FROM RPT-BAD-TRAN-2.
052700*
052800****************************************************************
052900* 600 SERIES -- OVERDUE SWEEP
053000****************************************************************
053100 600-SWEEP-OVERDUE.
053200     PERFORM 605-SWEEP-CHECK-ONE-LOAN
053250         VARYING WS-WORK-SUB FROM 1 BY 1
053280         UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT.
053290*
053295 605-SWEEP-CHECK-ONE-LOAN.
053400     IF LN-T-STATUS(WS-WORK-SUB) = 'BORROWED'
053500         MOVE LN-T-DUE-DATE(WS-WORK-SUB) TO WS-CALC-CCYY
053600         PERFORM 610-SWEEP-ONE-LOAN
053700     END-IF.
053900*
054000 610-SWEEP-ONE-LOAN.
054100     MOVE LN-T-DUE-DATE(WS-WORK-SUB) TO WS-RTN-CCYYMMDD-EDIT.
054200     PERFORM 930-DUE-DATE-TO-JDN.
054300     IF WS-RUN-JDN > WS-JDN
054400         MOVE 'OVERDUE' TO LN-T-STATUS(WS-WORK-SUB)
054500         ADD +1 TO NUM-ROLLED-OVERDUE
054600     END-IF.
054700*
054800****************************************************************
054900* 700 SERIES -- OPEN, TABLE LOAD/UNLOAD, CLOSE
055000****************************************************************
055100 700-OPEN-FILES.
055200     OPEN INPUT  LOAN-FILE BOOK-FILE MEMBER-FILE LOAN-TRANS.
055300     OPEN OUTPUT LOAN-FILE-OUT BOOK-FILE-OUT LOAN-RPT.
055400     IF NOT LOANMSTR-OK
055500         DISPLAY 'LIBLOANM: ERROR OPENING LOANMSTR, STATUS = '
055600             WS-LOANMSTR-STATUS
055700         MOVE 16 TO RETURN-CODE
055800         MOVE 'Y' TO WS-TRAN-EOF-SW
055900     END-IF.
056000*
056100 710-READ-TRAN-FILE.
056200     READ LOAN-TRANS
056300         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
056400     END-READ.
056500*
056600 720-LOAD-LOAN-TABLE.
056700     MOVE +0 TO WS-LOAN-TABLE-CNT.
056800     MOVE +0 TO WS-HIGH-LOAN-ID.
056900     READ LOAN-FILE
057000         AT END MOVE 'Y' TO WS-LOANMSTR-STATUS.
057100     PERFORM 723-LOAD-ONE-LOAN-ROW UNTIL LOANMSTR-EOF.
057150*
057160 723-LOAD-ONE-LOAN-ROW.
057200     ADD +1 TO WS-LOAN-TABLE-CNT.
057300     MOVE LOAN-LOAN-ID   TO LN-T-LOAN-ID(WS-LOAN-TABLE-CNT).
057400     MOVE LOAN-MEMBER-ID TO LN-T-MEMBER-ID(WS-LOAN-TABLE-CNT).
057500     MOVE LOAN-ISBN      TO LN-T-ISBN(WS-LOAN-TABLE-CNT).
057600     MOVE LOAN-BORROW-DATE TO
057700         LN-T-BORROW-DATE(WS-LOAN-TABLE-CNT).
057800     MOVE LOAN-DUE-DATE  TO LN-T-DUE-DATE(WS-LOAN-TABLE-CNT).
057900     MOVE LOAN-RETURN-DATE TO
058000         LN-T-RETURN-DATE(WS-LOAN-TABLE-CNT).
058100     MOVE LOAN-STATUS    TO LN-T-STATUS(WS-LOAN-TABLE-CNT).
058200     MOVE LOAN-FINE-AMOUNT TO
058300         LN-T-FINE-AMOUNT(WS-LOAN-TABLE-CNT).
058400     MOVE LOAN-CREATED-DATE TO
058500         LN-T-CREATED-DATE(WS-LOAN-TABLE-CNT).
058600     IF LOAN-LOAN-ID > WS-HIGH-LOAN-ID
058700         MOVE LOAN-LOAN-ID TO WS-HIGH-LOAN-ID
058800     END-IF.
058900     READ LOAN-FILE
059000         AT END MOVE 'Y' TO WS-LOANMSTR-STATUS
059100     END-READ.
059300*
059400 721-LOAD-BOOK-TABLE.
059500     MOVE +0 TO WS-BOOK-TABLE-CNT.
059600     READ BOOK-FILE
059700         AT END MOVE 'Y' TO WS-BOOKMSTR-STATUS.
059750     PERFORM 724-LOAD-ONE-BOOK-ROW UNTIL BOOKMSTR-EOF.
059760*
059770 724-LOAD-ONE-BOOK-ROW.
059900     ADD +1 TO WS-BOOK-TABLE-CNT.
060000     MOVE BOOK-ISBN      TO BK-T-ISBN(WS-BOOK-TABLE-CNT).
060100     MOVE BOOK-TITLE     TO BK-T-TITLE(WS-BOOK-TABLE-CNT).
060200     MOVE BOOK-AUTHOR    TO BK-T-AUTHOR(WS-BOOK-TABLE-CNT).
060300     MOVE BOOK-CATEGORY  TO BK-T-CATEGORY(WS-BOOK-TABLE-CNT).
060400     MOVE BOOK-QUANTITY  TO BK-T-QUANTITY(WS-BOOK-TABLE-CNT).
060500     MOVE BOOK-AVAILABLE TO BK-T-AVAILABLE(WS-BOOK-TABLE-CNT).
060600     MOVE BOOK-PRICE     TO BK-T-PRICE(WS-BOOK-TABLE-CNT).
060700     MOVE BOOK-ACTIVE-FLAG TO
060800         BK-T-ACTIVE-FLAG(WS-BOOK-TABLE-CNT).
060900     MOVE BOOK-CREATED-DATE TO
061000         BK-T-CREATED-DATE(WS-BOOK-TABLE-CNT).
061100     READ BOOK-FILE
061200         AT END MOVE 'Y' TO WS-BOOKMSTR-STATUS
061300     END-READ.
061500*
061600 722-LOAD-MEMBER-TABLE.
061700     MOVE +0 TO WS-MEMBER-TABLE-CNT.
061800     READ MEMBER-FILE
061900         AT END MOVE 'Y' TO WS-MEMBMSTR-STATUS.
061950     PERFORM 725-LOAD-ONE-MEMBER-ROW UNTIL MEMBMSTR-EOF.
061960*
061970 725-LOAD-ONE-MEMBER-ROW.
062100     ADD +1 TO WS-MEMBER-TABLE-CNT.
062200     MOVE MEMB-MEMBER-ID TO
062300         MB-T-MEMBER-ID(WS-MEMBER-TABLE-CNT).
062400     MOVE MEMB-NAME       TO MB-T-NAME(WS-MEMBER-TABLE-CNT).
062500     MOVE MEMB-ACTIVE-FLAG TO
062600         MB-T-ACTIVE-FLAG(WS-MEMBER-TABLE-CNT).
062700     READ MEMBER-FILE
062800         AT END MOVE 'Y' TO WS-MEMBMSTR-STATUS
062900     END-READ.
063100*
063200 731-SEARCH-MEMBER-TABLE.
063300     MOVE 'N' TO WS-MEMBER-FOUND-SW.
063400     SET MB-IDX TO 1.
063500     IF WS-MEMBER-TABLE-CNT > 0
063600         SEARCH ALL MB-TABLE
063700             WHEN MB-T-MEMBER-ID(MB-IDX) = TX-MEMBER-ID
063800                 MOVE 'Y' TO WS-MEMBER-FOUND-SW
063900         END-SEARCH
064000     END-IF.
064100*
064200 734-SEARCH-BOOK-BY-ISBN.
064400     MOVE 'N' TO WS-BOOK-FOUND-SW.
064500     SET BK-IDX TO 1.
064600     IF WS-BOOK-TABLE-CNT > 0
064700         SEARCH ALL BK-TABLE
064800             WHEN BK-T-ISBN(BK-IDX) = TX-ISBN
064900                 MOVE 'Y' TO WS-BOOK-FOUND-SW
065000         END-SEARCH
065100     END-IF.
065200*
065300 733-SEARCH-LOAN-TABLE.
065400     MOVE 'N' TO WS-LOAN-FOUND-SW.
065500     SET LN-IDX TO 1.
065600     IF WS-LOAN-TABLE-CNT > 0
065700         SEARCH ALL LN-TABLE
065800             WHEN LN-T-LOAN-ID(LN-IDX) = TX-LOAN-ID
065900                 MOVE 'Y' TO WS-LOAN-FOUND-SW
066000         END-SEARCH
066100     END-IF.
066200*
066300 760-WRITE-LOAN-MASTER-OUT.
066400     PERFORM 763-WRITE-ONE-LOAN-OUT-ROW
066450         VARYING WS-WORK-SUB FROM 1 BY 1
066480         UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT.
066490*
066495 763-WRITE-ONE-LOAN-OUT-ROW.
066600     MOVE LN-T-LOAN-ID(WS-WORK-SUB)     TO LNOUT-LOAN-ID.
066700     MOVE LN-T-MEMBER-ID(WS-WORK-SUB)    TO LNOUT-MEMBER-ID.
066800     MOVE LN-T-ISBN(WS-WORK-SUB)         TO LNOUT-ISBN.
066900     MOVE LN-T-BORROW-DATE(WS-WORK-SUB)  TO
067000         LNOUT-BORROW-DATE.
067100     MOVE LN-T-DUE-DATE(WS-WORK-SUB)      TO LNOUT-DUE-DATE.
067200     MOVE LN-T-RETURN-DATE(WS-WORK-SUB)   TO
067300         LNOUT-RETURN-DATE.
067400     MOVE LN-T-STATUS(WS-WORK-SUB)        TO LNOUT-STATUS.
067500     MOVE LN-T-FINE-AMOUNT(WS-WORK-SUB)   TO
067600         LNOUT-FINE-AMOUNT.
067700     MOVE LN-T-CREATED-DATE(WS-WORK-SUB)  TO
067800         LNOUT-CREATED-DATE.
067900     WRITE LNOUT-REC.
068100*
068200 761-WRITE-BOOK-MASTER-OUT.
068300     PERFORM 764-WRITE-ONE-BOOK-OUT-ROW
068350         VARYING WS-WORK-SUB FROM 1 BY 1
068380         UNTIL WS-WORK-SUB > WS-BOOK-TABLE-CNT.
068390*
068395 764-WRITE-ONE-BOOK-OUT-ROW.
068500     MOVE BK-T-ISBN(WS-WORK-SUB)       TO BKOUT-ISBN.
068600     MOVE BK-T-TITLE(WS-WORK-SUB)      TO BKOUT-TITLE.
068700     MOVE BK-T-AUTHOR(WS-WORK-SUB)     TO BKOUT-AUTHOR.
068800     MOVE BK-T-CATEGORY(WS-WORK-SUB)   TO BKOUT-CATEGORY.
068900     MOVE BK-T-QUANTITY(WS-WORK-SUB)   TO BKOUT-QUANTITY.
069000     MOVE BK-T-AVAILABLE(WS-WORK-SUB)  TO BKOUT-AVAILABLE.
069100     MOVE BK-T-PRICE(WS-WORK-SUB)      TO BKOUT-PRICE.
069200     MOVE BK-T-ACTIVE-FLAG(WS-WORK-SUB) TO BKOUT-ACTIVE-FLAG.
069300     MOVE BK-T-CREATED-DATE(WS-WORK-SUB) TO
069400         BKOUT-CREATED-DATE.
069500     WRITE BKOUT-REC.
069700*
069800 790-CLOSE-FILES.
069900     CLOSE LOAN-FILE LOAN-FILE-OUT BOOK-FILE BOOK-FILE-OUT
070000           MEMBER-FILE LOAN-TRANS LOAN-RPT.
070100*
070200****************************************************************
070300* 800 SERIES -- REPORTING
070400****************************************************************
070500 800-INIT-REPORT.
070600     MOVE WS-RUN-YY TO RPT-YY.
070700     MOVE WS-RUN-MM TO RPT-MM.
070800     MOVE WS-RUN-DD TO RPT-DD.
070900     WRITE LOAN-RPT-RECORD FROM RPT-HEADER1.
071000*
071100 850-REPORT-TRAN-STATS.
071200     WRITE LOAN-RPT-RECORD FROM RPT-STATS-HDR1.
071300     WRITE LOAN-RPT-RECORD FROM RPT-STATS-HDR2.
071400     WRITE LOAN-RPT-RECORD FROM RPT-STATS-HDR3.
071500     MOVE 'REGISTER'     TO RPT-ACTION.
071600     MOVE NUM-REGISTER-REQUESTS  TO RPT-NUM-REQ.
071700     MOVE NUM-REGISTER-PROCESSED TO RPT-NUM-PROC.
071800     COMPUTE RPT-NUM-REJ =
071900         NUM-REGISTER-REQUESTS - NUM-REGISTER-PROCESSED.
072000     WRITE LOAN-RPT-RECORD FROM RPT-STATS-DETAIL.
072100     MOVE 'RETURN'       TO RPT-ACTION.
072200     MOVE NUM-RETURN-REQUESTS  TO RPT-NUM-REQ.
072300     MOVE NUM-RETURN-PROCESSED TO RPT-NUM-PROC.
072400     COMPUTE RPT-NUM-REJ =
072500         NUM-RETURN-REQUESTS - NUM-RETURN-PROCESSED.
072600     WRITE LOAN-RPT-RECORD FROM RPT-STATS-DETAIL.
072700     MOVE 'DELETE'       TO RPT-ACTION.
072800     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.
072900     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.
073000     COMPUTE RPT-NUM-REJ =
073100         NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
073200     WRITE LOAN-RPT-RECORD FROM RPT-STATS-DETAIL.
073300     MOVE NUM-ROLLED-OVERDUE TO RPT-NUM-OVERDUE.
073400     WRITE LOAN-RPT-RECORD FROM RPT-OVERDUE-LINE.
073500     MOVE TOTAL-FINES-ASSESSED TO RPT-TOTAL-FINES.
073600     WRITE LOAN-RPT-RECORD FROM RPT-FINES-LINE.
073700*
073800****************************************************************
073900* 900 SERIES -- JULIAN DAY NUMBER CONVERSIONS
074000*
074100* 900-DATE-TO-JDN        CONVERTS WS-RUN-CCYYMMDD TO WS-JDN.
074200* 910-ADD-15-DAYS        ADDS THE LOAN PERIOD TO WS-RUN-CCYYMMDD,
074300*                        RETURNS THE NEW DATE IN
074400*                        WS-RTN-CCYYMMDD-EDIT.
074500* 920-CALC-FINE-DAYS     RETURN DATE (TODAY) MINUS DUE DATE OF
074600*                        THE LOAN AT LN-IDX, IN WHOLE DAYS, INTO
074700*                        WS-FINE-DAYS (NEGATIVE OR ZERO IF NOT
074800*                        LATE).
074900* 930-DUE-DATE-TO-JDN    CONVERTS WS-RTN-CCYYMMDD-EDIT TO WS-JDN,
075000*                        USED BY THE OVERDUE SWEEP.
075100****************************************************************
075200 900-DATE-TO-JDN.
075300     MOVE WS-RUN-CCYYMMDD TO WS-CALC-CCYY.
075400     DIVIDE WS-CALC-CCYY BY 10000 GIVING WS-CALC-CCYY
075500         REMAINDER WS-T1.
075600     DIVIDE WS-T1 BY 100 GIVING WS-CALC-MM REMAINDER WS-CALC-DD.
075700     PERFORM 905-CALC-JDN-FROM-YMD.
075800*
075900 905-CALC-JDN-FROM-YMD.
076000     COMPUTE WS-T1 = (WS-CALC-MM - 14) / 12.
076100     COMPUTE WS-T2 = (1461 * (WS-CALC-CCYY + 4800 + WS-T1)) / 4.
076200     COMPUTE WS-T3 =
076300         (367 * (WS-CALC-MM - 2 - (12 * WS-T1))) / 12.
076400     COMPUTE WS-T4 =
076500         (3 * ((WS-CALC-CCYY + 4900 + WS-T1) / 100)) / 4.
076600     COMPUTE WS-JDN = WS-T2 + WS-T3 - WS-T4 + WS-CALC-DD - 32075.
076700*
076800 910-ADD-15-DAYS.
076810* CIRC-099 -- MUST DERIVE THE DUE DATE FROM WS-RUN-JDN (TODAY),
076820* NOT FROM WHATEVER WS-JDN HAPPENS TO HOLD.  920-CALC-FINE-DAYS
076830* LEAVES WS-JDN SET TO A RETURNED LOAN'S DUE-DATE JDN, AND A
076840* PRIOR CALL TO THIS PARAGRAPH LEAVES IT SET TO A DUE DATE TOO --
076850* INCREMENTING WS-JDN IN PLACE COMPOUNDED THE DUE DATE ON EVERY
076860* REGISTER TRANSACTION AFTER THE FIRST ONE IN A RUN.
076900     COMPUTE WS-JDN = WS-RUN-JDN + 15.
077000     PERFORM 915-JDN-TO-YMD.
077100*
077200 915-JDN-TO-YMD.
077300     COMPUTE WS-RTN-L = WS-JDN + 68569.
077400     COMPUTE WS-RTN-N = (4 * WS-RTN-L) / 146097.
077500     COMPUTE WS-RTN-L = WS-RTN-L - ((146097 * WS-RTN-N + 3) / 4).
077600     COMPUTE WS-RTN-I = (4000 * (WS-RTN-L + 1)) / 1461001.
077700     COMPUTE WS-RTN-L =
077800         WS-RTN-L - ((1461 * WS-RTN-I) / 4) + 31.
077900     COMPUTE WS-RTN-J = (80 * WS-RTN-L) / 2447.
078000     COMPUTE WS-RTN-DD = WS-RTN-L - ((2447 * WS-RTN-J) / 80).
078100     COMPUTE WS-RTN-K = WS-RTN-J / 11.
078200     COMPUTE WS-RTN-MM = WS-RTN-J + 2 - (12 * WS-RTN-K).
078300     COMPUTE WS-RTN-CCYY =
078400         (100 * (WS-RTN-N - 49)) + WS-RTN-I + WS-RTN-K.
078500     COMPUTE WS-RTN-CCYYMMDD-EDIT =
078600         (WS-RTN-CCYY * 10000) + (WS-RTN-MM * 100) + WS-RTN-DD.
078700*
078800 920-CALC-FINE-DAYS.
078900     MOVE WS-RUN-JDN TO WS-JDN.
079000     MOVE LN-T-DUE-DATE(LN-IDX) TO WS-RTN-CCYYMMDD-EDIT.
079100     MOVE WS-RTN-CCYYMMDD-EDIT TO WS-CALC-CCYY.
079200     DIVIDE WS-CALC-CCYY BY 10000 GIVING WS-CALC-CCYY
079300         REMAINDER WS-T1.
079400     DIVIDE WS-T1 BY 100 GIVING WS-CALC-MM REMAINDER WS-CALC-DD.
079500     MOVE WS-JDN TO WS-RUN-JDN.
079600     PERFORM 905-CALC-JDN-FROM-YMD.
079700     COMPUTE WS-FINE-DAYS = WS-RUN-JDN - WS-JDN.
079800*
079900 930-DUE-DATE-TO-JDN.
080000     MOVE WS-RTN-CCYYMMDD-EDIT TO WS-CALC-CCYY.
080100     DIVIDE WS-CALC-CCYY BY 10000 GIVING WS-CALC-CCYY
080200         REMAINDER WS-T1.
080300     DIVIDE WS-T1 BY 100 GIVING WS-CALC-MM REMAINDER WS-CALC-DD.
080400     PERFORM 905-CALC-JDN-FROM-YMD.
