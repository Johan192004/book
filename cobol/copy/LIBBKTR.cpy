000100****************************************************************
000200* LIBBKTR   -  CATALOG MAINTENANCE TRANSACTION RECORD
000300*
000400* ONE LINE PER CATALOG TRANSACTION ON BOOK-TRANS.  TX-ACTION IS
000500* ADD, UPDATE OR DELETE.  TX-ROLE IS THE ACTING OPERATOR'S ROLE,
000600* CARRIED ON THE TRANSACTION SINCE THIS IS A BATCH JOB AND NOT
000700* A LOGGED-ON SESSION.  UNUSED FIELDS ON A DELETE ARE BLANK.
000800*
000900* 1999-03-02 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
001000****************************************************************
001100 01  BOOK-TRAN-REC.
001200     05  TX-ACTION               PIC X(06).
001300         88  TX-IS-ADD           VALUE 'ADD'.
001400         88  TX-IS-UPDATE        VALUE 'UPDATE'.
001500         88  TX-IS-DELETE        VALUE 'DELETE'.
001600     05  TX-ROLE                 PIC X(10).
001700     05  TX-ISBN                 PIC X(20).
001800     05  TX-TITLE                PIC X(40).
001900     05  TX-AUTHOR               PIC X(30).
002000     05  TX-CATEGORY             PIC X(12).
002100     05  TX-QUANTITY             PIC 9(05).
002200     05  TX-AVAILABLE            PIC 9(05).
002300     05  TX-PRICE                PIC 9(07)V99.
002400     05  FILLER                 PIC X(10).
