000100****************************************************************
000200* LIBLOAN   -  LOAN LEDGER MASTER RECORD LAYOUT
000300*
000400* USED BY LIBLOANM (OWNING PROGRAM), AND READ-ONLY BY LIBEXPRT.
000500* COPY WITH REPLACING ==:TAG:== BY ==xxxx== TO GET A PRIVATE
000600* PREFIX FOR THE FD OR WORKING-STORAGE COPY.
000700*
000800* 1999-03-05 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
000900* 2000-02-18 RHV  ADDED :TAG:-STATUS 88-LEVELS FOR THE SWEEP.
001000* 2005-09-22 DWK  FINE-AMOUNT WIDENED TO 9(07)V99 PER MEMO 05-41.
001100****************************************************************
001200 01  :TAG:-REC.
001300     05  :TAG:-LOAN-ID           PIC 9(06).
001400     05  :TAG:-MEMBER-ID         PIC 9(06).
001500     05  :TAG:-ISBN              PIC X(20).
001600     05  :TAG:-BORROW-DATE       PIC 9(08).
001700     05  :TAG:-DUE-DATE          PIC 9(08).
001800     05  :TAG:-RETURN-DATE       PIC 9(08).
001900     05  :TAG:-STATUS            PIC X(10).
002000         88  :TAG:-IS-BORROWED   VALUE 'BORROWED'.
002100         88  :TAG:-IS-RETURNED   VALUE 'RETURNED'.
002200         88  :TAG:-IS-OVERDUE    VALUE 'OVERDUE'.
002300     05  :TAG:-FINE-AMOUNT       PIC 9(07)V99.
002400     05  :TAG:-CREATED-DATE      PIC 9(08).
002500     05  FILLER                 PIC X(08).
