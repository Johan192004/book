000100****************************************************************
000200* LIBUSTR   -  USER (OPERATOR) MAINTENANCE TRANSACTION RECORD
000300*
000400* ONE LINE PER OPERATOR TRANSACTION ON USER-TRANS.  TX-ACTION IS
000500* ADD, UPDATE OR DELETE.  EVERY ACTION ON THIS FILE IS ADMIN
000600* ONLY -- TX-ROLE IS THE ACTING OPERATOR'S OWN ROLE, CHECKED
000700* AGAINST ADMIN BEFORE ANY UPDATE IS APPLIED.  TX-NEW-ROLE AND
000800* TX-NEW-ACTIVE ARE THE VALUES TO STORE ON THE TARGET RECORD.
000900*
001000* 1999-03-04 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
001100****************************************************************
001200 01  USER-TRAN-REC.
001300     05  TX-ACTION               PIC X(06).
001400         88  TX-IS-ADD           VALUE 'ADD'.
001500         88  TX-IS-UPDATE        VALUE 'UPDATE'.
001600         88  TX-IS-DELETE        VALUE 'DELETE'.
001700     05  TX-ROLE                 PIC X(10).
001800     05  TX-USER-ID              PIC 9(06).
001900     05  TX-NAME                 PIC X(25).
002000     05  TX-USERNAME             PIC X(20).
002100     05  TX-PASSWORD             PIC X(20).
002200     05  TX-NEW-ROLE             PIC X(10).
002300     05  TX-NEW-ACTIVE           PIC X(01).
002400     05  FILLER                 PIC X(07).
