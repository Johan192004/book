000100****************************************************************
000200* LIBUSER   -  OPERATOR (SYSTEM USER) MASTER RECORD LAYOUT
000300*
000400* USED BY LIBUSRM (OWNING PROGRAM), AND READ-ONLY BY LIBAUTH.
000500* COPY WITH REPLACING ==:TAG:== BY ==xxxx== TO GET A PRIVATE
000600* PREFIX FOR THE FD OR WORKING-STORAGE COPY.
000700*
000800* 1999-03-04 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
000900* 2003-01-14 DWK  ADDED :TAG:-ROLE FOR ADMIN/ASSISTANT SPLIT.
001000****************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-USER-ID           PIC 9(06).
001300     05  :TAG:-NAME              PIC X(25).
001400     05  :TAG:-USERNAME          PIC X(20).
001500     05  :TAG:-PASSWORD          PIC X(20).
001600     05  :TAG:-ROLE              PIC X(10).
001700         88  :TAG:-IS-ADMIN      VALUE 'ADMIN'.
001800         88  :TAG:-IS-ASSISTANT  VALUE 'ASSISTANT'.
001900     05  :TAG:-ACTIVE-FLAG       PIC X(01).
002000         88  :TAG:-IS-ACTIVE     VALUE 'Y'.
002100         88  :TAG:-IS-INACTIVE   VALUE 'N'.
002200     05  :TAG:-CREATED-DATE      PIC 9(08).
002300     05  FILLER                 PIC X(01).
