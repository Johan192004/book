000100****************************************************************
000200* LIBLNTR   -  LOAN TRANSACTION RECORD (LOAN-TRANS FILE)
000300*
000400* ONE LINE PER LOAN TRANSACTION, IN THE ORDER THE COUNTER
000500* ENTERED THEM -- NOT SORTED BY KEY.  TX-ACTION IS REGISTER,
000600* RETURN OR DELETE.  TX-LOAN-ID IS BLANK (ZERO) ON A REGISTER;
000700* ASSIGNED BY LIBLOANM.
000800*
000900* 1999-03-05 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
001000****************************************************************
001100 01  LOAN-TRAN-REC.
001200     05  TX-ACTION               PIC X(08).
001300         88  TX-IS-REGISTER      VALUE 'REGISTER'.
001400         88  TX-IS-RETURN        VALUE 'RETURN'.
001500         88  TX-IS-DELETE        VALUE 'DELETE'.
001600     05  TX-ROLE                 PIC X(10).
001700     05  TX-LOAN-ID              PIC 9(06).
001800     05  TX-MEMBER-ID            PIC 9(06).
001900     05  TX-ISBN                 PIC X(20).
002000     05  FILLER                 PIC X(10).
