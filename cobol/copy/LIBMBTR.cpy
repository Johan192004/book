000100****************************************************************
000200* LIBMBTR   -  MEMBER MAINTENANCE TRANSACTION RECORD
000300*
000400* ONE LINE PER MEMBER TRANSACTION ON MEMBER-TRANS.  TX-ACTION IS
000500* ADD, UPDATE OR DELETE.  TX-ROLE IS THE ACTING OPERATOR'S ROLE.
000600* TX-MEMBER-ID IS BLANK (ZERO) ON ADD; ASSIGNED BY LIBMEMM.
000700*
000800* 1999-03-04 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
000900****************************************************************
001000 01  MEMBER-TRAN-REC.
001100     05  TX-ACTION               PIC X(06).
001200         88  TX-IS-ADD           VALUE 'ADD'.
001300         88  TX-IS-UPDATE        VALUE 'UPDATE'.
001400         88  TX-IS-DELETE        VALUE 'DELETE'.
001500     05  TX-ROLE                 PIC X(10).
001600     05  TX-MEMBER-ID            PIC 9(06).
001700     05  TX-NAME                 PIC X(25).
001800     05  TX-EMAIL                PIC X(30).
001900     05  TX-PHONE                PIC X(15).
002000     05  FILLER                 PIC X(08).
