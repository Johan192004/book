000100****************************************************************
000200* LIBXPTR   -  EXPORT/REPORT REQUEST TRANSACTION RECORD
000300*
000400* ONE LINE PER REQUEST ON EXPRT-TRANS.  TX-ACTION PICKS WHICH
000500* EXPORT OR LISTING LIBEXPRT PRODUCES THIS PASS; TX-ROLE IS THE
000600* REQUESTING OPERATOR'S ROLE (EXPORTS ARE ADMIN ONLY, SEE
000700* LIBEXPRT PARAGRAPH 100).
000800*
000900* 1999-03-09 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
001000****************************************************************
001100 01  EXPRT-TRAN-REC.
001200     05  TX-ACTION               PIC X(10).
001300         88  TX-IS-BOOK-EXPORT   VALUE 'BOOKEXP'.
001400         88  TX-IS-OVERDUE-EXPORT VALUE 'OVEREXP'.
001500         88  TX-IS-MEMBER-LIST   VALUE 'MEMBLIST'.
001600         88  TX-IS-BOOK-LIST     VALUE 'BOOKLIST'.
001700         88  TX-IS-LOAN-LIST     VALUE 'LOANLIST'.
001800     05  TX-ROLE                 PIC X(10).
001900     05  FILLER                 PIC X(12).
