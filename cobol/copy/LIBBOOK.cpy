000100****************************************************************
000200* LIBBOOK   -  CATALOG (BOOK) MASTER RECORD LAYOUT
000300*
000400* USED BY LIBCATM (OWNING PROGRAM), AND READ-ONLY BY LIBLOANM
000500* AND LIBEXPRT.  COPY WITH REPLACING ==:TAG:== BY ==xxxx== TO
000600* GET A PRIVATE PREFIX FOR THE FD OR WORKING-STORAGE COPY.
000700*
000800* 1999-03-02 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
000900* 2001-07-19 RHV  ADDED :TAG:-ACTIVE-FLAG 88-LEVELS.
001000* 2004-11-08 DWK  WIDENED :TAG:-CATEGORY TO X(12) PER MEMO 04-77.
001010* 2011-11-14 JLT  CIRC-100  THE 04-77 CATEGORY WIDENING ATE THE
001020*                           FILLER'S SLACK AND THEN SOME -- RECORD
001030*                           HAD GROWN TO 135 BYTES WITH A FILLER
001040*                           THAT NO LONGER RECONCILED TO ANYTHING.
001050*                           TRIMMED FILLER BACK TO A BARE
001060*                           HOUSEKEEPING BYTE, SAME AS LIBMEMB AND
001070*                           LIBUSER CARRY.  RECORD IS NOW 131
001080*                           BYTES; OPERATIONS RUNBOOK SECTION 4
001090*                           UPDATED.
001100****************************************************************
001200 01  :TAG:-REC.
001300     05  :TAG:-ISBN              PIC X(20).
001400     05  :TAG:-TITLE             PIC X(40).
001500     05  :TAG:-AUTHOR            PIC X(30).
001600     05  :TAG:-CATEGORY          PIC X(12).
001700     05  :TAG:-QUANTITY          PIC 9(05).
001800     05  :TAG:-AVAILABLE         PIC 9(05).
001900     05  :TAG:-PRICE             PIC 9(07)V99.
002000     05  :TAG:-ACTIVE-FLAG       PIC X(01).
002100         88  :TAG:-IS-ACTIVE     VALUE 'Y'.
002200         88  :TAG:-IS-INACTIVE   VALUE 'N'.
002300     05  :TAG:-CREATED-DATE      PIC 9(08).
002400     05  FILLER                 PIC X(01).
