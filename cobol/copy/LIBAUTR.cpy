000100****************************************************************
000200* LIBAUTR   -  AUTHENTICATION-CHECK TRANSACTION RECORD
000300*
000400* ONE LINE PER LOGIN ATTEMPT ON AUTH-TRANS.  THE CHECK IS
000500* PASS/FAIL ONLY -- LIBAUTH DOES NOT ISSUE A SESSION, IT JUST
000600* REPORTS WHETHER THE CREDENTIAL PAIR IS VALID.
000700*
000800* 1999-03-06 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
000900****************************************************************
001000 01  AUTH-TRAN-REC.
001100     05  TX-USERNAME             PIC X(20).
001200     05  TX-PASSWORD             PIC X(20).
001300     05  FILLER                 PIC X(10).
