000100****************************************************************
000200* LIBMEMB   -  MEMBER (BORROWER) MASTER RECORD LAYOUT
000300*
000400* USED BY LIBMEMM (OWNING PROGRAM), AND READ-ONLY BY LIBLOANM
000500* AND LIBEXPRT.  COPY WITH REPLACING ==:TAG:== BY ==xxxx== TO
000600* GET A PRIVATE PREFIX FOR THE FD OR WORKING-STORAGE COPY.
000700*
000800* 1999-03-04 RHV  ORIGINAL LAYOUT FOR CIRCULATION REWRITE.
000900* 2002-05-30 DWK  EMAIL/PHONE UNIQUENESS ADDED, SEE LIBMEMM.
001000****************************************************************
001100 01  :TAG:-REC.
001200     05  :TAG:-MEMBER-ID         PIC 9(06).
001300     05  :TAG:-NAME              PIC X(25).
001400     05  :TAG:-EMAIL             PIC X(30).
001500     05  :TAG:-PHONE             PIC X(15).
001600     05  :TAG:-ACTIVE-FLAG       PIC X(01).
001700         88  :TAG:-IS-ACTIVE     VALUE 'Y'.
001800         88  :TAG:-IS-INACTIVE   VALUE 'N'.
001900     05  :TAG:-CREATED-DATE      PIC 9(08).
002000     05  FILLER                 PIC X(01).
