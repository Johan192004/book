000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND LIBRARY SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. LIBUSRM.
000700 AUTHOR. R H VOSS.
000800 INSTALLATION. RIVERBEND LIBRARY SYSTEMS - CIRCULATION GROUP.
000900 DATE-WRITTEN. 03/04/99.
001000 DATE-COMPILED.
001100 SECURITY. RIVERBEND LIBRARY SYSTEMS - INTERNAL USE ONLY.
001200****************************************************************
001300* PROGRAM:  LIBUSRM
001400*
001500* FUNCTION:  OPERATOR (SYSTEM USER) MAINTENANCE.  READS THE
001600*    USER MASTER AND THE USER TRANSACTION FILE AND APPLIES
001700*    ADD / UPDATE / DELETE ACTIONS, ENFORCING USERNAME
001800*    UNIQUENESS.  EVERY ACTION ON THIS FILE IS RESTRICTED TO
001900*    ADMIN -- THIS IS THE FILE THAT GRANTS ADMIN IN THE FIRST
002000*    PLACE, SO THE CHECK IS MADE HARD HERE, NOT LEFT TO THE
002100*    CALLING JOB STEP.
002200*
002300* SAME TABLE-LOAD/REBUILD TECHNIQUE AS LIBCATM AND LIBMEMM --
002400* SEE LIBCATM'S HEADER FOR THE OPERATIONS NOTE ON USRMSTO.
002500*
002600*-------------------------- CHANGE LOG -------------------------*
002700* DATE       BY   TICKET    DESCRIPTION
002800* ---------- ---- --------- ---------------------------------- *
002900* 1999-03-04 RHV  CIRC-003  ORIGINAL PROGRAM.
003000* 1999-09-21 RHV  CIRC-026  NEW USERS DEFAULT TO ASSISTANT ROLE
003100*                           REGARDLESS OF WHAT THE TRANSACTION
003200*                           CARRIED -- PREVENTS SELF-PROMOTION
003300*                           THROUGH A BAD INPUT FILE.
003400* 2000-01-10 DWK  Y2K-006   VERIFIED CCYYMMDD CREATED-DATE.  NO
003500*                           CODE CHANGE REQUIRED.
003600* 2003-01-14 DWK  CIRC-058  ROLE/ACTIVE-FLAG NOW REPLACEABLE ON
003700*                           UPDATE (TX-NEW-ROLE, TX-NEW-ACTIVE).
003800* 2009-05-03 JLT  CIRC-084  PASSWORD COMPARE MADE CASE SENSITIVE
003900*                           PER AUDIT FINDING 09-112.
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS USRM-TEST-MODE-SW.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USER-FILE ASSIGN TO USRMMSTR
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS WS-USRMMSTR-STATUS.
005400
005500     SELECT USER-FILE-OUT ASSIGN TO USRMMSTO
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-USRMMSTO-STATUS.
005900
006000     SELECT USER-TRANS ASSIGN TO USRMTRAN
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-USRMTRAN-STATUS.
006400
006500     SELECT USER-RPT ASSIGN TO USRMRPT
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-USRMRPT-STATUS.
006900****************************************************************
007000 DATA DIVISION.
007100 FILE SECTION.
007200 FD  USER-FILE
007300     LABEL RECORDS ARE STANDARD.
007400 COPY LIBUSER REPLACING ==:TAG:== BY ==USRM==.
007500
007600 FD  USER-FILE-OUT
007700     LABEL RECORDS ARE STANDARD.
007800 COPY LIBUSER REPLACING ==:TAG:== BY ==USOUT==.
007900
008000 FD  USER-TRANS
008100     LABEL RECORDS ARE STANDARD.
008200 COPY LIBUSTR.
008300
008400 FD  USER-RPT
008500     LABEL RECORDS ARE STANDARD.
008600 01  USER-RPT-RECORD             PIC X(132).
008700****************************************************************
008800 WORKING-STORAGE SECTION.
008900****************************************************************
009000 01  WS-FILE-STATUSES.
009100     05  WS-USRMMSTR-STATUS      PIC X(02) VALUE SPACES.
009200         88  USRMMSTR-OK         VALUE '00'.
009300         88  USRMMSTR-EOF        VALUE '10'.
009400     05  WS-USRMMSTO-STATUS      PIC X(02) VALUE SPACES.
009500         88  USRMMSTO-OK         VALUE '00'.
009600     05  WS-USRMTRAN-STATUS      PIC X(02) VALUE SPACES.
009700         88  USRMTRAN-OK         VALUE '00'.
009800         88  USRMTRAN-EOF        VALUE '10'.
009900     05  WS-USRMRPT-STATUS       PIC X(02) VALUE SPACES.
010000         88  USRMRPT-OK          VALUE '00'.
010100*
010200 01  WS-SWITCHES.
010300     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
010400         88  WS-TRAN-EOF         VALUE 'Y'.
010500     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
010600         88  WS-USER-FOUND       VALUE 'Y'.
010700     05  WS-DUP-SW               PIC X(01) VALUE 'N'.
010800         88  WS-DUP-FOUND        VALUE 'Y'.
010900     05  WS-REJECT-REASON        PIC X(35) VALUE SPACES.
011000*
011100 01  WS-RUN-DATE-TIME.
011200     05  WS-RUN-DATE.
011300         10  WS-RUN-YEAR         PIC 9(02).
011400         10  WS-RUN-MONTH        PIC 9(02).
011500         10  WS-RUN-DAY          PIC 9(02).
011600     05  WS-RUN-TIME             PIC 9(08).
011700 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-TIME.
011800     05  WS-RUN-DATE-NUM         PIC 9(06).
011900     05  FILLER                 PIC X(08).
012000*
012100 01  WS-ACCUM-FIELDS.
012200     05  WS-NEXT-USER-ID         PIC S9(07) COMP-3 VALUE +0.
012300     05  WS-HIGH-USER-ID         PIC S9(07) COMP-3 VALUE +0.
012400 01  WS-HIGH-USER-ID-R REDEFINES WS-ACCUM-FIELDS.
012500     05  FILLER                 PIC X(04).
012600     05  WS-HIGH-USER-ID-EDIT    PIC S9(07) COMP-3.
012700*
012800 77  WS-USRM-DIAG                PIC X(02) VALUE SPACES.
012900 77  WS-USRM-DIAG-N REDEFINES WS-USRM-DIAG PIC S9(03) COMP-3.
013000 77  WS-USER-TABLE-CNT           PIC S9(05) COMP VALUE +0.
013100 77  WS-WORK-SUB                 PIC S9(05) COMP VALUE +0.
013200 77  WS-INSERT-AT                PIC S9(05) COMP VALUE +0.
013300*
013400 01  REPORT-CONTROL-TOTALS.
013500     05  NUM-ADD-REQUESTS        PIC S9(07) COMP-3 VALUE +0.
013600     05  NUM-ADD-PROCESSED       PIC S9(07) COMP-3 VALUE +0.
013700     05  NUM-UPDATE-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
013800     05  NUM-UPDATE-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
013900     05  NUM-DELETE-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
014000     05  NUM-DELETE-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
014100     05  NUM-TRAN-ERRORS         PIC S9(07) COMP-3 VALUE +0.
014200*
014300****************************************************************
014400* USER-TABLE IS THE WORKING COPY OF THE OPERATOR REGISTER,
014500* LOADED FROM USRMMSTR AT OPEN TIME.  KEPT IN ASCENDING USER-ID
014600* ORDER.
014700****************************************************************
014800 01  USER-TABLE-AREA.
014900     05  US-TABLE OCCURS 500 TIMES
015000                  ASCENDING KEY IS US-T-USER-ID
015100                  INDEXED BY US-IDX.
015200         10  US-T-USER-ID        PIC 9(06).
015300         10  US-T-NAME           PIC X(25).
015400         10  US-T-USERNAME       PIC X(20).
015500         10  US-T-PASSWORD       PIC X(20).
015600         10  US-T-ROLE           PIC X(10).
015700         10  US-T-ACTIVE-FLAG    PIC X(01).
015800         10  US-T-CREATED-DATE   PIC 9(08).
015900*
016000*        *******************
016100*            report lines
016200*        *******************
016300 01  RPT-HEADER1.
016400     05  FILLER                 PIC X(40)
016500         VALUE 'LIBUSRM - OPERATOR MAINTENANCE RUN DATE:'.
016600     05  RPT-MM                 PIC 99.
016700     05  FILLER                 PIC X VALUE '/'.
016800     05  RPT-DD                 PIC 99.
016900     05  FILLER                 PIC X VALUE '/'.
017000     05  RPT-YY                 PIC 99.
017100     05  FILLER                 PIC X(73) VALUE SPACES.
017200 01  RPT-BAD-TRAN-1.
017300     05  FILLER                 PIC X(25)
017400         VALUE ' *** TRANSACTION REJECTED'.
017500     05  RPT-REASON              PIC X(35) VALUE SPACES.
017600     05  FILLER                 PIC X(72) VALUE SPACES.
017700 01  RPT-BAD-TRAN-2.
017800     05  FILLER                 PIC X(11) VALUE '   USER ID:'.
017900     05  RPT-BAD-USER-ID         PIC 9(06) VALUE ZERO.
018000     05  FILLER                 PIC X(115) VALUE SPACES.
018100 01  RPT-STATS-HDR1.
018200     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
018300     05  FILLER PIC X(106) VALUE SPACES.
018400 01  RPT-STATS-HDR2.
018500     05  FILLER PIC X(26) VALUE 'ACTION         REQUESTED  '.
018600     05  FILLER PIC X(27) VALUE '   PROCESSED       REJECTED'.
018700     05  FILLER PIC X(79) VALUE SPACES.
018800 01  RPT-STATS-HDR3.
018900     05  FILLER PIC X(26) VALUE '------------   ----------'.
019000     05  FILLER PIC X(27) VALUE '   -----------     --------'.
019100     05  FILLER PIC X(79) VALUE SPACES.
019200 01  RPT-STATS-DETAIL.
019300     05  RPT-ACTION              PIC X(12).
019400     05  FILLER                 PIC X(03) VALUE SPACES.
019500     05  RPT-NUM-REQ             PIC ZZZ,ZZ9.
019600     05  FILLER                 PIC X(05) VALUE SPACES.
019700     05  RPT-NUM-PROC            PIC ZZZ,ZZ9.
019800     05  FILLER                 PIC X(05) VALUE SPACES.
019900     05  RPT-NUM-REJ             PIC ZZZ,ZZ9.
020000     05  FILLER                 PIC X(88) VALUE SPACES.
020100****************************************************************
020200 PROCEDURE DIVISION.
020300****************************************************************
020400 000-MAIN.
020500     ACCEPT WS-RUN-DATE FROM DATE.
020600     ACCEPT WS-RUN-TIME FROM TIME.
020700     PERFORM 700-OPEN-FILES.
020800     PERFORM 720-LOAD-USER-TABLE.
020900     PERFORM 800-INIT-REPORT.
021000     PERFORM 710-READ-TRAN-FILE.
021100     PERFORM 100-PROCESS-TRANSACTIONS
021200         UNTIL WS-TRAN-EOF.
021300     PERFORM 750-WRITE-MASTER-OUT.
021400     PERFORM 850-REPORT-TRAN-STATS.
021500     PERFORM 790-CLOSE-FILES.
021600     GOBACK.
021700*
021800 100-PROCESS-TRANSACTIONS.
021900     MOVE SPACES TO WS-REJECT-REASON.
022000     IF TX-ROLE NOT = 'ADMIN'
022100         MOVE 'USER MAINTENANCE REQUIRES ADMIN ROLE' TO
022200             WS-REJECT-REASON
022300         PERFORM 299-REPORT-BAD-TRAN
022400     ELSE
022500         EVALUATE TRUE
022600             WHEN TX-IS-ADD
022700                 PERFORM 200-PROCESS-ADD-TRAN
022800             WHEN TX-IS-UPDATE
022900                 PERFORM 210-PROCESS-UPDATE-TRAN
023000             WHEN TX-IS-DELETE
023100                 PERFORM 220-PROCESS-DELETE-TRAN
023200             WHEN OTHER
023300                 MOVE 'UNRECOGNIZED TRANSACTION ACTION' TO
023400                     WS-REJECT-REASON
023500                 PERFORM 299-REPORT-BAD-TRAN
023600         END-EVALUATE
023700     END-IF.
023800     PERFORM 710-READ-TRAN-FILE.
023900*
024000****************************************************************
024100* 200 SERIES -- ADD / UPDATE / DELETE OF AN OPERATOR RECORD
024200****************************************************************
024300 200-PROCESS-ADD-TRAN.
024400     ADD +1 TO NUM-ADD-REQUESTS.
024500     PERFORM 235-CHECK-USERNAME-DUP.
024600     IF WS-DUP-FOUND
024700         MOVE 'USERNAME ALREADY ON FILE' TO WS-REJECT-REASON
024800         PERFORM 299-REPORT-BAD-TRAN
024900     ELSE
025000         PERFORM 240-INSERT-USER-ROW
025100         ADD +1 TO NUM-ADD-PROCESSED
025200     END-IF.
025300*
025400 210-PROCESS-UPDATE-TRAN.
025500     ADD +1 TO NUM-UPDATE-REQUESTS.
025600     PERFORM 730-SEARCH-USER-TABLE.
025700     IF NOT WS-USER-FOUND
025800         MOVE 'USER ID NOT FOUND' TO WS-REJECT-REASON
025900         PERFORM 299-REPORT-BAD-TRAN
026000     ELSE
026100         PERFORM 235-CHECK-USERNAME-DUP
026200         IF WS-DUP-FOUND
026300             MOVE 'USERNAME BELONGS TO ANOTHER USER' TO
026400                 WS-REJECT-REASON
026500             PERFORM 299-REPORT-BAD-TRAN
026600         ELSE
026700             MOVE TX-NAME       TO US-T-NAME(US-IDX)
026800             MOVE TX-USERNAME   TO US-T-USERNAME(US-IDX)
026900             MOVE TX-PASSWORD   TO US-T-PASSWORD(US-IDX)
027000             MOVE TX-NEW-ROLE   TO US-T-ROLE(US-IDX)
027100             MOVE TX-NEW-ACTIVE TO US-T-ACTIVE-FLAG(US-IDX)
027200             ADD +1 TO NUM-UPDATE-PROCESSED
027300         END-IF
027400     END-IF.
027500*
027600 220-PROCESS-DELETE-TRAN.
027700     ADD +1 TO NUM-DELETE-REQUESTS.
027800     PERFORM 730-SEARCH-USER-TABLE.
027900     IF NOT WS-USER-FOUND
028000         MOVE 'USER ID NOT FOUND' TO WS-REJECT-REASON
028100         PERFORM 299-REPORT-BAD-TRAN
028200     ELSE
028300         PERFORM 245-REMOVE-USER-ROW
028400         ADD +1 TO NUM-DELETE-PROCESSED
028500     END-IF.
028600*
028700 235-CHECK-USERNAME-DUP.
028800     MOVE 'N' TO WS-DUP-SW.
028900     PERFORM 236-CHECK-ONE-USER-ROW
028950         VARYING WS-WORK-SUB FROM 1 BY 1
028980         UNTIL WS-WORK-SUB > WS-USER-TABLE-CNT.
028990*
028995 236-CHECK-ONE-USER-ROW.
029100     IF US-T-USERNAME(WS-WORK-SUB) = TX-USERNAME
029200        AND US-T-USER-ID(WS-WORK-SUB) NOT = TX-USER-ID
029300         MOVE 'Y' TO WS-DUP-SW
029400     END-IF.
029600*
029700 240-INSERT-USER-ROW.
029800****************************************************************
029900* NEW USER-IDs COME FROM THE HIGH-WATER MARK.  ROLE IS ALWAYS
030000* FORCED TO ASSISTANT ON ADD -- CIRC-026 -- NO MATTER WHAT THE
030100* TRANSACTION CARRIED IN TX-NEW-ROLE.
030200****************************************************************
030300     ADD +1 TO WS-HIGH-USER-ID.
030400     ADD +1 TO WS-USER-TABLE-CNT.
030500     MOVE WS-HIGH-USER-ID TO US-T-USER-ID(WS-USER-TABLE-CNT).
030600     MOVE TX-NAME         TO US-T-NAME(WS-USER-TABLE-CNT).
030700     MOVE TX-USERNAME     TO US-T-USERNAME(WS-USER-TABLE-CNT).
030800     MOVE TX-PASSWORD     TO US-T-PASSWORD(WS-USER-TABLE-CNT).
030900     MOVE 'ASSISTANT'     TO US-T-ROLE(WS-USER-TABLE-CNT).
031000     MOVE 'Y'             TO US-T-ACTIVE-FLAG(WS-USER-TABLE-CNT).
031100     MOVE WS-RUN-DATE-NUM TO WS-USRM-DIAG-N.
031200     COMPUTE US-T-CREATED-DATE(WS-USER-TABLE-CNT) =
031300         20000000 + WS-RUN-DATE-NUM.
031400*
031500 245-REMOVE-USER-ROW.
031600     PERFORM 246-SHIFT-ONE-USER-ROW
031650         VARYING WS-WORK-SUB FROM US-IDX BY 1
031680         UNTIL WS-WORK-SUB >= WS-USER-TABLE-CNT.
031690     SUBTRACT 1 FROM WS-USER-TABLE-CNT.
031695*
031696 246-SHIFT-ONE-USER-ROW.
031800     MOVE US-TABLE(WS-WORK-SUB + 1) TO US-TABLE(WS-WORK-SUB).
032100*
032200 299-REPORT-BAD-TRAN.
032300     ADD +1 TO NUM-TRAN-ERRORS.
032400     MOVE WS-REJECT-REASON TO RPT-REASON.
032500     WRITE USER-RPT-RECORD FROM RPT-BAD-TRAN-1.
032600     MOVE TX-USER-ID TO RPT-BAD-USER-ID.
032700     WRITE USER-RPT-RECORD FROM RPT-BAD-TRAN-2.
032800*
032900****************************************************************
033000* 700 SERIES -- OPEN, TABLE LOAD/UNLOAD, CLOSE
033100****************************************************************
033200 700-OPEN-FILES.
033300     OPEN INPUT  USER-FILE USER-TRANS.
033400     OPEN OUTPUT USER-FILE-OUT USER-RPT.
033500     IF NOT USRMMSTR-OK
033600         DISPLAY 'LIBUSRM: ERROR OPENING USRMMSTR, STATUS = '
033700             WS-USRMMSTR-STATUS
033800         MOVE 16 TO RETURN-CODE
033900         MOVE 'Y' TO WS-TRAN-EOF-SW
034000     END-IF.
034100*
034200 710-READ-TRAN-FILE.
034300     READ USER-TRANS
034400         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
034500     END-READ.
034600*
034700 720-LOAD-USER-TABLE.
034800     MOVE +0 TO WS-USER-TABLE-CNT.
034900     MOVE +0 TO WS-HIGH-USER-ID.
035000     READ USER-FILE
035100         AT END MOVE 'Y' TO WS-USRMMSTR-STATUS.
035150     PERFORM 725-LOAD-ONE-USER-ROW UNTIL USRMMSTR-EOF.
035160*
035170 725-LOAD-ONE-USER-ROW.
035300     ADD +1 TO WS-USER-TABLE-CNT.
035400     MOVE USRM-USER-ID   TO US-T-USER-ID(WS-USER-TABLE-CNT).
035500     MOVE USRM-NAME      TO US-T-NAME(WS-USER-TABLE-CNT).
035600     MOVE USRM-USERNAME  TO US-T-USERNAME(WS-USER-TABLE-CNT).
035700     MOVE USRM-PASSWORD  TO US-T-PASSWORD(WS-USER-TABLE-CNT).
035800     MOVE USRM-ROLE      TO US-T-ROLE(WS-USER-TABLE-CNT).
035900     MOVE USRM-ACTIVE-FLAG TO
036000         US-T-ACTIVE-FLAG(WS-USER-TABLE-CNT).
036100     MOVE USRM-CREATED-DATE TO
036200         US-T-CREATED-DATE(WS-USER-TABLE-CNT).
036300     IF USRM-USER-ID > WS-HIGH-USER-ID
036400         MOVE USRM-USER-ID TO WS-HIGH-USER-ID
036500     END-IF.
036600     READ USER-FILE
036700         AT END MOVE 'Y' TO WS-USRMMSTR-STATUS
036800     END-READ.
037000*
037100 730-SEARCH-USER-TABLE.
037200     MOVE 'N' TO WS-FOUND-SW.
037300     SET US-IDX TO 1.
037400     IF WS-USER-TABLE-CNT > 0
037500         SEARCH ALL US-TABLE
037600             WHEN US-T-USER-ID(US-IDX) = TX-USER-ID
037700                 MOVE 'Y' TO WS-FOUND-SW
037800         END-SEARCH
037900     END-IF.
038000*
038100 750-WRITE-MASTER-OUT.
038200     PERFORM 755-WRITE-ONE-USER-OUT-ROW
038250         VARYING WS-WORK-SUB FROM 1 BY 1
038280         UNTIL WS-WORK-SUB > WS-USER-TABLE-CNT.
038290*
038295 755-WRITE-ONE-USER-OUT-ROW.
038400     MOVE US-T-USER-ID(WS-WORK-SUB)      TO USOUT-USER-ID.
038500     MOVE US-T-NAME(WS-WORK-SUB)          TO USOUT-NAME.
038600     MOVE US-T-USERNAME(WS-WORK-SUB)      TO USOUT-USERNAME.
038700     MOVE US-T-PASSWORD(WS-WORK-SUB)      TO USOUT-PASSWORD.
038800     MOVE US-T-ROLE(WS-WORK-SUB)          TO USOUT-ROLE.
038900     MOVE US-T-ACTIVE-FLAG(WS-WORK-SUB)   TO
039000         USOUT-ACTIVE-FLAG.
039100     MOVE US-T-CREATED-DATE(WS-WORK-SUB)  TO
039200         USOUT-CREATED-DATE.
039300     WRITE USOUT-REC.
039500*
039600 790-CLOSE-FILES.
039700     CLOSE USER-FILE USER-FILE-OUT USER-TRANS USER-RPT.
039800*
039900****************************************************************
040000* 800 SERIES -- REPORTING
040100****************************************************************
040200 800-INIT-REPORT.
040300     MOVE WS-RUN-YEAR  TO RPT-YY.
040400     MOVE WS-RUN-MONTH TO RPT-MM.
040500     MOVE WS-RUN-DAY   TO RPT-DD.
040600     WRITE USER-RPT-RECORD FROM RPT-HEADER1.
040700*
040800 850-REPORT-TRAN-STATS.
040900     WRITE USER-RPT-RECORD FROM RPT-STATS-HDR1.
041000     WRITE USER-RPT-RECORD FROM RPT-STATS-HDR2.
041100     WRITE USER-RPT-RECORD FROM RPT-STATS-HDR3.
041200     MOVE 'ADD'          TO RPT-ACTION.
041300     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-REQ.
041400     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-PROC.
041500     COMPUTE RPT-NUM-REJ = NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
041600     WRITE USER-RPT-RECORD FROM RPT-STATS-DETAIL.
041700     MOVE 'UPDATE'       TO RPT-ACTION.
041800     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-REQ.
041900     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-PROC.
042000     COMPUTE RPT-NUM-REJ =
042100         NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
042200     WRITE USER-RPT-RECORD FROM RPT-STATS-DETAIL.
042300     MOVE 'DELETE'       TO RPT-ACTION.
042400     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.
042500     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.
042600     COMPUTE RPT-NUM-REJ =
042700         NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
042800     WRITE USER-RPT-RECORD FROM RPT-STATS-DETAIL.
