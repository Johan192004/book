000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND LIBRARY SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. LIBEXPRT.
000700 AUTHOR. R H VOSS.
000800 INSTALLATION. RIVERBEND LIBRARY SYSTEMS - CIRCULATION GROUP.
000900 DATE-WRITTEN. 03/09/99.
001000 DATE-COMPILED.
001100 SECURITY. RIVERBEND LIBRARY SYSTEMS - INTERNAL USE ONLY.
001200****************************************************************
001300* PROGRAM:  LIBEXPRT
001400*
001500* FUNCTION:  EXPORT AND REPORTING.  READS EXPRT-TRANS, ONE
001600*    REQUEST LINE PER RUN OF THIS STEP (A SITE MAY CHAIN SEVERAL
001700*    REQUESTS IN ONE SUBMIT), AND PRODUCES WHICHEVER OF THE
001800*    FOLLOWING THE REQUEST ASKS FOR:
001900*       BOOKEXP   - CATALOG EXPORT, CSV-STYLE, TO BOOKEXP
002000*       OVEREXP   - OVERDUE-LOAN EXPORT TO OVEREXP (RUNS THE
002100*                   OVERDUE SWEEP FIRST AND REWRITES LOANMSTO)
002200*       MEMBLIST  - MEMBER TABULAR LISTING TO LISTING
002300*       BOOKLIST  - BOOK TABULAR LISTING TO LISTING
002400*       LOANLIST  - LOAN TABULAR LISTING TO LISTING
002500*    BOTH EXPORTS ARE ADMIN ONLY; THE TABULAR LISTINGS CARRY NO
002600*    ROLE RESTRICTION (SEE SPEC MEMO ATTACHED TO CIRC-095).
002700*
002800* BOOK/MEMBER/LOAN MASTERS ARE TABLE-LOADED THE SAME WAY AS
002900* LIBLOANM.  ONLY THE LOAN TABLE IS EVER REWRITTEN (LOANMSTO),
003000* AND ONLY WHEN AN OVEREXP REQUEST ACTUALLY RUNS THE SWEEP --
003100* BOOKMSTR AND MEMBMSTR ARE READ-ONLY HERE.
003200*
003300*-------------------------- CHANGE LOG -------------------------*
003400* DATE       BY   TICKET    DESCRIPTION
003500* ---------- ---- --------- ---------------------------------- *
003600* 1999-03-09 RHV  CIRC-006  ORIGINAL PROGRAM -- BOOK EXPORT ONLY.
003700* 1999-10-05 RHV  CIRC-028  ADDED MEMBLIST/BOOKLIST TABULAR
003800*                           REPORTS.
003900* 2000-02-21 DWK  CIRC-030  ADDED OVEREXP AND LOANLIST, SHARING
004000*                           THE SWEEP LOGIC WITH LIBLOANM.
004100* 2000-01-13 DWK  Y2K-009   JULIAN-DAY ROUTINE REVIEWED, SAME AS
004200*                           LIBLOANM -- NO CHANGE REQUIRED.
004300* 2008-02-14 JLT  CIRC-081  EXPORT HEADER LINES MADE TO MATCH
004400*                           THE SPEC SHEET COLUMN NAMES EXACTLY
004500*                           FOR THE ANNEX BRANCH CSV LOADER.
004510* 2011-09-06 JLT  CIRC-097  MEMBER LISTING HEADER WAS MISSING THE
004520*                           EMAIL/PHONE COLUMN NAMES AND THE BOOK
004530*                           LISTING HEADER WAS MISSING AUTHOR --
004540*                           BOTH FILLERS WERE LEFT AS SPACES.
004550*                           LABELS ADDED TO MATCH LST-LOAN-HDR.
004600****************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM
005300     UPSI-0 IS XPRT-TEST-MODE-SW.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT BOOK-FILE ASSIGN TO BOOKMSTR
005700         ORGANIZATION IS SEQUENTIAL
005800         ACCESS MODE IS SEQUENTIAL
005900         FILE STATUS IS WS-BOOKMSTR-STATUS.
006000
006100     SELECT MEMBER-FILE ASSIGN TO MEMBMSTR
006200         ORGANIZATION IS SEQUENTIAL
006300         ACCESS MODE IS SEQUENTIAL
006400         FILE STATUS IS WS-MEMBMSTR-STATUS.
006500
006600     SELECT LOAN-FILE ASSIGN TO LOANMSTR
006700         ORGANIZATION IS SEQUENTIAL
006800         ACCESS MODE IS SEQUENTIAL
006900         FILE STATUS IS WS-LOANMSTR-STATUS.
007000
007100     SELECT LOAN-FILE-OUT ASSIGN TO LOANMSTO
007200         ORGANIZATION IS SEQUENTIAL
007300         ACCESS MODE IS SEQUENTIAL
007400         FILE STATUS IS WS-LOANMSTO-STATUS.
007500
007600     SELECT EXPRT-TRANS ASSIGN TO EXPRTTRN
007700         ORGANIZATION IS LINE SEQUENTIAL
007800         ACCESS MODE IS SEQUENTIAL
007900         FILE STATUS IS WS-EXPRTTRN-STATUS.
008000
008100     SELECT BOOK-EXPORT ASSIGN TO BOOKEXP
008200         ORGANIZATION IS LINE SEQUENTIAL
008300         ACCESS MODE IS SEQUENTIAL
008400         FILE STATUS IS WS-BOOKEXP-STATUS.
008500
008600     SELECT OVERDUE-EXPORT ASSIGN TO OVEREXP
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS WS-OVEREXP-STATUS.
009000
009100     SELECT LISTING ASSIGN TO LISTING
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         ACCESS MODE IS SEQUENTIAL
009400         FILE STATUS IS WS-LISTING-STATUS.
009500****************************************************************
009600 DATA DIVISION.
009700 FILE SECTION.
009800 FD  BOOK-FILE
009900     LABEL RECORDS ARE STANDARD.
010000 COPY LIBBOOK REPLACING ==:TAG:== BY ==BOOK==.
010100
010200 FD  MEMBER-FILE
010300     LABEL RECORDS ARE STANDARD.
010400 COPY LIBMEMB REPLACING ==:TAG:== BY ==MEMB==.
010500
010600 FD  LOAN-FILE
010700     LABEL RECORDS ARE STANDARD.
010800 COPY LIBLOAN REPLACING ==:TAG:== BY ==LOAN==.
010900
011000 FD  LOAN-FILE-OUT
011100     LABEL RECORDS ARE STANDARD.
011200 COPY LIBLOAN REPLACING ==:TAG:== BY ==LNOUT==.
011300
011400 FD  EXPRT-TRANS
011500     LABEL RECORDS ARE STANDARD.
011600 COPY LIBXPTR.
011700
011800 FD  BOOK-EXPORT
011900     LABEL RECORDS ARE STANDARD.
012000 01  BOOK-EXPORT-RECORD          PIC X(160).
012100
012200 FD  OVERDUE-EXPORT
012300     LABEL RECORDS ARE STANDARD.
012400 01  OVERDUE-EXPORT-RECORD       PIC X(160).
012500
012600 FD  LISTING
012700     LABEL RECORDS ARE STANDARD.
012800 01  LISTING-RECORD              PIC X(132).
012900****************************************************************
013000 WORKING-STORAGE SECTION.
013100****************************************************************
013200 01  WS-FILE-STATUSES.
013300     05  WS-BOOKMSTR-STATUS      PIC X(02) VALUE SPACES.
013400         88  BOOKMSTR-OK         VALUE '00'.
013500         88  BOOKMSTR-EOF        VALUE '10'.
013600     05  WS-MEMBMSTR-STATUS      PIC X(02) VALUE SPACES.
013700         88  MEMBMSTR-OK         VALUE '00'.
013800         88  MEMBMSTR-EOF        VALUE '10'.
013900     05  WS-LOANMSTR-STATUS      PIC X(02) VALUE SPACES.
014000         88  LOANMSTR-OK         VALUE '00'.
014100         88  LOANMSTR-EOF        VALUE '10'.
014200     05  WS-LOANMSTO-STATUS      PIC X(02) VALUE SPACES.
014300         88  LOANMSTO-OK         VALUE '00'.
014400     05  WS-EXPRTTRN-STATUS      PIC X(02) VALUE SPACES.
014500         88  EXPRTTRN-OK         VALUE '00'.
014600         88  EXPRTTRN-EOF        VALUE '10'.
014700     05  WS-BOOKEXP-STATUS       PIC X(02) VALUE SPACES.
014800         88  BOOKEXP-OK          VALUE '00'.
014900     05  WS-OVEREXP-STATUS       PIC X(02) VALUE SPACES.
015000         88  OVEREXP-OK          VALUE '00'.
015100     05  WS-LISTING-STATUS       PIC X(02) VALUE SPACES.
015200         88  LISTING-OK          VALUE '00'.
015300*
015400 01  WS-SWITCHES.
015500     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
015600         88  WS-TRAN-EOF         VALUE 'Y'.
015700     05  WS-LOAN-TABLE-DIRTY-SW  PIC X(01) VALUE 'N'.
015800         88  WS-LOAN-TABLE-DIRTY VALUE 'Y'.
015900     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
016000         88  WS-ITEM-FOUND       VALUE 'Y'.
016100     05  WS-REJECT-REASON        PIC X(35) VALUE SPACES.
016200*
016300 01  WS-RUN-DATE-TIME.
016400     05  WS-RUN-DATE.
016500         10  WS-RUN-CENT         PIC 9(02).
016600         10  WS-RUN-YY           PIC 9(02).
016700         10  WS-RUN-MM           PIC 9(02).
016800         10  WS-RUN-DD           PIC 9(02).
016900     05  WS-RUN-TIME             PIC 9(08).
017000 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-TIME.
017100     05  WS-RUN-CCYYMMDD         PIC 9(08).
017200     05  FILLER                 PIC X(08).
017300*
017400****************************************************************
017500* JULIAN-DAY WORK AREA -- SAME FLIEGEL & VAN FLANDERN FORMULA AS
017600* LIBLOANM (SEE THAT PROGRAM FOR THE DERIVATION NOTE).  THIS
017700* PROGRAM ONLY EVER CONVERTS DATE-TO-JDN, NEVER THE REVERSE.
017800****************************************************************
017900 01  WS-DATE-WORK-AREA.
018000     05  WS-CALC-CCYY            PIC S9(08) COMP-3.
018100     05  WS-CALC-MM              PIC S9(07) COMP-3.
018200     05  WS-CALC-DD              PIC S9(07) COMP-3.
018300     05  WS-JDN                  PIC S9(09) COMP.
018400     05  WS-T1                   PIC S9(09) COMP.
018500     05  WS-T2                   PIC S9(09) COMP.
018600     05  WS-T3                   PIC S9(09) COMP.
018700     05  WS-T4                   PIC S9(09) COMP.
018800 01  WS-DATE-WORK-AREA-R REDEFINES WS-DATE-WORK-AREA.
018900     05  FILLER                 PIC X(14).
019000     05  WS-JDN-EDIT             PIC S9(09) COMP.
019100     05  FILLER                 PIC X(16).
019200*
019300 77  WS-RUN-JDN                  PIC S9(09) COMP VALUE +0.
019400 77  WS-DUE-JDN                  PIC S9(09) COMP VALUE +0.
019500 77  WS-CONV-CCYYMMDD            PIC 9(08) VALUE ZERO.
019600 77  WS-DAYS-OVERDUE             PIC S9(05) COMP-3 VALUE +0.
019700 77  WS-XPRT-DIAG                PIC X(02) VALUE SPACES.
019800 77  WS-XPRT-DIAG-N REDEFINES WS-XPRT-DIAG PIC S9(03) COMP-3.
019900 77  WS-BOOK-TABLE-CNT           PIC S9(05) COMP VALUE +0.
020000 77  WS-MEMBER-TABLE-CNT         PIC S9(05) COMP VALUE +0.
020100 77  WS-LOAN-TABLE-CNT           PIC S9(05) COMP VALUE +0.
020200 77  WS-WORK-SUB                 PIC S9(05) COMP VALUE +0.
020300 77  WS-OVERDUE-COUNT            PIC S9(05) COMP VALUE +0.
020350 77  WS-LOOKUP-MEMBER-ID         PIC 9(06) VALUE ZERO.
020400*
020500****************************************************************
020600* DD/MM/YYYY DISPLAY WORK AREA, BUILT FIELD BY FIELD FROM A
020700* CCYYMMDD SOURCE -- NO INTRINSIC FUNCTIONS ON THIS COMPILER.
020800****************************************************************
020900 01  WS-DATE-DISPLAY-AREA.
021000     05  WS-DSP-DD               PIC 99.
021100     05  FILLER                 PIC X VALUE '/'.
021200     05  WS-DSP-MM               PIC 99.
021300     05  FILLER                 PIC X VALUE '/'.
021400     05  WS-DSP-CCYY             PIC 9999.
021500*
021600****************************************************************
021700* BOOK-TABLE / MEMBER-TABLE / LOAN-TABLE -- WORKING COPIES OF
021800* THE THREE MASTERS, LOADED AT OPEN TIME IN KEY ORDER.
021900****************************************************************
022000 01  BOOK-TABLE-AREA.
022100     05  BK-TABLE OCCURS 2000 TIMES
022200                  ASCENDING KEY IS BK-T-ISBN
022300                  INDEXED BY BK-IDX.
022400         10  BK-T-ISBN           PIC X(20).
022500         10  BK-T-TITLE          PIC X(40).
022600         10  BK-T-AUTHOR         PIC X(30).
022700         10  BK-T-CATEGORY       PIC X(12).
022800         10  BK-T-QUANTITY       PIC 9(05).
022900         10  BK-T-AVAILABLE      PIC 9(05).
023000         10  BK-T-PRICE          PIC 9(07)V99.
023100         10  BK-T-ACTIVE-FLAG    PIC X(01).
023200         10  BK-T-CREATED-DATE   PIC 9(08).
023300*
023400 01  MEMBER-TABLE-AREA.
023500     05  MB-TABLE OCCURS 5000 TIMES
023600                  ASCENDING KEY IS MB-T-MEMBER-ID
023700                  INDEXED BY MB-IDX.
023800         10  MB-T-MEMBER-ID      PIC 9(06).
023900         10  MB-T-NAME           PIC X(25).
024000         10  MB-T-EMAIL          PIC X(30).
024100         10  MB-T-PHONE          PIC X(15).
024200         10  MB-T-ACTIVE-FLAG    PIC X(01).
024300         10  MB-T-CREATED-DATE   PIC 9(08).
024400*
024500 01  LOAN-TABLE-AREA.
024600     05  LN-TABLE OCCURS 4000 TIMES
024700                  ASCENDING KEY IS LN-T-LOAN-ID
024800                  INDEXED BY LN-IDX.
024900         10  LN-T-LOAN-ID        PIC 9(06).
025000         10  LN-T-MEMBER-ID      PIC 9(06).
025100         10  LN-T-ISBN           PIC X(20).
025200         10  LN-T-BORROW-DATE    PIC 9(08).
025300         10  LN-T-DUE-DATE       PIC 9(08).
025400         10  LN-T-RETURN-DATE    PIC 9(08).
025500         10  LN-T-STATUS         PIC X(10).
025600         10  LN-T-FINE-AMOUNT    PIC 9(07)V99.
025700         10  LN-T-CREATED-DATE   PIC 9(08).
025800*
025900*        *******************
026000*            report/export lines
026100*        *******************
026200 01  RPT-BAD-TRAN-1.
026300     05  FILLER                 PIC X(25)
026400         VALUE ' *** REQUEST REJECTED -- '.
026500     05  RPT-REASON              PIC X(35) VALUE SPACES.
026600     05  FILLER                 PIC X(72) VALUE SPACES.
026700 01  BOOK-EXPORT-HEADER.
026800     05  FILLER PIC X(82) VALUE
026900         'ISBN,Title,Author,Category,Quantity,Available,Price,S
027000-        'tatus,Created Date'.
027100     05  FILLER                 PIC X(78) VALUE SPACES.
027200 01  BOOK-EXPORT-DETAIL.
027300     05  XP-ISBN                 PIC X(20).
027400     05  FILLER                 PIC X VALUE ','.
027500     05  XP-TITLE                PIC X(40).
027600     05  FILLER                 PIC X VALUE ','.
027700     05  XP-AUTHOR               PIC X(30).
027800     05  FILLER                 PIC X VALUE ','.
027900     05  XP-CATEGORY             PIC X(12).
028000     05  FILLER                 PIC X VALUE ','.
028100     05  XP-QUANTITY             PIC 9(05).
028200     05  FILLER                 PIC X VALUE ','.
028300     05  XP-AVAILABLE            PIC 9(05).
028400     05  FILLER                 PIC X VALUE ','.
028500     05  XP-PRICE                PIC ZZZZZZ9.99.
028600     05  FILLER                 PIC X VALUE ','.
028700     05  XP-STATUS               PIC X(08).
028800     05  FILLER                 PIC X VALUE ','.
028900     05  XP-CREATED              PIC X(10).
029000     05  FILLER                 PIC X(09) VALUE SPACES.
029100 01  OVERDUE-EXPORT-HEADER.
029200     05  FILLER PIC X(95) VALUE
029300         'Loan ID,Member ID,Member Name,Book ISBN,Book Title,Bo
029400-        'rrow Date,Due Date,Days Overdue,Fine Amount,Created D
029500-        'ate'.
029600     05  FILLER                 PIC X(65) VALUE SPACES.
029700 01  OVERDUE-EXPORT-DETAIL.
029800     05  XP-LOAN-ID              PIC 9(06).
029900     05  FILLER                 PIC X VALUE ','.
030000     05  XP-MEMBER-ID            PIC 9(06).
030100     05  FILLER                 PIC X VALUE ','.
030200     05  XP-MEMBER-NAME          PIC X(25).
030300     05  FILLER                 PIC X VALUE ','.
030400     05  XP-ISBN2                PIC X(20).
030500     05  FILLER                 PIC X VALUE ','.
030600     05  XP-BOOK-TITLE           PIC X(40).
030700     05  FILLER                 PIC X VALUE ','.
030800     05  XP-BORROW-DATE          PIC X(10).
030900     05  FILLER                 PIC X VALUE ','.
031000     05  XP-DUE-DATE             PIC X(10).
031100     05  FILLER                 PIC X VALUE ','.
031200     05  XP-DAYS-OVERDUE         PIC ZZZZ9.
031300     05  FILLER                 PIC X VALUE ','.
031400     05  XP-FINE-AMOUNT          PIC ZZZZZZ9.99.
031500     05  FILLER                 PIC X VALUE ','.
031600     05  XP-CREATED              PIC X(10).
031700     05  FILLER                 PIC X(05) VALUE SPACES.
031800*
031900 01  LST-SEPARATOR.
032000     05  FILLER PIC X(105) VALUE ALL '-'.
032100     05  FILLER PIC X(27) VALUE SPACES.
032200 01  LST-TRAILER.
032300     05  FILLER                 PIC X(07) VALUE 'Total: '.
032400     05  LST-TRAILER-COUNT       PIC ZZZZ9.
032500     05  LST-TRAILER-TEXT        PIC X(14) VALUE SPACES.
032600     05  FILLER                 PIC X(101) VALUE SPACES.
032700 01  LST-MEMBER-HDR.
032800     05  FILLER PIC X(05) VALUE 'ID   '.
032900     05  FILLER PIC X(25) VALUE 'NAME                     '.
033000     05  FILLER PIC X(30) VALUE 'EMAIL                         '.
033100     05  FILLER PIC X(15) VALUE 'PHONE          '.
033200     05  FILLER PIC X(12) VALUE 'STATUS      '.
033300     05  FILLER PIC X(12) VALUE 'CREATED     '.
033400     05  FILLER                 PIC X(33) VALUE SPACES.
033500 01  LST-MEMBER-DETAIL.
033600     05  LST-M-ID                PIC 9(05).
033700     05  LST-M-NAME               PIC X(25).
033800     05  LST-M-EMAIL              PIC X(30).
033900     05  LST-M-PHONE              PIC X(15).
034000     05  LST-M-STATUS             PIC X(12).
034100     05  LST-M-CREATED            PIC X(12).
034200     05  FILLER                 PIC X(33) VALUE SPACES.
034300 01  LST-BOOK-HDR.
034400     05  FILLER PIC X(15) VALUE 'ISBN           '.
034500     05  FILLER PIC X(30) VALUE 'TITLE                         '.
034600     05  FILLER PIC X(25) VALUE 'AUTHOR                   '.
034700     05  FILLER PIC X(12) VALUE 'CATEGORY    '.
034800     05  FILLER PIC X(08) VALUE 'QTY     '.
034900     05  FILLER PIC X(09) VALUE 'AVAILABLE'.
035000     05  FILLER PIC X(10) VALUE 'PRICE     '.
035100     05  FILLER PIC X(12) VALUE 'STATUS      '.
035200     05  FILLER                 PIC X(11) VALUE SPACES.
035300 01  LST-BOOK-DETAIL.
035400     05  LST-B-ISBN               PIC X(15).
035500     05  LST-B-TITLE              PIC X(30).
035600     05  LST-B-AUTHOR             PIC X(25).
035700     05  LST-B-CATEGORY           PIC X(12).
035800     05  LST-B-QTY                PIC ZZZZZZZ9.
035900     05  LST-B-AVAIL              PIC ZZZZZZZZ9.
036000     05  LST-B-PRICE              PIC ZZZZZZ9.99.
036100     05  LST-B-STATUS             PIC X(12).
036200     05  FILLER                 PIC X(11) VALUE SPACES.
036300 01  LST-LOAN-HDR.
036400     05  FILLER PIC X(08) VALUE 'LOAN ID '.
036500     05  FILLER PIC X(08) VALUE 'MEMBER  '.
036600     05  FILLER PIC X(20) VALUE 'ISBN                '.
036700     05  FILLER PIC X(12) VALUE 'BORROWED    '.
036800     05  FILLER PIC X(12) VALUE 'DUE         '.
036900     05  FILLER PIC X(12) VALUE 'RETURNED    '.
037000     05  FILLER PIC X(10) VALUE 'STATUS    '.
037100     05  FILLER PIC X(10) VALUE 'FINE      '.
037200     05  FILLER                 PIC X(40) VALUE SPACES.
037300 01  LST-LOAN-DETAIL.
037400     05  LST-L-LOAN-ID            PIC ZZZZZ9.
037500     05  FILLER                 PIC X(02) VALUE SPACES.
037600     05  LST-L-MEMBER-ID          PIC ZZZZZ9.
037700     05  FILLER                 PIC X(02) VALUE SPACES.
037800     05  LST-L-ISBN               PIC X(20).
037900     05  LST-L-BORROW             PIC X(12).
038000     05  LST-L-DUE                PIC X(12).
038100     05  LST-L-RETURNED           PIC X(12).
038200     05  LST-L-STATUS             PIC X(10).
038300     05  LST-L-FINE               PIC ZZZZ9.99.
038400     05  FILLER                 PIC X(34) VALUE SPACES.
038500****************************************************************
038600 PROCEDURE DIVISION.
038700****************************************************************
038800 000-MAIN.
038900     ACCEPT WS-RUN-DATE FROM DATE.
039000     ACCEPT WS-RUN-TIME FROM TIME.
039100     PERFORM 700-OPEN-FILES.
039200     PERFORM 720-LOAD-BOOK-TABLE.
039300     PERFORM 721-LOAD-MEMBER-TABLE.
039400     PERFORM 722-LOAD-LOAN-TABLE.
039500     MOVE WS-RUN-CCYYMMDD TO WS-CONV-CCYYMMDD.
039600     PERFORM 900-DATE-TO-JDN.
039700     MOVE WS-JDN TO WS-RUN-JDN.
039800     PERFORM 710-READ-TRAN-FILE.
039900     PERFORM 100-PROCESS-REQUESTS
040000         UNTIL WS-TRAN-EOF.
040100     IF WS-LOAN-TABLE-DIRTY
040200         PERFORM 762-WRITE-LOAN-MASTER-OUT
040300     END-IF.
040400     PERFORM 790-CLOSE-FILES.
040500     GOBACK.
040600*
040700 100-PROCESS-REQUESTS.
040800     MOVE SPACES TO WS-REJECT-REASON.
040900     EVALUATE TRUE
041000         WHEN TX-IS-BOOK-EXPORT
041100             PERFORM 300-BOOK-EXPORT
041200         WHEN TX-IS-OVERDUE-EXPORT
041300             PERFORM 400-OVERDUE-EXPORT
041400         WHEN TX-IS-MEMBER-LIST
041500             PERFORM 500-MEMBER-LISTING
041600         WHEN TX-IS-BOOK-LIST
041700             PERFORM 510-BOOK-LISTING
041800         WHEN TX-IS-LOAN-LIST
041900             PERFORM 520-LOAN-LISTING
042000         WHEN OTHER
042100             MOVE 'UNRECOGNIZED REQUEST ACTION' TO
042200                 WS-REJECT-REASON
042300             PERFORM 299-REPORT-BAD-REQUEST
042400     END-EVALUATE.
042500     PERFORM 710-READ-TRAN-FILE.
042600*
042700****************************************************************
042800* 300 SERIES -- CATALOG EXPORT
042900****************************************************************
043000 300-BOOK-EXPORT.
043100     IF TX-ROLE NOT = 'ADMIN'
043200         MOVE 'BOOK EXPORT REQUIRES ADMIN ROLE' TO
043300             WS-REJECT-REASON
043400         PERFORM 299-REPORT-BAD-REQUEST
043500     ELSE
043600         IF WS-BOOK-TABLE-CNT = 0
043700             MOVE 'CATALOG IS EMPTY' TO WS-REJECT-REASON
043800             PERFORM 299-REPORT-BAD-REQUEST
043900         ELSE
044000             WRITE BOOK-EXPORT-RECORD FROM BOOK-EXPORT-HEADER
044100             PERFORM 310-WRITE-BOOK-EXPORT-LINE
044200                 VARYING WS-WORK-SUB FROM 1 BY 1
044300                 UNTIL WS-WORK-SUB > WS-BOOK-TABLE-CNT
044500         END-IF
044600     END-IF.
044700*
044800 310-WRITE-BOOK-EXPORT-LINE.
044900     MOVE BK-T-ISBN(WS-WORK-SUB)     TO XP-ISBN.
045000     MOVE BK-T-TITLE(WS-WORK-SUB)    TO XP-TITLE.
045100     MOVE BK-T-AUTHOR(WS-WORK-SUB)   TO XP-AUTHOR.
045200     MOVE BK-T-CATEGORY(WS-WORK-SUB) TO XP-CATEGORY.
045300     MOVE BK-T-QUANTITY(WS-WORK-SUB) TO XP-QUANTITY.
045400     MOVE BK-T-AVAILABLE(WS-WORK-SUB) TO XP-AVAILABLE.
045500     MOVE BK-T-PRICE(WS-WORK-SUB)    TO XP-PRICE.
045600     IF BK-T-ACTIVE-FLAG(WS-WORK-SUB) = 'Y'
045700         MOVE 'ACTIVE'   TO XP-STATUS
045800     ELSE
045900         MOVE 'INACTIVE' TO XP-STATUS
046000     END-IF.
046100     MOVE BK-T-CREATED-DATE(WS-WORK-SUB) TO WS-CONV-CCYYMMDD.
046200     PERFORM 950-FORMAT-DATE.
046300     MOVE WS-DATE-DISPLAY-AREA TO XP-CREATED.
046400     WRITE BOOK-EXPORT-RECORD FROM BOOK-EXPORT-DETAIL.
046500*
046600****************************************************************
046700* 400 SERIES -- OVERDUE-LOAN EXPORT (RUNS THE SWEEP)
046800****************************************************************
046900 400-OVERDUE-EXPORT.
047000     IF TX-ROLE NOT = 'ADMIN'
047100         MOVE 'OVERDUE EXPORT REQUIRES ADMIN ROLE' TO
047200             WS-REJECT-REASON
047300         PERFORM 299-REPORT-BAD-REQUEST
047400     ELSE
047500         PERFORM 600-SWEEP-OVERDUE
047600         MOVE +0 TO WS-OVERDUE-COUNT
047700         PERFORM 405-COUNT-ONE-OVERDUE
047800             VARYING WS-WORK-SUB FROM 1 BY 1
047900             UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT
048300         IF WS-OVERDUE-COUNT = 0
048400             MOVE 'NO OVERDUE LOANS' TO WS-REJECT-REASON
048500             PERFORM 299-REPORT-BAD-REQUEST
048600         ELSE
048700             WRITE OVERDUE-EXPORT-RECORD FROM
048800                 OVERDUE-EXPORT-HEADER
048900             PERFORM 415-WRITE-OVERDUE-IF-DUE
049000                 VARYING WS-WORK-SUB FROM 1 BY 1
049100                 UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT
049500         END-IF
049600     END-IF.
049610*
049620 405-COUNT-ONE-OVERDUE.
049630     IF LN-T-STATUS(WS-WORK-SUB) = 'OVERDUE'
049640         ADD +1 TO WS-OVERDUE-COUNT
049650     END-IF.
049660*
049670 415-WRITE-OVERDUE-IF-DUE.
049680     IF LN-T-STATUS(WS-WORK-SUB) = 'OVERDUE'
049690         PERFORM 410-WRITE-OVERDUE-LINE
049700     END-IF.
049710*
049800 410-WRITE-OVERDUE-LINE.
049900     MOVE LN-T-LOAN-ID(WS-WORK-SUB)   TO XP-LOAN-ID.
050000     MOVE LN-T-MEMBER-ID(WS-WORK-SUB) TO XP-MEMBER-ID.
050100     MOVE LN-T-MEMBER-ID(WS-WORK-SUB) TO WS-LOOKUP-MEMBER-ID.
050200     PERFORM 731-SEARCH-MEMBER-BY-ID.
050300     IF WS-ITEM-FOUND
050400         MOVE MB-T-NAME(MB-IDX) TO XP-MEMBER-NAME
050500     ELSE
050600         MOVE SPACES TO XP-MEMBER-NAME
050700     END-IF.
050800     MOVE LN-T-ISBN(WS-WORK-SUB)      TO XP-ISBN2.
050900     PERFORM 732-SEARCH-BOOK-BY-ISBN.
051000     IF WS-ITEM-FOUND
051100         MOVE BK-T-TITLE(BK-IDX) TO XP-BOOK-TITLE
051200     ELSE
051300         MOVE SPACES TO XP-BOOK-TITLE
051400     END-IF.
051500     MOVE LN-T-BORROW-DATE(WS-WORK-SUB) TO WS-CONV-CCYYMMDD.
051600     PERFORM 950-FORMAT-DATE.
051700     MOVE WS-DATE-DISPLAY-AREA TO XP-BORROW-DATE.
051800     MOVE LN-T-DUE-DATE(WS-WORK-SUB)    TO WS-CONV-CCYYMMDD.
051900     PERFORM 950-FORMAT-DATE.
052000     MOVE WS-DATE-DISPLAY-AREA TO XP-DUE-DATE.
052100     PERFORM 930-CALC-DAYS-OVERDUE.
052200     MOVE WS-DAYS-OVERDUE TO XP-DAYS-OVERDUE.
052300     MOVE LN-T-FINE-AMOUNT(WS-WORK-SUB) TO XP-FINE-AMOUNT.
052400     MOVE LN-T-CREATED-DATE(WS-WORK-SUB) TO WS-CONV-CCYYMMDD.
052500     PERFORM 950-FORMAT-DATE.
052600     MOVE WS-DATE-DISPLAY-AREA TO XP-CREATED.
052700     WRITE OVERDUE-EXPORT-RECORD FROM OVERDUE-EXPORT-DETAIL.
052800*
052900****************************************************************
053000* 500 SERIES -- TABULAR LISTINGS (MEMBER / BOOK / LOAN)
053100****************************************************************
053200 500-MEMBER-LISTING.
053300     WRITE LISTING-RECORD FROM LST-MEMBER-HDR.
053400     WRITE LISTING-RECORD FROM LST-SEPARATOR.
053500     PERFORM 505-WRITE-MEMBER-LISTING-LINE
053600         VARYING WS-WORK-SUB FROM 1 BY 1
053650         UNTIL WS-WORK-SUB > WS-MEMBER-TABLE-CNT.
055100     WRITE LISTING-RECORD FROM LST-SEPARATOR.
055200     MOVE WS-MEMBER-TABLE-CNT TO LST-TRAILER-COUNT.
055300     MOVE ' member(s)'        TO LST-TRAILER-TEXT.
055400     WRITE LISTING-RECORD FROM LST-TRAILER.
055410*
055420 505-WRITE-MEMBER-LISTING-LINE.
055421     MOVE MB-T-MEMBER-ID(WS-WORK-SUB) TO LST-M-ID.
055422     MOVE MB-T-NAME(WS-WORK-SUB)      TO LST-M-NAME.
055423     MOVE MB-T-EMAIL(WS-WORK-SUB)     TO LST-M-EMAIL.
055424     MOVE MB-T-PHONE(WS-WORK-SUB)     TO LST-M-PHONE.
055425     IF MB-T-ACTIVE-FLAG(WS-WORK-SUB) = 'Y'
055426         MOVE '[ACTIVE]'   TO LST-M-STATUS
055427     ELSE
055428         MOVE '[INACTIVE]' TO LST-M-STATUS
055429     END-IF.
055430     MOVE MB-T-CREATED-DATE(WS-WORK-SUB) TO WS-CONV-CCYYMMDD.
055431     PERFORM 950-FORMAT-DATE.
055432     MOVE WS-DATE-DISPLAY-AREA TO LST-M-CREATED.
055433     WRITE LISTING-RECORD FROM LST-MEMBER-DETAIL.
055500*
055600 510-BOOK-LISTING.
055700     WRITE LISTING-RECORD FROM LST-BOOK-HDR.
055800     WRITE LISTING-RECORD FROM LST-SEPARATOR.
055900     PERFORM 515-WRITE-BOOK-LISTING-LINE
055950         VARYING WS-WORK-SUB FROM 1 BY 1
056000         UNTIL WS-WORK-SUB > WS-BOOK-TABLE-CNT.
057500     WRITE LISTING-RECORD FROM LST-SEPARATOR.
057600     MOVE WS-BOOK-TABLE-CNT TO LST-TRAILER-COUNT.
057700     MOVE ' book(s)'        TO LST-TRAILER-TEXT.
057800     WRITE LISTING-RECORD FROM LST-TRAILER.
057810*
057820 515-WRITE-BOOK-LISTING-LINE.
057821     MOVE BK-T-ISBN(WS-WORK-SUB)     TO LST-B-ISBN.
057822     MOVE BK-T-TITLE(WS-WORK-SUB)    TO LST-B-TITLE.
057823     MOVE BK-T-AUTHOR(WS-WORK-SUB)   TO LST-B-AUTHOR.
057824     MOVE BK-T-CATEGORY(WS-WORK-SUB) TO LST-B-CATEGORY.
057825     MOVE BK-T-QUANTITY(WS-WORK-SUB) TO LST-B-QTY.
057826     MOVE BK-T-AVAILABLE(WS-WORK-SUB) TO LST-B-AVAIL.
057827     MOVE BK-T-PRICE(WS-WORK-SUB)    TO LST-B-PRICE.
057828     IF BK-T-ACTIVE-FLAG(WS-WORK-SUB) = 'Y'
057829         MOVE '[ACTIVE]'   TO LST-B-STATUS
057830     ELSE
057831         MOVE '[INACTIVE]' TO LST-B-STATUS
057832     END-IF.
057833     WRITE LISTING-RECORD FROM LST-BOOK-DETAIL.
057900*
058000 520-LOAN-LISTING.
058100     WRITE LISTING-RECORD FROM LST-LOAN-HDR.
058200     WRITE LISTING-RECORD FROM LST-SEPARATOR.
058300     PERFORM 525-WRITE-LOAN-LISTING-LINE
058350         VARYING WS-WORK-SUB FROM 1 BY 1
058400         UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT.
060600     WRITE LISTING-RECORD FROM LST-SEPARATOR.
060700     MOVE WS-LOAN-TABLE-CNT TO LST-TRAILER-COUNT.
060800     MOVE ' loan(s)'        TO LST-TRAILER-TEXT.
060900     WRITE LISTING-RECORD FROM LST-TRAILER.
060910*
060920 525-WRITE-LOAN-LISTING-LINE.
060921     MOVE LN-T-LOAN-ID(WS-WORK-SUB)   TO LST-L-LOAN-ID.
060922     MOVE LN-T-MEMBER-ID(WS-WORK-SUB) TO LST-L-MEMBER-ID.
060923     MOVE LN-T-ISBN(WS-WORK-SUB)      TO LST-L-ISBN.
060924     MOVE LN-T-BORROW-DATE(WS-WORK-SUB) TO WS-CONV-CCYYMMDD.
060925     PERFORM 950-FORMAT-DATE.
060926     MOVE WS-DATE-DISPLAY-AREA TO LST-L-BORROW.
060927     MOVE LN-T-DUE-DATE(WS-WORK-SUB)  TO WS-CONV-CCYYMMDD.
060928     PERFORM 950-FORMAT-DATE.
060929     MOVE WS-DATE-DISPLAY-AREA TO LST-L-DUE.
060930     IF LN-T-RETURN-DATE(WS-WORK-SUB) = 0
060931         MOVE SPACES TO LST-L-RETURNED
060932     ELSE
060933         MOVE LN-T-RETURN-DATE(WS-WORK-SUB) TO
060934             WS-CONV-CCYYMMDD
060935         PERFORM 950-FORMAT-DATE
060936         MOVE WS-DATE-DISPLAY-AREA TO LST-L-RETURNED
060937     END-IF.
060938     MOVE LN-T-STATUS(WS-WORK-SUB)    TO LST-L-STATUS.
060939     MOVE LN-T-FINE-AMOUNT(WS-WORK-SUB) TO LST-L-FINE.
060940     WRITE LISTING-RECORD FROM LST-LOAN-DETAIL.
060941*
061100 299-REPORT-BAD-REQUEST.
061200     MOVE WS-REJECT-REASON TO RPT-REASON.
061300     WRITE LISTING-RECORD FROM RPT-BAD-TRAN-1.
061400*
061500****************************************************************
061600* 600 SERIES -- OVERDUE SWEEP (SAME RULE AS LIBLOANM)
061700****************************************************************
061800 600-SWEEP-OVERDUE.
061900     PERFORM 605-SWEEP-ONE-LOAN
062000         VARYING WS-WORK-SUB FROM 1 BY 1
062050         UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT.
062060*
062070 605-SWEEP-ONE-LOAN.
062100     IF LN-T-STATUS(WS-WORK-SUB) = 'BORROWED'
062200         MOVE LN-T-DUE-DATE(WS-WORK-SUB) TO WS-CONV-CCYYMMDD
062300         PERFORM 900-DATE-TO-JDN
062400         IF WS-RUN-JDN > WS-JDN
062500             MOVE 'OVERDUE' TO LN-T-STATUS(WS-WORK-SUB)
062600             MOVE 'Y' TO WS-LOAN-TABLE-DIRTY-SW
062700         END-IF
062800     END-IF.
063000*
063100****************************************************************
063200* 700 SERIES -- OPEN, TABLE LOAD/UNLOAD, CLOSE
063300****************************************************************
063400 700-OPEN-FILES.
063500     OPEN INPUT  BOOK-FILE MEMBER-FILE LOAN-FILE EXPRT-TRANS.
063600     OPEN OUTPUT LOAN-FILE-OUT BOOK-EXPORT OVERDUE-EXPORT
063700                 LISTING.
063800     IF NOT BOOKMSTR-OK
063900         DISPLAY 'LIBEXPRT: ERROR OPENING BOOKMSTR, STATUS = '
064000             WS-BOOKMSTR-STATUS
064100         MOVE 16 TO RETURN-CODE
064200         MOVE 'Y' TO WS-TRAN-EOF-SW
064300     END-IF.
064400*
064500 710-READ-TRAN-FILE.
064600     READ EXPRT-TRANS
064700         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
064800     END-READ.
064900*
065000 720-LOAD-BOOK-TABLE.
065100     MOVE +0 TO WS-BOOK-TABLE-CNT.
065200     READ BOOK-FILE
065300         AT END MOVE 'Y' TO WS-BOOKMSTR-STATUS.
065400     PERFORM 723-LOAD-ONE-BOOK-ROW UNTIL BOOKMSTR-EOF.
065500*
065510 723-LOAD-ONE-BOOK-ROW.
065600     ADD +1 TO WS-BOOK-TABLE-CNT.
065700     MOVE BOOK-ISBN      TO BK-T-ISBN(WS-BOOK-TABLE-CNT).
065800     MOVE BOOK-TITLE     TO BK-T-TITLE(WS-BOOK-TABLE-CNT).
065900     MOVE BOOK-AUTHOR    TO BK-T-AUTHOR(WS-BOOK-TABLE-CNT).
066000     MOVE BOOK-CATEGORY  TO BK-T-CATEGORY(WS-BOOK-TABLE-CNT).
066100     MOVE BOOK-QUANTITY  TO BK-T-QUANTITY(WS-BOOK-TABLE-CNT).
066200     MOVE BOOK-AVAILABLE TO BK-T-AVAILABLE(WS-BOOK-TABLE-CNT).
066300     MOVE BOOK-PRICE     TO BK-T-PRICE(WS-BOOK-TABLE-CNT).
066400     MOVE BOOK-ACTIVE-FLAG TO
066500         BK-T-ACTIVE-FLAG(WS-BOOK-TABLE-CNT).
066600     MOVE BOOK-CREATED-DATE TO
066700         BK-T-CREATED-DATE(WS-BOOK-TABLE-CNT).
066800     READ BOOK-FILE
066900         AT END MOVE 'Y' TO WS-BOOKMSTR-STATUS
067000     END-READ.
067100*
067200 721-LOAD-MEMBER-TABLE.
067300     MOVE +0 TO WS-MEMBER-TABLE-CNT.
067400     READ MEMBER-FILE
067500         AT END MOVE 'Y' TO WS-MEMBMSTR-STATUS.
067550     PERFORM 724-LOAD-ONE-MEMBER-ROW UNTIL MEMBMSTR-EOF.
067560*
067570 724-LOAD-ONE-MEMBER-ROW.
067700     ADD +1 TO WS-MEMBER-TABLE-CNT.
067800     MOVE MEMB-MEMBER-ID TO
067900         MB-T-MEMBER-ID(WS-MEMBER-TABLE-CNT).
068000     MOVE MEMB-NAME       TO MB-T-NAME(WS-MEMBER-TABLE-CNT).
068100     MOVE MEMB-EMAIL      TO MB-T-EMAIL(WS-MEMBER-TABLE-CNT).
068200     MOVE MEMB-PHONE      TO MB-T-PHONE(WS-MEMBER-TABLE-CNT).
068300     MOVE MEMB-ACTIVE-FLAG TO
068400         MB-T-ACTIVE-FLAG(WS-MEMBER-TABLE-CNT).
068500     MOVE MEMB-CREATED-DATE TO
068600         MB-T-CREATED-DATE(WS-MEMBER-TABLE-CNT).
068700     READ MEMBER-FILE
068800         AT END MOVE 'Y' TO WS-MEMBMSTR-STATUS
068900     END-READ.
069000*
069200 722-LOAD-LOAN-TABLE.
069300     MOVE +0 TO WS-LOAN-TABLE-CNT.
069400     READ LOAN-FILE
069500         AT END MOVE 'Y' TO WS-LOANMSTR-STATUS.
069550     PERFORM 727-LOAD-ONE-LOAN-ROW UNTIL LOANMSTR-EOF.
069560*
069570 727-LOAD-ONE-LOAN-ROW.
069700     ADD +1 TO WS-LOAN-TABLE-CNT.
069800     MOVE LOAN-LOAN-ID   TO LN-T-LOAN-ID(WS-LOAN-TABLE-CNT).
069900     MOVE LOAN-MEMBER-ID TO LN-T-MEMBER-ID(WS-LOAN-TABLE-CNT).
070000     MOVE LOAN-ISBN      TO LN-T-ISBN(WS-LOAN-TABLE-CNT).
070100     MOVE LOAN-BORROW-DATE TO
070200         LN-T-BORROW-DATE(WS-LOAN-TABLE-CNT).
070300     MOVE LOAN-DUE-DATE  TO LN-T-DUE-DATE(WS-LOAN-TABLE-CNT).
070400     MOVE LOAN-RETURN-DATE TO
070500         LN-T-RETURN-DATE(WS-LOAN-TABLE-CNT).
070600     MOVE LOAN-STATUS    TO LN-T-STATUS(WS-LOAN-TABLE-CNT).
070700     MOVE LOAN-FINE-AMOUNT TO
070800         LN-T-FINE-AMOUNT(WS-LOAN-TABLE-CNT).
070900     MOVE LOAN-CREATED-DATE TO
071000         LN-T-CREATED-DATE(WS-LOAN-TABLE-CNT).
071100     READ LOAN-FILE
071200         AT END MOVE 'Y' TO WS-LOANMSTR-STATUS
071300     END-READ.
071500*
071600 731-SEARCH-MEMBER-BY-ID.
071700****************************************************************
071800* WS-LOOKUP-MEMBER-ID HOLDS THE MEMBER-ID TO LOOK UP, SET BY THE
071900* CALLER BEFORE THE PERFORM.  KEPT SEPARATE FROM WS-WORK-SUB,
072000* WHICH 410-WRITE-OVERDUE-LINE IS STILL USING AS ITS LOAN-TABLE
072100* LOOP SUBSCRIPT AT THE TIME THIS PARAGRAPH RUNS.
072300****************************************************************
072400     MOVE 'N' TO WS-FOUND-SW.
072500     SET MB-IDX TO 1.
072600     IF WS-MEMBER-TABLE-CNT > 0
072700         SEARCH ALL MB-TABLE
072800             WHEN MB-T-MEMBER-ID(MB-IDX) = WS-LOOKUP-MEMBER-ID
072900                 MOVE 'Y' TO WS-FOUND-SW
073000         END-SEARCH
073100     END-IF.
073200*
073300 732-SEARCH-BOOK-BY-ISBN.
073400     MOVE 'N' TO WS-FOUND-SW.
073500     SET BK-IDX TO 1.
073600     IF WS-BOOK-TABLE-CNT > 0
073700         SEARCH ALL BK-TABLE
073800             WHEN BK-T-ISBN(BK-IDX) = XP-ISBN2
073900                 MOVE 'Y' TO WS-FOUND-SW
074000         END-SEARCH
074100     END-IF.
074200*
074300 762-WRITE-LOAN-MASTER-OUT.
074400     PERFORM 763-WRITE-ONE-LOAN-OUT-ROW
074450         VARYING WS-WORK-SUB FROM 1 BY 1
074480         UNTIL WS-WORK-SUB > WS-LOAN-TABLE-CNT.
074490*
074495 763-WRITE-ONE-LOAN-OUT-ROW.
074600     MOVE LN-T-LOAN-ID(WS-WORK-SUB)     TO LNOUT-LOAN-ID.
074700     MOVE LN-T-MEMBER-ID(WS-WORK-SUB)    TO LNOUT-MEMBER-ID.
074800     MOVE LN-T-ISBN(WS-WORK-SUB)         TO LNOUT-ISBN.
074900     MOVE LN-T-BORROW-DATE(WS-WORK-SUB)  TO
075000         LNOUT-BORROW-DATE.
075100     MOVE LN-T-DUE-DATE(WS-WORK-SUB)      TO LNOUT-DUE-DATE.
075200     MOVE LN-T-RETURN-DATE(WS-WORK-SUB)   TO
075300         LNOUT-RETURN-DATE.
075400     MOVE LN-T-STATUS(WS-WORK-SUB)        TO LNOUT-STATUS.
075500     MOVE LN-T-FINE-AMOUNT(WS-WORK-SUB)   TO
075600         LNOUT-FINE-AMOUNT.
075700     MOVE LN-T-CREATED-DATE(WS-WORK-SUB)  TO
075800         LNOUT-CREATED-DATE.
075900     WRITE LNOUT-REC.
076100*
076200 790-CLOSE-FILES.
076300     CLOSE BOOK-FILE MEMBER-FILE LOAN-FILE LOAN-FILE-OUT
076400           EXPRT-TRANS BOOK-EXPORT OVERDUE-EXPORT LISTING.
076500*
076600****************************************************************
076700* 900 SERIES -- JULIAN DAY NUMBER CONVERSION (DATE TO JDN ONLY)
076800****************************************************************
076900 900-DATE-TO-JDN.
077000     MOVE WS-CONV-CCYYMMDD TO WS-CALC-CCYY.
077100     DIVIDE WS-CALC-CCYY BY 10000 GIVING WS-CALC-CCYY
077200         REMAINDER WS-T1.
077300     DIVIDE WS-T1 BY 100 GIVING WS-CALC-MM REMAINDER WS-CALC-DD.
077400     COMPUTE WS-T1 = (WS-CALC-MM - 14) / 12.
077500     COMPUTE WS-T2 = (1461 * (WS-CALC-CCYY + 4800 + WS-T1)) / 4.
077600     COMPUTE WS-T3 =
077700         (367 * (WS-CALC-MM - 2 - (12 * WS-T1))) / 12.
077800     COMPUTE WS-T4 =
077900         (3 * ((WS-CALC-CCYY + 4900 + WS-T1) / 100)) / 4.
078000     COMPUTE WS-JDN = WS-T2 + WS-T3 - WS-T4 + WS-CALC-DD - 32075.
078100*
078200 930-CALC-DAYS-OVERDUE.
078300     MOVE LN-T-DUE-DATE(WS-WORK-SUB) TO WS-CONV-CCYYMMDD.
078400     PERFORM 900-DATE-TO-JDN.
078500     MOVE WS-JDN TO WS-DUE-JDN.
078600     COMPUTE WS-DAYS-OVERDUE = WS-RUN-JDN - WS-DUE-JDN.
078700*
078800 950-FORMAT-DATE.
078900     MOVE WS-CONV-CCYYMMDD TO WS-JDN-EDIT.
079000     DIVIDE WS-CONV-CCYYMMDD BY 10000 GIVING WS-DSP-CCYY
079100         REMAINDER WS-T1.
079200     DIVIDE WS-T1 BY 100 GIVING WS-DSP-MM REMAINDER WS-DSP-DD.
