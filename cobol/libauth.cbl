000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND LIBRARY SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. LIBAUTH.
000700 AUTHOR. R H VOSS.
000800 INSTALLATION. RIVERBEND LIBRARY SYSTEMS - CIRCULATION GROUP.
000900 DATE-WRITTEN. 03/06/99.
001000 DATE-COMPILED.
001100 SECURITY. RIVERBEND LIBRARY SYSTEMS - INTERNAL USE ONLY.
001200****************************************************************
001300* PROGRAM:  LIBAUTH
001400*
001500* FUNCTION:  AUTHENTICATION CHECK.  READS AUTH-TRANS, A FILE OF
001600*    USERNAME/PASSWORD PAIRS SUBMITTED FOR LOGIN, AND CHECKS
001700*    EACH AGAINST THE OPERATOR MASTER (USER-FILE).  THIS
001800*    PROGRAM DOES NOT ISSUE OR TRACK A SESSION -- IT ONLY
001900*    REPORTS PASS OR FAIL FOR EACH PAIR, ONE LINE PER PAIR, ON
002000*    AUTHRPT.  DOWNSTREAM JOB STEPS (LIBCATM, LIBMEMM, ETC.)
002100*    TAKE THE ROLE FROM THEIR OWN TRANSACTION RECORDS, NOT FROM
002200*    THIS PROGRAM.
002300*
002400*-------------------------- CHANGE LOG -------------------------*
002500* DATE       BY   TICKET    DESCRIPTION
002600* ---------- ---- --------- ---------------------------------- *
002700* 1999-03-06 RHV  CIRC-004  ORIGINAL PROGRAM.
002800* 1999-07-02 RHV  CIRC-019  BLANK USERNAME OR PASSWORD REJECTED
002900*                           BEFORE THE TABLE SEARCH INSTEAD OF
003000*                           FALLING THROUGH TO A "NOT FOUND".
003100* 2000-01-11 DWK  Y2K-007   REVIEWED -- PROGRAM CARRIES NO DATE
003200*                           FIELDS.  NO CODE CHANGE REQUIRED.
003300* 2009-05-03 JLT  CIRC-084  PASSWORD COMPARE MADE CASE SENSITIVE
003400*                           PER AUDIT FINDING 09-112 (MATCHES
003500*                           LIBUSRM CHANGE SAME DATE).
004000****************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER. IBM-370.
004400 OBJECT-COMPUTER. IBM-370.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     UPSI-0 IS AUTH-TEST-MODE-SW.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT USER-FILE ASSIGN TO USRMMSTR
005100         ORGANIZATION IS SEQUENTIAL
005200         ACCESS MODE IS SEQUENTIAL
005300         FILE STATUS IS WS-USRMMSTR-STATUS.
005400
005500     SELECT AUTH-TRANS ASSIGN TO AUTHTRAN
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-AUTHTRAN-STATUS.
005900
006000     SELECT AUTH-RPT ASSIGN TO AUTHRPT
006100         ORGANIZATION IS LINE SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-AUTHRPT-STATUS.
006400****************************************************************
006500 DATA DIVISION.
006600 FILE SECTION.
006700 FD  USER-FILE
006800     LABEL RECORDS ARE STANDARD.
006900 COPY LIBUSER REPLACING ==:TAG:== BY ==USRM==.
007000
007100 FD  AUTH-TRANS
007200     LABEL RECORDS ARE STANDARD.
007300 COPY LIBAUTR.
007400
007500 FD  AUTH-RPT
007600     LABEL RECORDS ARE STANDARD.
007700 01  AUTH-RPT-RECORD             PIC X(132).
007800****************************************************************
007900 WORKING-STORAGE SECTION.
008000****************************************************************
008100 01  WS-FILE-STATUSES.
008200     05  WS-USRMMSTR-STATUS      PIC X(02) VALUE SPACES.
008300         88  USRMMSTR-OK         VALUE '00'.
008400         88  USRMMSTR-EOF        VALUE '10'.
008500     05  WS-AUTHTRAN-STATUS      PIC X(02) VALUE SPACES.
008600         88  AUTHTRAN-OK         VALUE '00'.
008700         88  AUTHTRAN-EOF        VALUE '10'.
008800     05  WS-AUTHRPT-STATUS       PIC X(02) VALUE SPACES.
008900         88  AUTHRPT-OK          VALUE '00'.
009000*
009100 01  WS-SWITCHES.
009200     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
009300         88  WS-TRAN-EOF         VALUE 'Y'.
009400     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
009500         88  WS-USER-FOUND       VALUE 'Y'.
009600     05  WS-PASS-SW              PIC X(01) VALUE 'N'.
009700         88  WS-LOGIN-PASSED     VALUE 'Y'.
009800     05  WS-REJECT-REASON        PIC X(35) VALUE SPACES.
009900*
010000 01  WS-RUN-DATE-TIME.
010100     05  WS-RUN-DATE.
010200         10  WS-RUN-YEAR         PIC 9(02).
010300         10  WS-RUN-MONTH        PIC 9(02).
010400         10  WS-RUN-DAY          PIC 9(02).
010500     05  WS-RUN-TIME             PIC 9(08).
010600 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-TIME.
010700     05  WS-RUN-DATE-NUM         PIC 9(06).
010800     05  FILLER                 PIC X(08).
010900*
011000 01  WS-FOUND-ROLE-AREA.
011100     05  WS-FOUND-ROLE           PIC X(10) VALUE SPACES.
011200 01  WS-FOUND-ROLE-R REDEFINES WS-FOUND-ROLE-AREA.
011300     05  WS-FOUND-ROLE-BYTE1     PIC X(01).
011400     05  FILLER                 PIC X(09).
011500*
011600 77  WS-AUTH-DIAG                PIC X(02) VALUE SPACES.
011700 77  WS-AUTH-DIAG-N REDEFINES WS-AUTH-DIAG PIC S9(03) COMP-3.
011800 77  WS-USER-TABLE-CNT           PIC S9(05) COMP VALUE +0.
011900 77  WS-WORK-SUB                 PIC S9(05) COMP VALUE +0.
012000*
012100 01  REPORT-CONTROL-TOTALS.
012200     05  NUM-LOGIN-REQUESTS      PIC S9(07) COMP-3 VALUE +0.
012300     05  NUM-LOGIN-PASSED        PIC S9(07) COMP-3 VALUE +0.
012400     05  NUM-LOGIN-FAILED        PIC S9(07) COMP-3 VALUE +0.
012500*
012600****************************************************************
012700* USER-TABLE IS A READ-ONLY COPY OF THE OPERATOR REGISTER,
012800* LOADED ONCE AT OPEN TIME AND SEARCHED FOR EACH LOGIN PAIR.
012900* LIBAUTH NEVER REWRITES USRMMSTR.
013000****************************************************************
013100 01  USER-TABLE-AREA.
013200     05  US-TABLE OCCURS 500 TIMES
013300                  ASCENDING KEY IS US-T-USERNAME
013400                  INDEXED BY US-IDX.
013500         10  US-T-USER-ID        PIC 9(06).
013600         10  US-T-NAME           PIC X(25).
013700         10  US-T-USERNAME       PIC X(20).
013800         10  US-T-PASSWORD       PIC X(20).
013900         10  US-T-ROLE           PIC X(10).
014000         10  US-T-ACTIVE-FLAG    PIC X(01).
014100         10  US-T-CREATED-DATE   PIC 9(08).
014200*
014300*        *******************
014400*            report lines
014500*        *******************
014600 01  RPT-HEADER1.
014700     05  FILLER                 PIC X(40)
014800         VALUE 'LIBAUTH - LOGIN CHECK RUN  DATE:       '.
014900     05  RPT-MM                 PIC 99.
015000     05  FILLER                 PIC X VALUE '/'.
015100     05  RPT-DD                 PIC 99.
015200     05  FILLER                 PIC X VALUE '/'.
015300     05  RPT-YY                 PIC 99.
015400     05  FILLER                 PIC X(73) VALUE SPACES.
015500 01  RPT-LOGIN-LINE.
015600     05  FILLER                 PIC X(11) VALUE '  USERNAME:'.
015700     05  RPT-USERNAME            PIC X(20) VALUE SPACES.
015800     05  FILLER                 PIC X(10) VALUE '  RESULT: '.
015900     05  RPT-RESULT              PIC X(25) VALUE SPACES.
016000     05  FILLER                 PIC X(66) VALUE SPACES.
016100 01  RPT-STATS-HDR1.
016200     05  FILLER PIC X(26) VALUE 'LOGIN TOTALS:             '.
016300     05  FILLER PIC X(106) VALUE SPACES.
016400 01  RPT-STATS-DETAIL.
016500     05  RPT-ACTION              PIC X(12).
016600     05  FILLER                 PIC X(03) VALUE SPACES.
016700     05  RPT-NUM-REQ             PIC ZZZ,ZZ9.
016800     05  FILLER                 PIC X(103) VALUE SPACES.
016900****************************************************************
017000 PROCEDURE DIVISION.
017100****************************************************************
017200 000-MAIN.
017300     ACCEPT WS-RUN-DATE FROM DATE.
017400     ACCEPT WS-RUN-TIME FROM TIME.
017500     PERFORM 700-OPEN-FILES.
017600     PERFORM 720-LOAD-USER-TABLE.
017700     PERFORM 800-INIT-REPORT.
017800     PERFORM 710-READ-TRAN-FILE.
017900     PERFORM 100-PROCESS-LOGINS
018000         UNTIL WS-TRAN-EOF.
018100     PERFORM 850-REPORT-LOGIN-STATS.
018200     PERFORM 790-CLOSE-FILES.
018300     GOBACK.
018400*
018500 100-PROCESS-LOGINS.
018600     ADD +1 TO NUM-LOGIN-REQUESTS.
018700     MOVE 'N' TO WS-PASS-SW.
018800     MOVE SPACES TO WS-REJECT-REASON.
018900     IF TX-USERNAME = SPACES OR TX-PASSWORD = SPACES
019000         MOVE 'BLANK USERNAME OR PASSWORD' TO WS-REJECT-REASON
019100     ELSE
019200         PERFORM 730-SEARCH-USER-TABLE
019300         IF NOT WS-USER-FOUND
019400             MOVE 'NO SUCH USERNAME ON FILE' TO WS-REJECT-REASON
019500         ELSE
019600             IF US-T-PASSWORD(US-IDX) NOT = TX-PASSWORD
019700                 MOVE 'PASSWORD DOES NOT MATCH' TO
019800                     WS-REJECT-REASON
019900             ELSE
020000                 MOVE 'Y' TO WS-PASS-SW
020100             END-IF
020200         END-IF
020300     END-IF.
020400     IF WS-LOGIN-PASSED
020500         ADD +1 TO NUM-LOGIN-PASSED
020600     ELSE
020700         ADD +1 TO NUM-LOGIN-FAILED
020800     END-IF.
020900     PERFORM 299-REPORT-LOGIN.
021000     PERFORM 710-READ-TRAN-FILE.
021100*
021200 299-REPORT-LOGIN.
021300     MOVE TX-USERNAME TO RPT-USERNAME.
021400     IF WS-LOGIN-PASSED
021500         MOVE 'PASS' TO RPT-RESULT
021600     ELSE
021700         MOVE WS-REJECT-REASON TO RPT-RESULT
021800     END-IF.
021900     WRITE AUTH-RPT-RECORD FROM RPT-LOGIN-LINE.
022000*
022100****************************************************************
022200* 700 SERIES -- OPEN, TABLE LOAD, CLOSE
022300****************************************************************
022400 700-OPEN-FILES.
022500     OPEN INPUT USER-FILE AUTH-TRANS.
022600     OPEN OUTPUT AUTH-RPT.
022700     IF NOT USRMMSTR-OK
022800         DISPLAY 'LIBAUTH: ERROR OPENING USRMMSTR, STATUS = '
022900             WS-USRMMSTR-STATUS
023000         MOVE 16 TO RETURN-CODE
023100         MOVE 'Y' TO WS-TRAN-EOF-SW
023200     END-IF.
023300*
023400 710-READ-TRAN-FILE.
023500     READ AUTH-TRANS
023600         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
023700     END-READ.
023800*
023900 720-LOAD-USER-TABLE.
024000     MOVE +0 TO WS-USER-TABLE-CNT.
024100     READ USER-FILE
024200         AT END MOVE 'Y' TO WS-USRMMSTR-STATUS.
024250     PERFORM 725-LOAD-ONE-USER-ROW UNTIL USRMMSTR-EOF.
024260*
024270 725-LOAD-ONE-USER-ROW.
024400     ADD +1 TO WS-USER-TABLE-CNT.
024500     MOVE USRM-USER-ID   TO US-T-USER-ID(WS-USER-TABLE-CNT).
024600     MOVE USRM-NAME      TO US-T-NAME(WS-USER-TABLE-CNT).
024700     MOVE USRM-USERNAME  TO US-T-USERNAME(WS-USER-TABLE-CNT).
024800     MOVE USRM-PASSWORD  TO US-T-PASSWORD(WS-USER-TABLE-CNT).
024900     MOVE USRM-ROLE      TO US-T-ROLE(WS-USER-TABLE-CNT).
025000     MOVE USRM-ACTIVE-FLAG TO
025100         US-T-ACTIVE-FLAG(WS-USER-TABLE-CNT).
025200     MOVE USRM-CREATED-DATE TO
025300         US-T-CREATED-DATE(WS-USER-TABLE-CNT).
025400     READ USER-FILE
025500         AT END MOVE 'Y' TO WS-USRMMSTR-STATUS
025600     END-READ.
025800*
025900****************************************************************
026000* TABLE IS KEYED ON USERNAME HERE (NOT USER-ID AS IN LIBUSRM)
026100* SINCE THE LOOKUP KEY COMING IN OFF AUTH-TRANS IS THE USERNAME.
026200* MASTER RECORDS MUST ALREADY BE IN USERNAME ORDER FOR SEARCH
026300* ALL TO WORK -- SEE THE CIRCULATION RUNBOOK EXTRACT PROCEDURE.
026400****************************************************************
026500 730-SEARCH-USER-TABLE.
026600     MOVE 'N' TO WS-FOUND-SW.
026700     SET US-IDX TO 1.
026800     IF WS-USER-TABLE-CNT > 0
026900         SEARCH ALL US-TABLE
027000             WHEN US-T-USERNAME(US-IDX) = TX-USERNAME
027100                 MOVE 'Y' TO WS-FOUND-SW
027200         END-SEARCH
027300     END-IF.
027400*
027500 790-CLOSE-FILES.
027600     CLOSE USER-FILE AUTH-TRANS AUTH-RPT.
027700*
027800****************************************************************
027900* 800 SERIES -- REPORTING
028000****************************************************************
028100 800-INIT-REPORT.
028200     MOVE WS-RUN-YEAR  TO RPT-YY.
028300     MOVE WS-RUN-MONTH TO RPT-MM.
028400     MOVE WS-RUN-DAY   TO RPT-DD.
028500     WRITE AUTH-RPT-RECORD FROM RPT-HEADER1.
028600*
028700 850-REPORT-LOGIN-STATS.
028800     WRITE AUTH-RPT-RECORD FROM RPT-STATS-HDR1.
028900     MOVE 'REQUESTED'    TO RPT-ACTION.
029000     MOVE NUM-LOGIN-REQUESTS TO RPT-NUM-REQ.
029100     WRITE AUTH-RPT-RECORD FROM RPT-STATS-DETAIL.
029200     MOVE 'PASSED'       TO RPT-ACTION.
029300     MOVE NUM-LOGIN-PASSED   TO RPT-NUM-REQ.
029400     WRITE AUTH-RPT-RECORD FROM RPT-STATS-DETAIL.
029500     MOVE 'FAILED'       TO RPT-ACTION.
029600     MOVE NUM-LOGIN-FAILED   TO RPT-NUM-REQ.
029700     WRITE AUTH-RPT-RECORD FROM RPT-STATS-DETAIL.
