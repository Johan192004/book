000100****************************************************************
000200* LICENSED MATERIALS - PROPERTY OF RIVERBEND LIBRARY SYSTEMS
000300* ALL RIGHTS RESERVED
000400****************************************************************
000500 IDENTIFICATION DIVISION.
000600 PROGRAM-ID. LIBCATM.
000700 AUTHOR. R H VOSS.
000800 INSTALLATION. RIVERBEND LIBRARY SYSTEMS - CIRCULATION GROUP.
000900 DATE-WRITTEN. 03/02/99.
001000 DATE-COMPILED.
001100 SECURITY. RIVERBEND LIBRARY SYSTEMS - INTERNAL USE ONLY.
001200****************************************************************
001300* PROGRAM:  LIBCATM
001400*
001500* FUNCTION:  CATALOG MAINTENANCE.  READS THE BOOK CATALOG
001600*    MASTER AND THE CATALOG TRANSACTION FILE AND APPLIES
001700*    ADD / UPDATE / DELETE ACTIONS TO THE CATALOG, PRODUCING A
001800*    REBUILT MASTER AND AN END-OF-RUN ACTIVITY REPORT.
001900*
002000* TRANSACTIONS ARRIVE IN THE ORDER THE CLERK KEYED THEM, NOT
002100* SORTED BY ISBN, SO THE MASTER IS LOADED INTO A WORKING TABLE
002200* AT OPEN TIME AND SEARCHED/UPDATED THERE.  THE TABLE IS
002300* RE-WRITTEN TO BOOKMSTO IN ISBN ORDER AT END OF RUN.  OPERATIONS
002400* COPIES BOOKMSTO BACK OVER BOOKMSTR BEFORE THE NEXT RUN (SEE
002500* THE CIRCULATION RUNBOOK, SECTION 4).
002600*
002700*-------------------------- CHANGE LOG -------------------------*
002800* DATE       BY   TICKET    DESCRIPTION
002900* ---------- ---- --------- ---------------------------------- *
003000* 1999-03-02 RHV  CIRC-001  ORIGINAL PROGRAM.
003100* 1999-04-19 RHV  CIRC-014  ADDED ASSISTANT PARTIAL-UPDATE RULE.
003200* 1999-06-30 DWK  CIRC-022  REJECT NEGATIVE QUANTITY/PRICE.
003300* 1999-11-02 DWK  CIRC-031  BLANK/INVALID CATEGORY NOW DEFAULTS
003400*                           TO UNKNOWN INSTEAD OF BEING REJECTED.
003500* 2000-01-07 DWK  Y2K-004   VERIFIED 4-DIGIT CREATED-DATE CENTURY
003600*                           HANDLING FOR YEAR ROLLOVER.  NO CODE
003700*                           CHANGE REQUIRED -- CREATED-DATE WAS
003800*                           ALREADY CCYYMMDD.
003900* 2001-07-19 RHV  CIRC-048  ACTIVE-FLAG 88-LEVELS ADDED TO COPY.
004000* 2004-11-08 DWK  CIRC-066  CATEGORY WIDENED TO X(12), SEE MEMO
004100*                           04-77.  RAISED BOOK TABLE TO 2000
004200*                           ROWS FOR THE ANNEX BRANCH MERGE.
004300* 2008-02-14 JLT  CIRC-081  REPORT NOW SHOWS REJECT REASON TEXT
004400*                           INSTEAD OF JUST THE TRANSACTION CODE.
004410* 2011-09-06 JLT  CIRC-093  ADD NOW REJECTS A BLANK ISBN AHEAD OF
004420*                           THE TABLE SEARCH -- AUDIT FOUND A
004430*                           SPACES ISBN COULD SLIP PAST THE
004440*                           UNIQUENESS CHECK AND GET INSERTED.
004500****************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-370.
004900 OBJECT-COMPUTER. IBM-370.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     UPSI-0 IS CATM-TEST-MODE-SW.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT BOOK-FILE ASSIGN TO BOOKMSTR
005600         ORGANIZATION IS SEQUENTIAL
005700         ACCESS MODE IS SEQUENTIAL
005800         FILE STATUS IS WS-BOOKMSTR-STATUS.
005900
006000     SELECT BOOK-FILE-OUT ASSIGN TO BOOKMSTO
006100         ORGANIZATION IS SEQUENTIAL
006200         ACCESS MODE IS SEQUENTIAL
006300         FILE STATUS IS WS-BOOKMSTO-STATUS.
006400
006500     SELECT BOOK-TRANS ASSIGN TO BOOKTRAN
006600         ORGANIZATION IS LINE SEQUENTIAL
006700         ACCESS MODE IS SEQUENTIAL
006800         FILE STATUS IS WS-BOOKTRAN-STATUS.
006900
007000     SELECT BOOK-RPT ASSIGN TO BOOKRPT
007100         ORGANIZATION IS LINE SEQUENTIAL
007200         ACCESS MODE IS SEQUENTIAL
007300         FILE STATUS IS WS-BOOKRPT-STATUS.
007400****************************************************************
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  BOOK-FILE
007800     LABEL RECORDS ARE STANDARD.
007900 COPY LIBBOOK REPLACING ==:TAG:== BY ==BOOK==.
008000
008100 FD  BOOK-FILE-OUT
008200     LABEL RECORDS ARE STANDARD.
008300 COPY LIBBOOK REPLACING ==:TAG:== BY ==BKOUT==.
008400
008500 FD  BOOK-TRANS
008600     LABEL RECORDS ARE STANDARD.
008700 COPY LIBBKTR.
008800
008900 FD  BOOK-RPT
009000     LABEL RECORDS ARE STANDARD.
009100 01  BOOK-RPT-RECORD             PIC X(132).
009200****************************************************************
009300 WORKING-STORAGE SECTION.
009400****************************************************************
009500 01  WS-FILE-STATUSES.
009600     05  WS-BOOKMSTR-STATUS      PIC X(02) VALUE SPACES.
009700         88  BOOKMSTR-OK         VALUE '00'.
009800         88  BOOKMSTR-EOF        VALUE '10'.
009900     05  WS-BOOKMSTO-STATUS      PIC X(02) VALUE SPACES.
010000         88  BOOKMSTO-OK         VALUE '00'.
010100     05  WS-BOOKTRAN-STATUS      PIC X(02) VALUE SPACES.
010200         88  BOOKTRAN-OK         VALUE '00'.
010300         88  BOOKTRAN-EOF        VALUE '10'.
010400     05  WS-BOOKRPT-STATUS       PIC X(02) VALUE SPACES.
010500         88  BOOKRPT-OK          VALUE '00'.
010600*
011000 01  WS-SWITCHES.
011100     05  WS-TRAN-EOF-SW          PIC X(01) VALUE 'N'.
011200         88  WS-TRAN-EOF         VALUE 'Y'.
011300     05  WS-FOUND-SW             PIC X(01) VALUE 'N'.
011400         88  WS-ISBN-FOUND       VALUE 'Y'.
011500     05  WS-TRAN-OK-SW           PIC X(01) VALUE 'Y'.
011600         88  WS-TRAN-OK          VALUE 'Y'.
011700     05  WS-REJECT-REASON        PIC X(35) VALUE SPACES.
011800*
011900 01  WS-RUN-DATE-TIME.
012000     05  WS-RUN-DATE.
012100         10  WS-RUN-YEAR         PIC 9(02).
012200         10  WS-RUN-MONTH        PIC 9(02).
012300         10  WS-RUN-DAY          PIC 9(02).
012400     05  WS-RUN-TIME             PIC 9(08).
012500 01  WS-RUN-DATE-R REDEFINES WS-RUN-DATE-TIME.
012600     05  WS-RUN-DATE-NUM         PIC 9(06).
012700     05  FILLER                 PIC X(08).
012800*
012900 01  WS-ACCUM-FIELDS.
013000     05  WS-QUANTITY-WORK        PIC S9(05) COMP-3 VALUE +0.
013100     05  WS-AVAILABLE-WORK       PIC S9(05) COMP-3 VALUE +0.
013200     05  WS-PRICE-WORK           PIC S9(07)V99 COMP-3 VALUE +0.
013300 01  WS-PRICE-WORK-R REDEFINES WS-ACCUM-FIELDS.
013400     05  FILLER                 PIC X(05).
013500     05  WS-PRICE-EDIT-AREA      PIC S9(07)V99 COMP-3.
013600*
013700 77  WS-CAT-DIAG                 PIC X(02) VALUE SPACES.
013800 77  WS-CAT-DIAG-N REDEFINES WS-CAT-DIAG PIC S9(03) COMP-3.
013900 77  WS-BOOK-TABLE-CNT           PIC S9(05) COMP VALUE +0.
014000 77  WS-WORK-SUB                 PIC S9(05) COMP VALUE +0.
014100 77  WS-INSERT-AT                PIC S9(05) COMP VALUE +0.
014200*
014300 01  REPORT-CONTROL-TOTALS.
014400     05  NUM-ADD-REQUESTS        PIC S9(07) COMP-3 VALUE +0.
014500     05  NUM-ADD-PROCESSED       PIC S9(07) COMP-3 VALUE +0.
014600     05  NUM-UPDATE-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
014700     05  NUM-UPDATE-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
014800     05  NUM-DELETE-REQUESTS     PIC S9(07) COMP-3 VALUE +0.
014900     05  NUM-DELETE-PROCESSED    PIC S9(07) COMP-3 VALUE +0.
015000     05  NUM-TRAN-ERRORS         PIC S9(07) COMP-3 VALUE +0.
015100*
015200****************************************************************
015300* BOOK-TABLE IS THE WORKING COPY OF THE CATALOG, LOADED FROM
015400* BOOKMSTR AT OPEN TIME.  KEPT IN ASCENDING ISBN ORDER SO
015500* SEARCH ALL CAN BE USED; ADD/DELETE SHIFT THE TABLE IN PLACE.
015600****************************************************************
015700 01  BOOK-TABLE-AREA.
015800     05  BK-TABLE OCCURS 2000 TIMES
016000                  ASCENDING KEY IS BK-T-ISBN
016100                  INDEXED BY BK-IDX BK-SRCH-IDX.
016200         10  BK-T-ISBN           PIC X(20).
016300         10  BK-T-TITLE          PIC X(40).
016400         10  BK-T-AUTHOR         PIC X(30).
016500         10  BK-T-CATEGORY       PIC X(12).
016600         10  BK-T-QUANTITY       PIC 9(05).
016700         10  BK-T-AVAILABLE      PIC 9(05).
016800         10  BK-T-PRICE          PIC 9(07)V99.
016900         10  BK-T-ACTIVE-FLAG    PIC X(01).
017000         10  BK-T-CREATED-DATE   PIC 9(08).
017100*
017200 01  WS-VALID-CATEGORIES.
017300     05  FILLER                 PIC X(12) VALUE 'UNKNOWN'.
017400     05  FILLER                 PIC X(12) VALUE 'FICTION'.
017500     05  FILLER                 PIC X(12) VALUE 'NON-FICTION'.
017600     05  FILLER                 PIC X(12) VALUE 'SCIENCE'.
017700     05  FILLER                 PIC X(12) VALUE 'TECHNOLOGY'.
017800     05  FILLER                 PIC X(12) VALUE 'HISTORY'.
017900     05  FILLER                 PIC X(12) VALUE 'OTHERS'.
018000 01  WS-VALID-CATEGORIES-R REDEFINES WS-VALID-CATEGORIES.
018100     05  WS-VALID-CAT OCCURS 7 TIMES PIC X(12).
018200*
018300*        *******************
018400*            report lines
018500*        *******************
018600 01  RPT-HEADER1.
018700     05  FILLER                 PIC X(40)
018800         VALUE 'LIBCATM - CATALOG MAINTENANCE RUN  DATE:'.
018900     05  RPT-MM                 PIC 99.
019000     05  FILLER                 PIC X VALUE '/'.
019100     05  RPT-DD                 PIC 99.
019200     05  FILLER                 PIC X VALUE '/'.
019300     05  RPT-YY                 PIC 99.
019400     05  FILLER                 PIC X(73) VALUE SPACES.
019500 01  RPT-BAD-TRAN-1.
019600     05  FILLER                 PIC X(25)
019700         VALUE ' *** TRANSACTION REJECTED'.
019800     05  RPT-REASON              PIC X(35) VALUE SPACES.
019900     05  FILLER                 PIC X(72) VALUE SPACES.
020000 01  RPT-BAD-TRAN-2.
020100     05  FILLER                 PIC X(07) VALUE '   ISBN:'.
020200     05  RPT-BAD-ISBN            PIC X(20) VALUE SPACES.
020300     05  FILLER                 PIC X(105) VALUE SPACES.
020400 01  RPT-STATS-HDR1.
020500     05  FILLER PIC X(26) VALUE 'TRANSACTION TOTALS:       '.
020600     05  FILLER PIC X(106) VALUE SPACES.
020700 01  RPT-STATS-HDR2.
020800     05  FILLER PIC X(26) VALUE 'ACTION         REQUESTED  '.
020900     05  FILLER PIC X(27) VALUE '   PROCESSED       REJECTED'.
021000     05  FILLER PIC X(79) VALUE SPACES.
021100 01  RPT-STATS-HDR3.
021200     05  FILLER PIC X(26) VALUE '------------   ----------'.
021300     05  FILLER PIC X(27) VALUE '   -----------     --------'.
021400     05  FILLER PIC X(79) VALUE SPACES.
021500 01  RPT-STATS-DETAIL.
021600     05  RPT-ACTION              PIC X(12).
021700     05  FILLER                 PIC X(03) VALUE SPACES.
021800     05  RPT-NUM-REQ             PIC ZZZ,ZZ9.
021900     05  FILLER                 PIC X(05) VALUE SPACES.
022000     05  RPT-NUM-PROC            PIC ZZZ,ZZ9.
022100     05  FILLER                 PIC X(05) VALUE SPACES.
022200     05  RPT-NUM-REJ             PIC ZZZ,ZZ9.
022300     05  FILLER                 PIC X(88) VALUE SPACES.
022400****************************************************************
022500 PROCEDURE DIVISION.
022600****************************************************************
022700 000-MAIN.
022800     ACCEPT WS-RUN-DATE FROM DATE.
022900     ACCEPT WS-RUN-TIME FROM TIME.
023000     PERFORM 700-OPEN-FILES.
023100     PERFORM 720-LOAD-BOOK-TABLE.
023200     PERFORM 800-INIT-REPORT.
023300     PERFORM 710-READ-TRAN-FILE.
023400     PERFORM 100-PROCESS-TRANSACTIONS
023500         UNTIL WS-TRAN-EOF.
023600     PERFORM 750-WRITE-MASTER-OUT.
023700     PERFORM 850-REPORT-TRAN-STATS.
023800     PERFORM 790-CLOSE-FILES.
023900     GOBACK.
024000*
024100 100-PROCESS-TRANSACTIONS.
024200     MOVE 'Y' TO WS-TRAN-OK-SW.
024300     MOVE SPACES TO WS-REJECT-REASON.
024400     EVALUATE TRUE
024500         WHEN TX-IS-ADD
024600             PERFORM 200-PROCESS-ADD-TRAN
024700         WHEN TX-IS-UPDATE
024800             PERFORM 210-PROCESS-UPDATE-TRAN
024900         WHEN TX-IS-DELETE
025000             PERFORM 220-PROCESS-DELETE-TRAN
025100         WHEN OTHER
025200             MOVE 'UNRECOGNIZED TRANSACTION ACTION' TO
025300                 WS-REJECT-REASON
025400             PERFORM 299-REPORT-BAD-TRAN
025500     END-EVALUATE.
025600     PERFORM 710-READ-TRAN-FILE.
025700*
025800****************************************************************
025900* 200 SERIES -- ADD / UPDATE / DELETE OF A CATALOG RECORD
026000****************************************************************
026100 200-PROCESS-ADD-TRAN.
026200     ADD +1 TO NUM-ADD-REQUESTS.
026210****************************************************************
026220* CIRC-093 -- ISBN IS A REQUIRED KEY.  REJECT A BLANK ISBN HERE,
026230* BEFORE THE TABLE SEARCH, OR A SPACES-FILLED TX-ISBN WOULD COME
026240* BACK "NOT FOUND" AND SAIL RIGHT INTO THE INSERT.
026250****************************************************************
026300     IF TX-ROLE NOT = 'ADMIN'
026400         MOVE 'ADD REQUIRES ADMIN ROLE' TO WS-REJECT-REASON
026500         PERFORM 299-REPORT-BAD-TRAN
026510     ELSE
026520         IF TX-ISBN = SPACES
026530             MOVE 'ISBN IS REQUIRED' TO WS-REJECT-REASON
026540             PERFORM 299-REPORT-BAD-TRAN
026550         ELSE
026700             PERFORM 730-SEARCH-BOOK-TABLE
026800             IF WS-ISBN-FOUND
026900                 MOVE 'ISBN ALREADY ON CATALOG' TO WS-REJECT-REASON
027000                 PERFORM 299-REPORT-BAD-TRAN
027100             ELSE
027200                 IF TX-QUANTITY < 0 OR TX-AVAILABLE < 0 OR
027300                    TX-PRICE < 0
027400                     MOVE 'QUANTITY/AVAILABLE/PRICE MUST NOT BE '
027500                         TO WS-REJECT-REASON
027600                     PERFORM 299-REPORT-BAD-TRAN
027700                 ELSE
027800                     PERFORM 240-INSERT-BOOK-ROW
027900                     ADD +1 TO NUM-ADD-PROCESSED
028000                 END-IF
028100             END-IF
028110         END-IF
028200     END-IF.
028300*
028400 210-PROCESS-UPDATE-TRAN.
028500     ADD +1 TO NUM-UPDATE-REQUESTS.
028600     IF TX-ROLE NOT = 'ADMIN' AND TX-ROLE NOT = 'ASSISTANT'
028700         MOVE 'UPDATE REQUIRES ADMIN OR ASSISTANT' TO
028800             WS-REJECT-REASON
028900         PERFORM 299-REPORT-BAD-TRAN
029000     ELSE
029100         PERFORM 730-SEARCH-BOOK-TABLE
029200         IF NOT WS-ISBN-FOUND
029300             MOVE 'ISBN NOT ON CATALOG' TO WS-REJECT-REASON
029400             PERFORM 299-REPORT-BAD-TRAN
029500         ELSE
029600             IF TX-QUANTITY < 0 OR TX-AVAILABLE < 0 OR
029700                TX-PRICE < 0
029800                 MOVE 'QUANTITY/AVAILABLE/PRICE MUST NOT BE '
029900                     TO WS-REJECT-REASON
030000                 PERFORM 299-REPORT-BAD-TRAN
030100             ELSE
030200                 IF TX-ROLE = 'ADMIN'
030300                     MOVE TX-TITLE   TO BK-T-TITLE(BK-IDX)
030400                     MOVE TX-AUTHOR  TO BK-T-AUTHOR(BK-IDX)
030500                     PERFORM 260-EDIT-CATEGORY
030600                     MOVE WS-REJECT-REASON(1:12) TO
030700                         BK-T-CATEGORY(BK-IDX)
030800                 END-IF
030900                 MOVE TX-QUANTITY  TO BK-T-QUANTITY(BK-IDX)
031000                 MOVE TX-AVAILABLE TO BK-T-AVAILABLE(BK-IDX)
031100                 MOVE TX-PRICE     TO BK-T-PRICE(BK-IDX)
031200                 MOVE SPACES       TO WS-REJECT-REASON
031300                 ADD +1 TO NUM-UPDATE-PROCESSED
031400             END-IF
031500         END-IF
031600     END-IF.
031700*
031800 220-PROCESS-DELETE-TRAN.
031900     ADD +1 TO NUM-DELETE-REQUESTS.
032000     IF TX-ROLE NOT = 'ADMIN'
032100         MOVE 'DELETE REQUIRES ADMIN ROLE' TO WS-REJECT-REASON
032200         PERFORM 299-REPORT-BAD-TRAN
032300     ELSE
032400         PERFORM 730-SEARCH-BOOK-TABLE
032500         IF NOT WS-ISBN-FOUND
032600             MOVE 'ISBN NOT ON CATALOG' TO WS-REJECT-REASON
032700             PERFORM 299-REPORT-BAD-TRAN
032800         ELSE
032900             PERFORM 245-REMOVE-BOOK-ROW
033000             ADD +1 TO NUM-DELETE-PROCESSED
033100         END-IF
033200     END-IF.
033300*
033400 240-INSERT-BOOK-ROW.
033500****************************************************************
033600* SHIFT ROWS ABOVE THE INSERTION POINT DOWN ONE SLOT AND DROP
033700* THE NEW ROW IN -- KEEPS BK-TABLE IN ASCENDING ISBN ORDER SO
033800* SEARCH ALL CONTINUES TO WORK ON THE NEXT TRANSACTION.
033900****************************************************************
034000     MOVE +1 TO WS-INSERT-AT.
034100     PERFORM 241-FIND-INSERT-POINT
034150         VARYING WS-WORK-SUB FROM 1 BY 1
034180         UNTIL WS-WORK-SUB > WS-BOOK-TABLE-CNT
034190            OR  BK-T-ISBN(WS-WORK-SUB) > TX-ISBN.
034700     PERFORM 242-SHIFT-ONE-ROW-UP
034750         VARYING WS-WORK-SUB FROM WS-BOOK-TABLE-CNT
034780         BY -1 UNTIL WS-WORK-SUB < WS-INSERT-AT.
034790*
034791 241-FIND-INSERT-POINT.
034792     MOVE WS-WORK-SUB TO WS-INSERT-AT.
034793     ADD +1 TO WS-INSERT-AT.
034794*
034795 242-SHIFT-ONE-ROW-UP.
034796     MOVE BK-TABLE(WS-WORK-SUB) TO BK-TABLE(WS-WORK-SUB + 1).
034797*
035100     MOVE TX-ISBN      TO BK-T-ISBN(WS-INSERT-AT).
035200     MOVE TX-TITLE     TO BK-T-TITLE(WS-INSERT-AT).
035300     MOVE TX-AUTHOR    TO BK-T-AUTHOR(WS-INSERT-AT).
035400     PERFORM 260-EDIT-CATEGORY.
035500     MOVE WS-REJECT-REASON(1:12) TO BK-T-CATEGORY(WS-INSERT-AT).
035600     MOVE SPACES TO WS-REJECT-REASON.
035700     MOVE TX-QUANTITY  TO BK-T-QUANTITY(WS-INSERT-AT).
035800     MOVE TX-QUANTITY  TO BK-T-AVAILABLE(WS-INSERT-AT).
035900     MOVE TX-PRICE     TO BK-T-PRICE(WS-INSERT-AT).
036000     MOVE 'Y'          TO BK-T-ACTIVE-FLAG(WS-INSERT-AT).
036100     MOVE WS-RUN-DATE-NUM TO WS-CAT-DIAG-N.
036200     MOVE 20000000     TO BK-T-CREATED-DATE(WS-INSERT-AT).
036300     ADD WS-RUN-DATE-NUM TO BK-T-CREATED-DATE(WS-INSERT-AT).
036400     ADD +1 TO WS-BOOK-TABLE-CNT.
036500*
036600 245-REMOVE-BOOK-ROW.
036700     PERFORM 246-SHIFT-ONE-ROW-DOWN
036750         VARYING WS-WORK-SUB FROM BK-IDX BY 1
036780         UNTIL WS-WORK-SUB >= WS-BOOK-TABLE-CNT.
036790     SUBTRACT 1 FROM WS-BOOK-TABLE-CNT.
036795*
036796 246-SHIFT-ONE-ROW-DOWN.
036900     MOVE BK-TABLE(WS-WORK-SUB + 1) TO BK-TABLE(WS-WORK-SUB).
037200*
037300 260-EDIT-CATEGORY.
037400****************************************************************
037500* BLANK OR UNRECOGNIZED CATEGORY DEFAULTS TO UNKNOWN -- SEE
037600* CIRC-031.  RESULT IS RETURNED IN WS-REJECT-REASON(1:12) SO
037700* THE CALLING PARAGRAPH CAN MOVE IT INTO THE TABLE ROW; THIS
037800* FIELD IS CLEARED BY THE CALLER AFTERWARD, NOT USED AS AN
037900* ERROR MESSAGE HERE.
038000****************************************************************
038100     MOVE 'UNKNOWN'      TO WS-REJECT-REASON(1:12).
038200     PERFORM 261-CHECK-ONE-CATEGORY
038250         VARYING WS-WORK-SUB FROM 1 BY 1
038280         UNTIL WS-WORK-SUB > 7.
038290*
038295 261-CHECK-ONE-CATEGORY.
038400     IF TX-CATEGORY = WS-VALID-CAT(WS-WORK-SUB)
038500         MOVE TX-CATEGORY TO WS-REJECT-REASON(1:12)
038600     END-IF.
038800*
038900 299-REPORT-BAD-TRAN.
039000     ADD +1 TO NUM-TRAN-ERRORS.
039100     MOVE 'N' TO WS-TRAN-OK-SW.
039200     MOVE WS-REJECT-REASON TO RPT-REASON.
039300     WRITE BOOK-RPT-RECORD FROM RPT-BAD-TRAN-1.
039400     MOVE TX-ISBN TO RPT-BAD-ISBN.
039500     WRITE BOOK-RPT-RECORD FROM RPT-BAD-TRAN-2.
039600*
039700****************************************************************
039800* 700 SERIES -- OPEN, TABLE LOAD/UNLOAD, CLOSE
039900****************************************************************
040000 700-OPEN-FILES.
040100     OPEN INPUT  BOOK-FILE BOOK-TRANS.
040200     OPEN OUTPUT BOOK-FILE-OUT BOOK-RPT.
040300     IF NOT BOOKMSTR-OK
040400         DISPLAY 'LIBCATM: ERROR OPENING BOOKMSTR, STATUS = '
040500             WS-BOOKMSTR-STATUS
040600         MOVE 16 TO RETURN-CODE
040700         MOVE 'Y' TO WS-TRAN-EOF-SW
040800     END-IF.
040900*
041000 710-READ-TRAN-FILE.
041100     READ BOOK-TRANS
041200         AT END MOVE 'Y' TO WS-TRAN-EOF-SW
041300     END-READ.
041400*
041500 720-LOAD-BOOK-TABLE.
041600     MOVE +0 TO WS-BOOK-TABLE-CNT.
041700     READ BOOK-FILE
041800         AT END MOVE 'Y' TO WS-BOOKMSTR-STATUS.
041850     PERFORM 725-LOAD-ONE-BOOK-ROW UNTIL BOOKMSTR-EOF.
041860*
041870 725-LOAD-ONE-BOOK-ROW.
042000     ADD +1 TO WS-BOOK-TABLE-CNT.
042100     MOVE BOOK-ISBN          TO BK-T-ISBN(WS-BOOK-TABLE-CNT).
042200     MOVE BOOK-TITLE         TO BK-T-TITLE(WS-BOOK-TABLE-CNT).
042300     MOVE BOOK-AUTHOR        TO BK-T-AUTHOR(WS-BOOK-TABLE-CNT).
042400     MOVE BOOK-CATEGORY      TO
042500         BK-T-CATEGORY(WS-BOOK-TABLE-CNT).
042600     MOVE BOOK-QUANTITY      TO
042700         BK-T-QUANTITY(WS-BOOK-TABLE-CNT).
042800     MOVE BOOK-AVAILABLE     TO
042900         BK-T-AVAILABLE(WS-BOOK-TABLE-CNT).
043000     MOVE BOOK-PRICE         TO BK-T-PRICE(WS-BOOK-TABLE-CNT).
043100     MOVE BOOK-ACTIVE-FLAG   TO
043200         BK-T-ACTIVE-FLAG(WS-BOOK-TABLE-CNT).
043300     MOVE BOOK-CREATED-DATE  TO
043400         BK-T-CREATED-DATE(WS-BOOK-TABLE-CNT).
043500     READ BOOK-FILE
043600         AT END MOVE 'Y' TO WS-BOOKMSTR-STATUS
043700     END-READ.
043900*
044000 730-SEARCH-BOOK-TABLE.
044100     MOVE 'N' TO WS-FOUND-SW.
044200     SET BK-IDX TO 1.
044300     IF WS-BOOK-TABLE-CNT > 0
044400         SEARCH ALL BK-TABLE
044500             WHEN BK-T-ISBN(BK-IDX) = TX-ISBN
044600                 MOVE 'Y' TO WS-FOUND-SW
044700         END-SEARCH
044800     END-IF.
044900*
045000 750-WRITE-MASTER-OUT.
045100     PERFORM 755-WRITE-ONE-BOOK-OUT-ROW
045150         VARYING WS-WORK-SUB FROM 1 BY 1
045180         UNTIL WS-WORK-SUB > WS-BOOK-TABLE-CNT.
045190*
045195 755-WRITE-ONE-BOOK-OUT-ROW.
045300     MOVE BK-T-ISBN(WS-WORK-SUB)       TO BKOUT-ISBN.
045400     MOVE BK-T-TITLE(WS-WORK-SUB)      TO BKOUT-TITLE.
045500     MOVE BK-T-AUTHOR(WS-WORK-SUB)     TO BKOUT-AUTHOR.
045600     MOVE BK-T-CATEGORY(WS-WORK-SUB)   TO BKOUT-CATEGORY.
045700     MOVE BK-T-QUANTITY(WS-WORK-SUB)   TO BKOUT-QUANTITY.
045800     MOVE BK-T-AVAILABLE(WS-WORK-SUB)  TO BKOUT-AVAILABLE.
045900     MOVE BK-T-PRICE(WS-WORK-SUB)      TO BKOUT-PRICE.
046000     MOVE BK-T-ACTIVE-FLAG(WS-WORK-SUB) TO BKOUT-ACTIVE-FLAG.
046100     MOVE BK-T-CREATED-DATE(WS-WORK-SUB) TO
046200         BKOUT-CREATED-DATE.
046300     WRITE BKOUT-REC.
046500*
046600 790-CLOSE-FILES.
046700     CLOSE BOOK-FILE BOOK-FILE-OUT BOOK-TRANS BOOK-RPT.
046800*
046900****************************************************************
047000* 800 SERIES -- REPORTING
047100****************************************************************
047200 800-INIT-REPORT.
047300     MOVE WS-RUN-YEAR  TO RPT-YY.
047400     MOVE WS-RUN-MONTH TO RPT-MM.
047500     MOVE WS-RUN-DAY   TO RPT-DD.
047600     WRITE BOOK-RPT-RECORD FROM RPT-HEADER1.
047700*
047800 850-REPORT-TRAN-STATS.
047900     WRITE BOOK-RPT-RECORD FROM RPT-STATS-HDR1.
048000     WRITE BOOK-RPT-RECORD FROM RPT-STATS-HDR2.
048100     WRITE BOOK-RPT-RECORD FROM RPT-STATS-HDR3.
048200     MOVE 'ADD'          TO RPT-ACTION.
048300     MOVE NUM-ADD-REQUESTS    TO RPT-NUM-REQ.
048400     MOVE NUM-ADD-PROCESSED   TO RPT-NUM-PROC.
048500     COMPUTE RPT-NUM-REJ = NUM-ADD-REQUESTS - NUM-ADD-PROCESSED.
048600     WRITE BOOK-RPT-RECORD FROM RPT-STATS-DETAIL.
048700     MOVE 'UPDATE'       TO RPT-ACTION.
048800     MOVE NUM-UPDATE-REQUESTS  TO RPT-NUM-REQ.
048900     MOVE NUM-UPDATE-PROCESSED TO RPT-NUM-PROC.
049000     COMPUTE RPT-NUM-REJ =
049100         NUM-UPDATE-REQUESTS - NUM-UPDATE-PROCESSED.
049200     WRITE BOOK-RPT-RECORD FROM RPT-STATS-DETAIL.
049300     MOVE 'DELETE'       TO RPT-ACTION.
049400     MOVE NUM-DELETE-REQUESTS  TO RPT-NUM-REQ.
049500     MOVE NUM-DELETE-PROCESSED TO RPT-NUM-PROC.
049600     COMPUTE RPT-NUM-REJ =
049700         NUM-DELETE-REQUESTS - NUM-DELETE-PROCESSED.
049800     WRITE BOOK-RPT-RECORD FROM RPT-STATS-DETAIL.
